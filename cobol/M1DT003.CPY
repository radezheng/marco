000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1DT003                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - REGIMEN DE MERCADO    *
000600      *                                                                *
000700      *  DESCRIPCION: LAYOUT DEL REGISTRO DE REGIMEN DIARIO: LETRA DE  *
000800      *               REGIMEN, PUNTAJE DE RIESGO Y CONTADORES DE LOS   *
000900      *               INDICADORES NUCLEO QUE LO SUSTENTAN.             *
001000      *                                                                *
001100      ******************************************************************
001200      *    L O G    D E   M O D I F I C A C I O N E S                  *
001300      ******************************************************************
001400      *  FECHA      AUTOR  TICKET     DESCRIPCION                     *
001500      *  ---------  -----  ---------  ------------------------------ *
001600      *  14/05/1992  RHM   MRM-0004   CREACION DEL LAYOUT ORIGINAL.    *
001700      *  23/11/1996  DCP   MRM-0056   SE AGREGAN REDS/GREENS/NUCLEO.   *
001800      *  08/01/1999  LTQ   MRM-0102   REVISION PARA AMPLIACION DE SIGLO.
001900      *  17/09/2002  SFG   MRM-0151   LIMPIEZA DE COMENTARIOS DE LAYOUT.
002000      *  21/05/2004  SFG   MRM-0161   REVISION DE NOMBRES SEGUN         *
002100      *                               DICCIONARIO DE DATOS CORPORATIVO. *
002200      ******************************************************************
002300       01  M1R-REGIMEN.
002400           05  M1R-FECHA                PIC 9(08).
002500           05  M1R-FECHA-R REDEFINES M1R-FECHA.
002600               10  M1R-FECHA-AAAA       PIC 9(04).
002700               10  M1R-FECHA-MM         PIC 9(02).
002800               10  M1R-FECHA-DD         PIC 9(02).
002900           05  M1R-REGIMEN-COD          PIC X(01).
003000               88  M1R-RIESGO-ON            VALUE 'A'.
003100               88  M1R-NEUTRAL              VALUE 'B'.
003200               88  M1R-RIESGO-OFF           VALUE 'C'.
003300           05  M1R-PUNTAJE-RIESGO       PIC S9(2)V9(1)
003400                                         SIGN LEADING SEPARATE.
003500           05  M1R-NOMBRE-PLANTILLA     PIC X(12).
003600           05  M1R-ROJOS                PIC 9(01).
003700           05  M1R-VERDES               PIC 9(01).
003800           05  M1R-TOTAL-NUCLEO         PIC 9(01).
003900           05  FILLER                   PIC X(08).
