000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: M10B01Z                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 11/03/1991                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: MACRO REGIME MONITOR (M1)                         *
001000      *                                                                *
001100      ******************************************************************
001200      * DOCUMENTACION.                                                 *
001300      * ------------------                                             *
001400      * ARCHIVO DE ENTRADA: OBSERVACIONES (SERIES CRUDAS DE MERCADO)   *
001500      * ------------------                                             *
001600      * PROCESO GLOBAL: CONSTRUYE LAS SERIES DERIVADAS DEL MONITOR DE  *
001700      *     REGIMEN MACRO A PARTIR DE LAS SERIES CRUDAS DE MERCADO:    *
001800      *     LIQUIDEZ SINTETICA, SPREAD DE FONDEO, PENDIENTE DE VIX Y   *
001900      *     VOLATILIDAD REALIZADA DEL TESORO A 10 ANOS. LOS REGISTROS  *
002000      *     DERIVADOS SE AGREGAN AL MISMO ARCHIVO DE OBSERVACIONES.    *
002100      *                                                                *
002200      ******************************************************************
002300      *    L O G    D E   M O D I F I C A C I O N E S                  *
002400      ******************************************************************
002500      *  FECHA      AUTOR  TICKET     DESCRIPCION                    *
002600      *  ---------  -----  ---------  ----------------------------- *
002700      *  11/03/1991  RHM   MRM-0002   CREACION DEL PROGRAMA. CARGA   *
002800      *                               WALCL/TGA/RRP Y CALCULA NIVEL  *
002900      *                               DE LIQUIDEZ SINTETICA.         *
003000      *  02/09/1993  RHM   MRM-0015   SE AGREGA CALCULO DE DELTA     *
003100      *                               SEMANAL DE LA LIQUIDEZ.         *
003200      *  14/05/1994  RHM   MRM-0019   SE AGREGA SPREAD DE FONDEO     *
003300      *                               SOFR MENOS IORB/EFFR.          *
003400      *  30/11/1994  DCP   MRM-0025   SE AGREGA PENDIENTE DE VIX      *
003500      *                               CONTRA VXV.                     *
003600      *  18/06/1995  DCP   MRM-0031   SE AGREGA VOLATILIDAD REALIZADA *
003700      *                               DE LA TASA A 10 ANOS (20 DIAS). *
003800      *  09/02/1996  DCP   MRM-0038   RUTINA PROPIA DE RAIZ CUADRADA  *
003900      *                               (NEWTON) PARA LA DESVIACION.    *
004000      *  27/08/1996  DCP   MRM-0044   CORRIGE EMPAREJAMIENTO RRP      *
004100      *                               AUSENTE, SE ASUME CERO.         *
004200      *  15/01/1997  JPR   MRM-0052   AMPLIA TABLAS DE SERIES A 2600  *
004300      *                               OBSERVACIONES DIARIAS.          *
004400      *  10/10/1998  LTQ   MRM-0096   REVISION PARA AMPLIACION DE     *
004500      *                               SIGLO (ANO 2000).                *
004600      *  19/12/1998  LTQ   MRM-0099   FECHAS A 8 POSICIONES AAAAMMDD. *
004700      *  30/03/1999  LTQ   MRM-0102   AJUSTE DE REDONDEO EN DELTA DE  *
004800      *                               LIQUIDEZ SEGUN AUDITORIA.        *
004900      *  04/06/2001  AMP   MRM-0144   SE ELIMINA SWITCH UPSI-0 DE      *
005000      *                               PRUEBA, NUNCA REFERENCIADO.      *
005100      *  21/05/2004  SFG   MRM-0159   REVISION DE NOMBRES DE CAMPOS    *
005200      *                               SEGUN DICCIONARIO CORPORATIVO.   *
005300      *  11/08/2008  MVR   MRM-0172   REVISION DE ESTANDARES POR       *
005400      *                               MIGRACION A NUEVA PLATAFORMA.    *
005500      ******************************************************************
005600      *                                                                *
005700      *         I D E N T I F I C A T I O N   D I V I S I O N          *
005800      *                                                                *
005900      ******************************************************************
006000       IDENTIFICATION DIVISION.
006100      *
006200       PROGRAM-ID.     M10B01Z.
006300       AUTHOR.         FACTORIA.
006400       INSTALLATION.   BPC.
006500       DATE-WRITTEN.   11/03/1991.
006600       DATE-COMPILED.
006700       SECURITY.       CONFIDENCIAL.
006800      ******************************************************************
006900      *                                                                *
007000      *        E N V I R O N M E N T         D I V I S I O N           *
007100      *                                                                *
007200      ******************************************************************
007300       ENVIRONMENT DIVISION.
007400      *
007500       CONFIGURATION SECTION.
007600      *
007700       SPECIAL-NAMES.
007800           C01 IS TOP-OF-FORM.
007900      *
008000       INPUT-OUTPUT SECTION.
008100       FILE-CONTROL.
008200      *
008300           SELECT F-OBSERVACIONES ASSIGN TO OBSERVAC
008400               ORGANIZATION IS LINE SEQUENTIAL
008500               ACCESS MODE IS SEQUENTIAL
008600               FILE STATUS IS WS-EF-OBSERVACIONES.
008700      ******************************************************************
008800      *                                                                *
008900      *                D A T A            D I V I S I O N              *
009000      *                                                                *
009100      ******************************************************************
009200       DATA DIVISION.
009300       FILE SECTION.
009400      *
009500       FD  F-OBSERVACIONES
009600           RECORD CONTAINS 66 CHARACTERS.
009700           COPY M1DT001.
009800      ******************************************************************
009900      *         W O R K I N G   S T O R A G E   S E C T I O N          *
010000      ******************************************************************
010100       WORKING-STORAGE SECTION.
010200      ******************************************************************
010300      *                  AREA DE VARIABLES AUXILIARES                  *
010400      ******************************************************************
010500       01  WS-VARIABLES-AUXILIARES.
010600           05  WS-EF-OBSERVACIONES      PIC X(02) VALUE '00'.
010700               88  WS-EF-OBS-OK                      VALUE '00'.
010800               88  WS-EF-OBS-FIN                     VALUE '10'.
010900           05  WS-FECHA-TRABAJO         PIC 9(08) VALUE ZEROES.
011000           05  WS-FECHA-TRABAJO-R REDEFINES WS-FECHA-TRABAJO.
011100               10  WS-FT-AAAA           PIC 9(04).
011200               10  WS-FT-MM             PIC 9(02).
011300               10  WS-FT-DD             PIC 9(02).
011400           05  WS-FECHA-ANTERIOR        PIC 9(08) VALUE ZEROES.
011500           05  WS-FECHA-ANTERIOR-R REDEFINES WS-FECHA-ANTERIOR.
011600               10  WS-FA-AAAA           PIC 9(04).
011700               10  WS-FA-MM             PIC 9(02).
011800               10  WS-FA-DD             PIC 9(02).
011900           05  FILLER                   PIC X(10) VALUE SPACES.
012000      *
012100       77  WS-SW-FIN-OBSERVACIONES     PIC X(01) VALUE 'N'.
012200           88  WS-FIN-OBSERVACIONES             VALUE 'S'.
012300           88  WS-NO-FIN-OBSERVACIONES           VALUE 'N'.
012400      ******************************************************************
012500      *                    AREA DE CONTADORES                          *
012600      ******************************************************************
012700       77  WS-I                        PIC S9(04) COMP VALUE ZEROES.
012800       77  WS-J                        PIC S9(04) COMP VALUE ZEROES.
012900       77  WS-WALCL-CNT                PIC S9(04) COMP VALUE ZEROES.
013000       77  WS-TGA-CNT                  PIC S9(04) COMP VALUE ZEROES.
013100       77  WS-RRP-CNT                  PIC S9(04) COMP VALUE ZEROES.
013200       77  WS-SOFR-CNT                 PIC S9(04) COMP VALUE ZEROES.
013300       77  WS-IORB-CNT                 PIC S9(04) COMP VALUE ZEROES.
013400       77  WS-EFFR-CNT                 PIC S9(04) COMP VALUE ZEROES.
013500       77  WS-VIX-CNT                  PIC S9(04) COMP VALUE ZEROES.
013600       77  WS-VXV-CNT                  PIC S9(04) COMP VALUE ZEROES.
013700       77  WS-DGS10-CNT                PIC S9(04) COMP VALUE ZEROES.
013800       77  WS-REG-LEIDOS                PIC S9(08) COMP VALUE ZEROES.
013900       77  WS-REG-ESCRITOS              PIC S9(08) COMP VALUE ZEROES.
014000       77  WS-ENCONTRADO                PIC X(01) VALUE 'N'.
014100           88  WS-SI-ENCONTRADO                  VALUE 'S'.
014200           88  WS-NO-ENCONTRADO                  VALUE 'N'.
014300      ******************************************************************
014400      *              AREA DE TABLAS DE SERIES CRUDAS                   *
014500      ******************************************************************
014600       01  WS-TABLA-WALCL.
014700           05  WS-WALCL-FILA OCCURS 500 TIMES
014800                             INDEXED BY WS-IX-WALCL.
014900               10  WS-WALCL-FECHA      PIC 9(08).
015000               10  WS-WALCL-VALOR      PIC S9(11)V9(04) COMP-3.
015100           05  FILLER                  PIC X(01).
015200       01  WS-TABLA-TGA.
015300           05  WS-TGA-FILA OCCURS 2600 TIMES
015400                           INDEXED BY WS-IX-TGA.
015500               10  WS-TGA-FECHA        PIC 9(08).
015600               10  WS-TGA-VALOR        PIC S9(11)V9(04) COMP-3.
015700           05  FILLER                  PIC X(01).
015800       01  WS-TABLA-RRP.
015900           05  WS-RRP-FILA OCCURS 2600 TIMES
016000                           INDEXED BY WS-IX-RRP.
016100               10  WS-RRP-FECHA        PIC 9(08).
016200               10  WS-RRP-VALOR        PIC S9(11)V9(04) COMP-3.
016300           05  FILLER                  PIC X(01).
016400       01  WS-TABLA-SOFR.
016500           05  WS-SOFR-FILA OCCURS 2600 TIMES
016600                            INDEXED BY WS-IX-SOFR.
016700               10  WS-SOFR-FECHA       PIC 9(08).
016800               10  WS-SOFR-VALOR       PIC S9(11)V9(04) COMP-3.
016900           05  FILLER                  PIC X(01).
017000       01  WS-TABLA-IORB.
017100           05  WS-IORB-FILA OCCURS 2600 TIMES
017200                            INDEXED BY WS-IX-IORB.
017300               10  WS-IORB-FECHA       PIC 9(08).
017400               10  WS-IORB-VALOR       PIC S9(11)V9(04) COMP-3.
017500           05  FILLER                  PIC X(01).
017600       01  WS-TABLA-EFFR.
017700           05  WS-EFFR-FILA OCCURS 2600 TIMES
017800                            INDEXED BY WS-IX-EFFR.
017900               10  WS-EFFR-FECHA       PIC 9(08).
018000               10  WS-EFFR-VALOR       PIC S9(11)V9(04) COMP-3.
018100           05  FILLER                  PIC X(01).
018200       01  WS-TABLA-VIX.
018300           05  WS-VIX-FILA OCCURS 2600 TIMES
018400                           INDEXED BY WS-IX-VIX.
018500               10  WS-VIX-FECHA        PIC 9(08).
018600               10  WS-VIX-VALOR        PIC S9(11)V9(04) COMP-3.
018700           05  FILLER                  PIC X(01).
018800       01  WS-TABLA-VXV.
018900           05  WS-VXV-FILA OCCURS 2600 TIMES
019000                           INDEXED BY WS-IX-VXV.
019100               10  WS-VXV-FECHA        PIC 9(08).
019200               10  WS-VXV-VALOR        PIC S9(11)V9(04) COMP-3.
019300           05  FILLER                  PIC X(01).
019400       01  WS-TABLA-DGS10.
019500           05  WS-DGS10-FILA OCCURS 2600 TIMES
019600                             INDEXED BY WS-IX-DGS10.
019700               10  WS-DGS10-FECHA      PIC 9(08).
019800               10  WS-DGS10-VALOR      PIC S9(11)V9(04) COMP-3.
019900           05  FILLER                  PIC X(01).
020000      ******************************************************************
020100      *          AREA DE TABLA DE NIVELES DE LIQUIDEZ SINTETICA         *
020200      ******************************************************************
020300       01  WS-TABLA-NIVEL-LIQ.
020400           05  WS-NIVEL-FILA OCCURS 500 TIMES
020500                             INDEXED BY WS-IX-NIVEL.
020600               10  WS-NIVEL-FECHA      PIC 9(08).
020700               10  WS-NIVEL-VALOR      PIC S9(11)V9(04) COMP-3.
020800           05  FILLER                  PIC X(01).
020900      ******************************************************************
021000      *          AREA DE TABLA DE CAMBIOS DIARIOS DGS10                 *
021100      ******************************************************************
021200       01  WS-TABLA-CAMBIO-DGS10.
021300           05  WS-CAMBIO-FILA OCCURS 2600 TIMES
021400                              INDEXED BY WS-IX-CAMBIO.
021500               10  WS-CAMBIO-FECHA     PIC 9(08).
021600               10  WS-CAMBIO-VALOR     PIC S9(09)V9(04) COMP-3.
021700           05  FILLER                  PIC X(01).
021800       77  WS-CAMBIO-CNT                PIC S9(04) COMP VALUE ZEROES.
021900      ******************************************************************
022000      *                  AREA DE CALCULO ARITMETICO                    *
022100      ******************************************************************
022200       01  WS-CALCULOS.
022300           05  WS-NIVEL                 PIC S9(11)V9(04) COMP-3.
022400           05  WS-DELTA-SEM             PIC S9(11)V9(04) COMP-3.
022500           05  WS-SPREAD                PIC S9(11)V9(04) COMP-3.
022600           05  WS-BASE-FONDEO           PIC S9(11)V9(04) COMP-3.
022700           05  WS-PENDIENTE             PIC S9(11)V9(04) COMP-3.
022800           05  WS-SUMA                  PIC S9(13)V9(06) COMP-3.
022900           05  WS-MEDIA                 PIC S9(11)V9(06) COMP-3.
023000           05  WS-SUMA-CUADR            PIC S9(15)V9(06) COMP-3.
023100           05  WS-VARIANZA              PIC S9(13)V9(06) COMP-3.
023200           05  WS-DESVIACION            PIC S9(11)V9(06) COMP-3.
023300           05  WS-VOLAT-ANUAL           PIC S9(11)V9(04) COMP-3.
023400           05  FILLER                   PIC X(01).
023500      *
023600       77  CT-RAIZ-252                  PIC S9(02)V9(06) COMP-3
023700                                         VALUE 15.874508.
023800      ******************************************************************
023900      *                  AREA DE RAIZ CUADRADA (NEWTON)                *
024000      ******************************************************************
024100       01  WS-RAIZ-AREA.
024200           05  WS-RAIZ-ENTRADA          PIC S9(15)V9(06) COMP-3.
024300           05  WS-RAIZ-X                PIC S9(15)V9(06) COMP-3.
024400           05  WS-RAIZ-X-ANT            PIC S9(15)V9(06) COMP-3.
024500           05  WS-RAIZ-RESULTADO        PIC S9(15)V9(06) COMP-3.
024600           05  WS-RAIZ-CONTADOR         PIC S9(02) COMP VALUE ZEROES.
024700           05  FILLER                   PIC X(01).
024800      ******************************************************************
024900      *                      AREA DE CONSTANTES                        *
025000      ******************************************************************
025100       01  CT-CONSTANTES.
025200           05  CT-CLAVE-SYNTH-NIVEL     PIC X(30)
025300                                   VALUE 'SYNTH-LIQ-LEVEL'.
025400           05  CT-CLAVE-SYNTH-DELTA     PIC X(30)
025500                                   VALUE 'SYNTH-LIQ-DELTA-W'.
025600           05  CT-CLAVE-SPREAD          PIC X(30)
025700                                   VALUE 'FUNDING-SPREAD'.
025800           05  CT-CLAVE-VIX-SLOPE       PIC X(30)
025900                                   VALUE 'VIX-SLOPE'.
026000           05  CT-CLAVE-TSY-RVOL        PIC X(30)
026100                                   VALUE 'TSY-RVOL-20D'.
026200           05  CT-FUENTE-DERIVADO       PIC X(12)
026300                                   VALUE 'DERIVADO'.
026400           05  FILLER                   PIC X(01).
026500      ******************************************************************
026600      *                                                                *
026700      *           P R O C E D U R E      D I V I S I O N               *
026800      *                                                                *
026900      ******************************************************************
027000       PROCEDURE DIVISION.
027100      *
027200       MAINLINE.
027300      *
027400           PERFORM 1000-INICIO
027500              THRU 1000-INICIO-EXIT
027600      *
027700           PERFORM 2000-PROCESO
027800              THRU 2000-PROCESO-EXIT
027900      *
028000           PERFORM 6000-FIN
028100              THRU 6000-FIN-EXIT
028200      *
028300           STOP RUN
028400           .
028500      ******************************************************************
028600      *                         1000-INICIO                            *
028700      ******************************************************************
028800       1000-INICIO.
028900      *
029000           OPEN INPUT F-OBSERVACIONES
029100      *
029200           IF NOT WS-EF-OBS-OK
029300              DISPLAY 'M10B01Z - ERROR AL ABRIR OBSERVACIONES '
029400                      WS-EF-OBSERVACIONES
029500              PERFORM 6000-FIN THRU 6000-FIN-EXIT
029600              STOP RUN
029700           END-IF
029800           .
029900       1000-INICIO-EXIT.
030000           EXIT.
030100      ******************************************************************
030200      *                        2000-PROCESO                            *
030300      ******************************************************************
030400       2000-PROCESO.
030500      *
030600           PERFORM 2100-CARGAR-TABLAS
030700              THRU 2100-CARGAR-TABLAS-EXIT
030800      *
030900           CLOSE F-OBSERVACIONES
031000      *
031100           PERFORM 3000-SYNTH-LIQUIDEZ
031200              THRU 3000-SYNTH-LIQUIDEZ-EXIT
031300      *
031400           PERFORM 3100-SPREAD-FONDEO
031500              THRU 3100-SPREAD-FONDEO-EXIT
031600      *
031700           PERFORM 3200-PENDIENTE-VIX
031800              THRU 3200-PENDIENTE-VIX-EXIT
031900      *
032000           PERFORM 3300-VOLAT-TESORO
032100              THRU 3300-VOLAT-TESORO-EXIT
032200      *
032300           .
032400       2000-PROCESO-EXIT.
032500           EXIT.
032600      ******************************************************************
032700      *                  2100-CARGAR-TABLAS                            *
032800      *   LEE EL ARCHIVO DE OBSERVACIONES CRUDAS Y CLASIFICA CADA      *
032900      *   REGISTRO EN SU TABLA DE TRABAJO SEGUN LA CLAVE DE INDICADOR. *
033000      ******************************************************************
033100       2100-CARGAR-TABLAS.
033200      *
033300           READ F-OBSERVACIONES
033400               AT END
033500                   SET WS-FIN-OBSERVACIONES TO TRUE
033600           END-READ
033700      *
033800           PERFORM 2110-CLASIFICAR-REGISTRO
033900              THRU 2110-CLASIFICAR-REGISTRO-EXIT
034000              UNTIL WS-FIN-OBSERVACIONES
034100           .
034200       2100-CARGAR-TABLAS-EXIT.
034300           EXIT.
034400      ******************************************************************
034500      *                  2110-CLASIFICAR-REGISTRO                      *
034600      ******************************************************************
034700       2110-CLASIFICAR-REGISTRO.
034800      *
034900           ADD 1 TO WS-REG-LEIDOS
035000      *
035100           EVALUATE M1D-CLAVE-INDICADOR
035200               WHEN 'WALCL'
035300                   ADD 1 TO WS-WALCL-CNT
035400                   MOVE M1D-FECHA  TO WS-WALCL-FECHA (WS-WALCL-CNT)
035500                   MOVE M1D-VALOR  TO WS-WALCL-VALOR (WS-WALCL-CNT)
035600               WHEN 'TGA'
035700                   ADD 1 TO WS-TGA-CNT
035800                   MOVE M1D-FECHA  TO WS-TGA-FECHA (WS-TGA-CNT)
035900                   MOVE M1D-VALOR  TO WS-TGA-VALOR (WS-TGA-CNT)
036000               WHEN 'RRP'
036100                   ADD 1 TO WS-RRP-CNT
036200                   MOVE M1D-FECHA  TO WS-RRP-FECHA (WS-RRP-CNT)
036300                   MOVE M1D-VALOR  TO WS-RRP-VALOR (WS-RRP-CNT)
036400               WHEN 'SOFR'
036500                   ADD 1 TO WS-SOFR-CNT
036600                   MOVE M1D-FECHA  TO WS-SOFR-FECHA (WS-SOFR-CNT)
036700                   MOVE M1D-VALOR  TO WS-SOFR-VALOR (WS-SOFR-CNT)
036800               WHEN 'IORB'
036900                   ADD 1 TO WS-IORB-CNT
037000                   MOVE M1D-FECHA  TO WS-IORB-FECHA (WS-IORB-CNT)
037100                   MOVE M1D-VALOR  TO WS-IORB-VALOR (WS-IORB-CNT)
037200               WHEN 'EFFR'
037300                   ADD 1 TO WS-EFFR-CNT
037400                   MOVE M1D-FECHA  TO WS-EFFR-FECHA (WS-EFFR-CNT)
037500                   MOVE M1D-VALOR  TO WS-EFFR-VALOR (WS-EFFR-CNT)
037600               WHEN 'VIX'
037700                   ADD 1 TO WS-VIX-CNT
037800                   MOVE M1D-FECHA  TO WS-VIX-FECHA (WS-VIX-CNT)
037900                   MOVE M1D-VALOR  TO WS-VIX-VALOR (WS-VIX-CNT)
038000               WHEN 'VXV'
038100                   ADD 1 TO WS-VXV-CNT
038200                   MOVE M1D-FECHA  TO WS-VXV-FECHA (WS-VXV-CNT)
038300                   MOVE M1D-VALOR  TO WS-VXV-VALOR (WS-VXV-CNT)
038400               WHEN 'DGS10'
038500                   ADD 1 TO WS-DGS10-CNT
038600                   MOVE M1D-FECHA  TO WS-DGS10-FECHA (WS-DGS10-CNT)
038700                   MOVE M1D-VALOR  TO WS-DGS10-VALOR (WS-DGS10-CNT)
038800               WHEN OTHER
038900                   CONTINUE
039000           END-EVALUATE
039100      *
039200           READ F-OBSERVACIONES
039300               AT END
039400                   SET WS-FIN-OBSERVACIONES TO TRUE
039500           END-READ
039600           .
039700       2110-CLASIFICAR-REGISTRO-EXIT.
039800           EXIT.
039900      ******************************************************************
040000      *                  3000-SYNTH-LIQUIDEZ                           *
040100      *  CALCULA EL NIVEL DE LIQUIDEZ SINTETICA EN CADA FECHA WALCL    *
040200      *  (RELOJ SEMANAL) Y SU DELTA SEMANAL, EMPAREJANDO TGA Y RRP     *
040300      *  HACIA ATRAS (ULTIMO VALOR CON FECHA MENOR O IGUAL).           *
040400      ******************************************************************
040500       3000-SYNTH-LIQUIDEZ.
040600      *
040700           IF WS-WALCL-CNT = ZEROES
040800               GO TO 3000-SYNTH-LIQUIDEZ-EXIT
040900           END-IF
041000      *
041100           PERFORM 3010-CALC-UN-NIVEL
041200              THRU 3010-CALC-UN-NIVEL-EXIT
041300              VARYING WS-IX-WALCL FROM 1 BY 1
041400              UNTIL WS-IX-WALCL > WS-WALCL-CNT
041500      *
041600           IF WS-IX-NIVEL > 1
041700               PERFORM 3030-CALC-UN-DELTA
041800                  THRU 3030-CALC-UN-DELTA-EXIT
041900                  VARYING WS-IX-NIVEL FROM 2 BY 1
042000                  UNTIL WS-IX-NIVEL > WS-WALCL-CNT
042100           END-IF
042200           .
042300       3000-SYNTH-LIQUIDEZ-EXIT.
042400           EXIT.
042500      ******************************************************************
042600      *                  3010-CALC-UN-NIVEL                            *
042700      ******************************************************************
042800       3010-CALC-UN-NIVEL.
042900      *
043000           MOVE WS-WALCL-FECHA (WS-IX-WALCL) TO WS-FECHA-TRABAJO
043100      *
043200           PERFORM 3011-BUSCAR-TGA
043300              THRU 3011-BUSCAR-TGA-EXIT
043400      *
043500           PERFORM 3012-BUSCAR-RRP
043600              THRU 3012-BUSCAR-RRP-EXIT
043700      *
043800           COMPUTE WS-NIVEL ROUNDED =
043900                   WS-WALCL-VALOR (WS-IX-WALCL) - WS-BASE-FONDEO
044000                   - WS-PENDIENTE
044100      *
044200           SET WS-IX-NIVEL TO WS-IX-WALCL
044300           MOVE WS-FECHA-TRABAJO       TO WS-NIVEL-FECHA (WS-IX-NIVEL)
044400           MOVE WS-NIVEL                TO WS-NIVEL-VALOR (WS-IX-NIVEL)
044500      *
044600           MOVE CT-CLAVE-SYNTH-NIVEL   TO M1D-CLAVE-INDICADOR
044700           MOVE WS-FECHA-TRABAJO        TO M1D-FECHA
044800           MOVE WS-NIVEL                 TO M1D-VALOR
044900           MOVE CT-FUENTE-DERIVADO       TO M1D-FUENTE
045000      *
045100           PERFORM 9000-ESCRIBIR-OBSERVACION
045200              THRU 9000-ESCRIBIR-OBSERVACION-EXIT
045300           .
045400       3010-CALC-UN-NIVEL-EXIT.
045500           EXIT.
045600      ******************************************************************
045700      *       3011-BUSCAR-TGA - EMPAREJAMIENTO HACIA ATRAS (TGA)       *
045800      ******************************************************************
045900       3011-BUSCAR-TGA.
046000      *
046100           MOVE ZEROES            TO WS-BASE-FONDEO
046200           SET WS-NO-ENCONTRADO   TO TRUE
046300           SET WS-IX-TGA          TO 1
046400      *
046500           PERFORM 3011-EXAMINAR-TGA
046600              THRU 3011-EXAMINAR-TGA-EXIT
046700              VARYING WS-IX-TGA FROM 1 BY 1
046800              UNTIL WS-IX-TGA > WS-TGA-CNT
046900           .
047000       3011-BUSCAR-TGA-EXIT.
047100           EXIT.
047200       3011-EXAMINAR-TGA.
047300      *
047400           IF WS-TGA-FECHA (WS-IX-TGA) NOT GREATER THAN WS-FECHA-TRABAJO
047500               MOVE WS-TGA-VALOR (WS-IX-TGA) TO WS-BASE-FONDEO
047600               SET WS-SI-ENCONTRADO TO TRUE
047700           END-IF
047800           .
047900       3011-EXAMINAR-TGA-EXIT.
048000           EXIT.
048100      ******************************************************************
048200      *       3012-BUSCAR-RRP - EMPAREJAMIENTO HACIA ATRAS (RRP)       *
048300      *       SI NO HAY VALOR DE RRP CON FECHA <= FECHA WALCL, SE      *
048400      *       ASUME CERO (AJUSTE MRM-0044).                            *
048500      ******************************************************************
048600       3012-BUSCAR-RRP.
048700      *
048800           MOVE ZEROES            TO WS-PENDIENTE
048900           SET WS-NO-ENCONTRADO   TO TRUE
049000           SET WS-IX-RRP          TO 1
049100      *
049200           PERFORM 3012-EXAMINAR-RRP
049300              THRU 3012-EXAMINAR-RRP-EXIT
049400              VARYING WS-IX-RRP FROM 1 BY 1
049500              UNTIL WS-IX-RRP > WS-RRP-CNT
049600           .
049700       3012-BUSCAR-RRP-EXIT.
049800           EXIT.
049900       3012-EXAMINAR-RRP.
050000      *
050100           IF WS-RRP-FECHA (WS-IX-RRP) NOT GREATER THAN WS-FECHA-TRABAJO
050200               MOVE WS-RRP-VALOR (WS-IX-RRP) TO WS-PENDIENTE
050300               SET WS-SI-ENCONTRADO TO TRUE
050400           END-IF
050500           .
050600       3012-EXAMINAR-RRP-EXIT.
050700           EXIT.
050800      ******************************************************************
050900      *                  3030-CALC-UN-DELTA                            *
051000      ******************************************************************
051100       3030-CALC-UN-DELTA.
051200      *
051300           COMPUTE WS-DELTA-SEM ROUNDED =
051400                   WS-NIVEL-VALOR (WS-IX-NIVEL)
051500                   - WS-NIVEL-VALOR (WS-IX-NIVEL - 1)
051600      *
051700           MOVE CT-CLAVE-SYNTH-DELTA  TO M1D-CLAVE-INDICADOR
051800           MOVE WS-NIVEL-FECHA (WS-IX-NIVEL) TO M1D-FECHA
051900           MOVE WS-DELTA-SEM           TO M1D-VALOR
052000           MOVE CT-FUENTE-DERIVADO     TO M1D-FUENTE
052100      *
052200           PERFORM 9000-ESCRIBIR-OBSERVACION
052300              THRU 9000-ESCRIBIR-OBSERVACION-EXIT
052400           .
052500       3030-CALC-UN-DELTA-EXIT.
052600           EXIT.
052700      ******************************************************************
052800      *                  3100-SPREAD-FONDEO                            *
052900      *  SPREAD = SOFR MENOS TASA BASE (IORB DE PREFERENCIA, SI NO     *
053000      *  EFFR), SOLO EN FECHAS PRESENTES EN AMBAS SERIES.              *
053100      ******************************************************************
053200       3100-SPREAD-FONDEO.
053300      *
053400           IF WS-SOFR-CNT = ZEROES
053500               GO TO 3100-SPREAD-FONDEO-EXIT
053600           END-IF
053700      *
053800           PERFORM 3110-CALC-UN-SPREAD
053900              THRU 3110-CALC-UN-SPREAD-EXIT
054000              VARYING WS-IX-SOFR FROM 1 BY 1
054100              UNTIL WS-IX-SOFR > WS-SOFR-CNT
054200           .
054300       3100-SPREAD-FONDEO-EXIT.
054400           EXIT.
054500       3110-CALC-UN-SPREAD.
054600      *
054700           MOVE WS-SOFR-FECHA (WS-IX-SOFR) TO WS-FECHA-TRABAJO
054800           SET WS-NO-ENCONTRADO             TO TRUE
054900      *
055000           PERFORM 3111-BUSCAR-IORB
055100              THRU 3111-BUSCAR-IORB-EXIT
055200      *
055300           IF WS-NO-ENCONTRADO
055400               PERFORM 3112-BUSCAR-EFFR
055500                  THRU 3112-BUSCAR-EFFR-EXIT
055600           END-IF
055700      *
055800           IF WS-SI-ENCONTRADO
055900               COMPUTE WS-SPREAD ROUNDED =
056000                       WS-SOFR-VALOR (WS-IX-SOFR) - WS-BASE-FONDEO
056100      *
056200               MOVE CT-CLAVE-SPREAD     TO M1D-CLAVE-INDICADOR
056300               MOVE WS-FECHA-TRABAJO      TO M1D-FECHA
056400               MOVE WS-SPREAD              TO M1D-VALOR
056500               MOVE CT-FUENTE-DERIVADO     TO M1D-FUENTE
056600      *
056700               PERFORM 9000-ESCRIBIR-OBSERVACION
056800                  THRU 9000-ESCRIBIR-OBSERVACION-EXIT
056900           END-IF
057000           .
057100       3110-CALC-UN-SPREAD-EXIT.
057200           EXIT.
057300      ******************************************************************
057400      *            3111-BUSCAR-IORB (EMPAREJAMIENTO EXACTO)            *
057500      ******************************************************************
057600       3111-BUSCAR-IORB.
057700      *
057800           PERFORM 3111-EXAMINAR-IORB
057900              THRU 3111-EXAMINAR-IORB-EXIT
058000              VARYING WS-IX-IORB FROM 1 BY 1
058100              UNTIL WS-IX-IORB > WS-IORB-CNT
058200              OR WS-SI-ENCONTRADO
058300           .
058400       3111-BUSCAR-IORB-EXIT.
058500           EXIT.
058600       3111-EXAMINAR-IORB.
058700      *
058800           IF WS-IORB-FECHA (WS-IX-IORB) = WS-FECHA-TRABAJO
058900               MOVE WS-IORB-VALOR (WS-IX-IORB) TO WS-BASE-FONDEO
059000               SET WS-SI-ENCONTRADO TO TRUE
059100           END-IF
059200           .
059300       3111-EXAMINAR-IORB-EXIT.
059400           EXIT.
059500      ******************************************************************
059600      *            3112-BUSCAR-EFFR (EMPAREJAMIENTO EXACTO)            *
059700      ******************************************************************
059800       3112-BUSCAR-EFFR.
059900      *
060000           PERFORM 3112-EXAMINAR-EFFR
060100              THRU 3112-EXAMINAR-EFFR-EXIT
060200              VARYING WS-IX-EFFR FROM 1 BY 1
060300              UNTIL WS-IX-EFFR > WS-EFFR-CNT
060400              OR WS-SI-ENCONTRADO
060500           .
060600       3112-BUSCAR-EFFR-EXIT.
060700           EXIT.
060800       3112-EXAMINAR-EFFR.
060900      *
061000           IF WS-EFFR-FECHA (WS-IX-EFFR) = WS-FECHA-TRABAJO
061100               MOVE WS-EFFR-VALOR (WS-IX-EFFR) TO WS-BASE-FONDEO
061200               SET WS-SI-ENCONTRADO TO TRUE
061300           END-IF
061400           .
061500       3112-EXAMINAR-EFFR-EXIT.
061600           EXIT.
061700      ******************************************************************
061800      *                  3200-PENDIENTE-VIX                            *
061900      *  SLOPE = VIX MENOS VXV EN FECHAS COMUNES. SI NO HAY SERIE VXV  *
062000      *  SE OMITE POR COMPLETO.                                        *
062100      ******************************************************************
062200       3200-PENDIENTE-VIX.
062300      *
062400           IF WS-VXV-CNT = ZEROES OR WS-VIX-CNT = ZEROES
062500               GO TO 3200-PENDIENTE-VIX-EXIT
062600           END-IF
062700      *
062800           PERFORM 3210-CALC-UNA-PENDIENTE
062900              THRU 3210-CALC-UNA-PENDIENTE-EXIT
063000              VARYING WS-IX-VIX FROM 1 BY 1
063100              UNTIL WS-IX-VIX > WS-VIX-CNT
063200           .
063300       3200-PENDIENTE-VIX-EXIT.
063400           EXIT.
063500       3210-CALC-UNA-PENDIENTE.
063600      *
063700           MOVE WS-VIX-FECHA (WS-IX-VIX)   TO WS-FECHA-TRABAJO
063800           SET WS-NO-ENCONTRADO             TO TRUE
063900      *
064000           PERFORM 3211-BUSCAR-VXV
064100              THRU 3211-BUSCAR-VXV-EXIT
064200      *
064300           IF WS-SI-ENCONTRADO
064400               COMPUTE WS-PENDIENTE ROUNDED =
064500                       WS-VIX-VALOR (WS-IX-VIX) - WS-BASE-FONDEO
064600      *
064700               MOVE CT-CLAVE-VIX-SLOPE  TO M1D-CLAVE-INDICADOR
064800               MOVE WS-FECHA-TRABAJO      TO M1D-FECHA
064900               MOVE WS-PENDIENTE           TO M1D-VALOR
065000               MOVE CT-FUENTE-DERIVADO     TO M1D-FUENTE
065100      *
065200               PERFORM 9000-ESCRIBIR-OBSERVACION
065300                  THRU 9000-ESCRIBIR-OBSERVACION-EXIT
065400           END-IF
065500           .
065600       3210-CALC-UNA-PENDIENTE-EXIT.
065700           EXIT.
065800       3211-BUSCAR-VXV.
065900      *
066000           PERFORM 3211-EXAMINAR-VXV
066100              THRU 3211-EXAMINAR-VXV-EXIT
066200              VARYING WS-IX-VXV FROM 1 BY 1
066300              UNTIL WS-IX-VXV > WS-VXV-CNT
066400              OR WS-SI-ENCONTRADO
066500           .
066600       3211-BUSCAR-VXV-EXIT.
066700           EXIT.
066800       3211-EXAMINAR-VXV.
066900      *
067000           IF WS-VXV-FECHA (WS-IX-VXV) = WS-FECHA-TRABAJO
067100               MOVE WS-VXV-VALOR (WS-IX-VXV) TO WS-BASE-FONDEO
067200               SET WS-SI-ENCONTRADO TO TRUE
067300           END-IF
067400           .
067500       3211-EXAMINAR-VXV-EXIT.
067600           EXIT.
067700      ******************************************************************
067800      *                  3300-VOLAT-TESORO                             *
067900      *  CAMBIO(T) = DGS10(T) - DGS10(T-1); DESVIACION ESTANDAR         *
068000      *  MUESTRAL DE LOS ULTIMOS 20 CAMBIOS, ANUALIZADA POR RAIZ(252). *
068100      *  LOS PRIMEROS 20 PUNTOS (VENTANA INCOMPLETA) NO SE ESCRIBEN.   *
068200      ******************************************************************
068300       3300-VOLAT-TESORO.
068400      *
068500           MOVE ZEROES TO WS-CAMBIO-CNT
068600      *
068700           IF WS-DGS10-CNT < 2
068800               GO TO 3300-VOLAT-TESORO-EXIT
068900           END-IF
069000      *
069100           PERFORM 3310-CALC-UN-CAMBIO
069200              THRU 3310-CALC-UN-CAMBIO-EXIT
069300              VARYING WS-IX-DGS10 FROM 2 BY 1
069400              UNTIL WS-IX-DGS10 > WS-DGS10-CNT
069500      *
069600           IF WS-CAMBIO-CNT < 20
069700               GO TO 3300-VOLAT-TESORO-EXIT
069800           END-IF
069900      *
070000           PERFORM 3320-CALC-UNA-VOLATILIDAD
070100              THRU 3320-CALC-UNA-VOLATILIDAD-EXIT
070200              VARYING WS-IX-CAMBIO FROM 20 BY 1
070300              UNTIL WS-IX-CAMBIO > WS-CAMBIO-CNT
070400           .
070500       3300-VOLAT-TESORO-EXIT.
070600           EXIT.
070700       3310-CALC-UN-CAMBIO.
070800      *
070900           ADD 1 TO WS-CAMBIO-CNT
071000           MOVE WS-DGS10-FECHA (WS-IX-DGS10) TO WS-CAMBIO-FECHA
071100                                                 (WS-CAMBIO-CNT)
071200           COMPUTE WS-CAMBIO-VALOR (WS-CAMBIO-CNT) ROUNDED =
071300                   WS-DGS10-VALOR (WS-IX-DGS10)
071400                   - WS-DGS10-VALOR (WS-IX-DGS10 - 1)
071500           .
071600       3310-CALC-UN-CAMBIO-EXIT.
071700           EXIT.
071800       3320-CALC-UNA-VOLATILIDAD.
071900      *
072000           MOVE ZEROES TO WS-SUMA
072100           PERFORM 3321-SUMAR-CAMBIO
072200              THRU 3321-SUMAR-CAMBIO-EXIT
072300              VARYING WS-J FROM 0 BY 1
072400              UNTIL WS-J > 19
072500           COMPUTE WS-MEDIA ROUNDED = WS-SUMA / 20
072600      *
072700           MOVE ZEROES TO WS-SUMA-CUADR
072800           PERFORM 3322-SUMAR-CUADRADO
072900              THRU 3322-SUMAR-CUADRADO-EXIT
073000              VARYING WS-J FROM 0 BY 1
073100              UNTIL WS-J > 19
073200           COMPUTE WS-VARIANZA ROUNDED = WS-SUMA-CUADR / 19
073300      *
073400           MOVE WS-VARIANZA       TO WS-RAIZ-ENTRADA
073500           PERFORM 8200-RAIZ-CUADRADA
073600              THRU 8200-RAIZ-CUADRADA-EXIT
073700           MOVE WS-RAIZ-RESULTADO TO WS-DESVIACION
073800      *
073900           COMPUTE WS-VOLAT-ANUAL ROUNDED =
074000                   WS-DESVIACION * CT-RAIZ-252
074100      *
074200           MOVE CT-CLAVE-TSY-RVOL  TO M1D-CLAVE-INDICADOR
074300           MOVE WS-CAMBIO-FECHA (WS-IX-CAMBIO) TO M1D-FECHA
074400           MOVE WS-VOLAT-ANUAL      TO M1D-VALOR
074500           MOVE CT-FUENTE-DERIVADO  TO M1D-FUENTE
074600      *
074700           PERFORM 9000-ESCRIBIR-OBSERVACION
074800              THRU 9000-ESCRIBIR-OBSERVACION-EXIT
074900           .
075000       3320-CALC-UNA-VOLATILIDAD-EXIT.
075100           EXIT.
075200       3321-SUMAR-CAMBIO.
075300      *
075400           ADD WS-CAMBIO-VALOR (WS-IX-CAMBIO - WS-J) TO WS-SUMA
075500           .
075600       3321-SUMAR-CAMBIO-EXIT.
075700           EXIT.
075800       3322-SUMAR-CUADRADO.
075900      *
076000           COMPUTE WS-SUMA-CUADR ROUNDED = WS-SUMA-CUADR +
076100                   (WS-CAMBIO-VALOR (WS-IX-CAMBIO - WS-J) - WS-MEDIA)
076200                   ** 2
076300           .
076400       3322-SUMAR-CUADRADO-EXIT.
076500           EXIT.
076600      ******************************************************************
076700      *         8200-RAIZ-CUADRADA - METODO DE NEWTON-RAPHSON          *
076800      *         (EN ESTE TALLER NO SE USAN FUNCIONES INTRINSECAS;      *
076900      *         LA RAIZ CUADRADA SE OBTIENE POR ITERACION).            *
077000      ******************************************************************
077100       8200-RAIZ-CUADRADA.
077200      *
077300           IF WS-RAIZ-ENTRADA NOT GREATER THAN ZEROES
077400               MOVE ZEROES TO WS-RAIZ-RESULTADO
077500               GO TO 8200-RAIZ-CUADRADA-EXIT
077600           END-IF
077700      *
077800           MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-X
077900           MOVE ZEROES           TO WS-RAIZ-CONTADOR
078000      *
078100           PERFORM 8210-ITERAR-NEWTON
078200              THRU 8210-ITERAR-NEWTON-EXIT
078300              VARYING WS-RAIZ-CONTADOR FROM 1 BY 1
078400              UNTIL WS-RAIZ-CONTADOR > 20
078500      *
078600           MOVE WS-RAIZ-X TO WS-RAIZ-RESULTADO
078700           .
078800       8200-RAIZ-CUADRADA-EXIT.
078900           EXIT.
079000       8210-ITERAR-NEWTON.
079100      *
079200           MOVE WS-RAIZ-X TO WS-RAIZ-X-ANT
079300           COMPUTE WS-RAIZ-X ROUNDED =
079400                   (WS-RAIZ-X-ANT + (WS-RAIZ-ENTRADA / WS-RAIZ-X-ANT))
079500                   / 2
079600           .
079700       8210-ITERAR-NEWTON-EXIT.
079800           EXIT.
079900      ******************************************************************
080000      *         9000-ESCRIBIR-OBSERVACION - AGREGA UN REGISTRO         *
080100      *         DERIVADO AL ARCHIVO DE OBSERVACIONES (MODO EXTEND).    *
080200      ******************************************************************
080300       9000-ESCRIBIR-OBSERVACION.
080400      *
080500           IF WS-REG-ESCRITOS = ZEROES
080600               OPEN EXTEND F-OBSERVACIONES
080700               IF NOT WS-EF-OBS-OK
080800                   DISPLAY 'M10B01Z - ERROR AL EXTENDER OBSERVACIONES '
080900                           WS-EF-OBSERVACIONES
081000                   STOP RUN
081100               END-IF
081200           END-IF
081300      *
081400           WRITE M1D-OBSERVACION
081500      *
081600           ADD 1 TO WS-REG-ESCRITOS
081700           .
081800       9000-ESCRIBIR-OBSERVACION-EXIT.
081900           EXIT.
082000      ******************************************************************
082100      *                          6000-FIN                              *
082200      ******************************************************************
082300       6000-FIN.
082400      *
082500           IF WS-REG-ESCRITOS > ZEROES
082600               CLOSE F-OBSERVACIONES
082700           END-IF
082800      *
082900           DISPLAY 'M10B01Z - OBSERVACIONES LEIDAS : ' WS-REG-LEIDOS
083000           DISPLAY 'M10B01Z - DERIVADOS ESCRITOS    : ' WS-REG-ESCRITOS
083100           .
083200       6000-FIN-EXIT.
083300           EXIT.
