000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: M10C01Z                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 19/12/1998                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: MACRO REGIME MONITOR (M1) - FLUJO SECTORES CN     *
001000      *                                                                *
001100      ******************************************************************
001200      * DOCUMENTACION.                                                 *
001300      * ------------------                                             *
001400      * ARCHIVOS DE ENTRADA: SECTORES CN (MAESTRO), FLUJOS CN (DIARIO) *
001500      * ARCHIVOS DE SALIDA: REPORTE DE ROTACION DE SECTORES            *
001600      * PARAMETRO DE ENTRADA: FECHA DE CORTE SOLICITADA (OPCIONAL)     *
001700      * ------------------                                             *
001800      * PROCESO GLOBAL: CARGA EL HISTORIAL DIARIO DE FLUJO DE CAPITAL  *
001900      *     Y PRECIO DE CIERRE DE CADA SECTOR DE LA BOLSA DE CHINA      *
002000      *     CONTINENTAL, CALCULA FLUJOS ACUMULADOS, FUERZA DE FLUJO,   *
002100      *     RETORNO DE PRECIO, CLASIFICA EL ESTADO DE CADA SECTOR,     *
002200      *     DETECTA ROTACION (NUEVOS LIDERES Y SECTORES EN REFLUJO) Y  *
002300      *     EMITE EL REPORTE DE ROTACION DE SECTORES.                  *
002400      *                                                                *
002500      ******************************************************************
002600      *    L O G    D E   M O D I F I C A C I O N E S                  *
002700      ******************************************************************
002800      *  FECHA      AUTOR  TICKET     DESCRIPCION                    *
002900      *  ---------  -----  ---------  ----------------------------- *
003000      *  19/12/1998  LTQ   MRM-0108   CREACION DEL PROGRAMA.          *
003100      *  19/12/1998  LTQ   MRM-0108   REVISION PARA AMPLIACION DE     *
003200      *                               SIGLO (ANO 2000).                *
003300      *  11/03/1999  LTQ   MRM-0109   SE AGREGA CLASIFICACION DE      *
003400      *                               ESTADO Y DIVERGENCIA.           *
003500      *  04/06/2001  AMP   MRM-0142   SE AGREGA DETECCION DE NUEVO    *
003600      *                               LIDER Y SECTOR EN REFLUJO.      *
003700      *  17/09/2002  AMP   MRM-0151   SE AGREGAN RANKINGS DE RETORNO  *
003800      *                               Y MATRIZ NORMALIZADA DE FLUJO.  *
003900      *  21/05/2004  SFG   MRM-0163   LA MATRIZ DE FLUJO SOLO CUBRIA  *
004000      *                               DIRECCION ABS; SE AGREGAN LAS   *
004100      *                               DIRECCIONES IN Y OUT CON SU     *
004200      *                               RECORTE A CERO CORRESPONDIENTE. *
004300      *  11/08/2008  MVR   MRM-0178   TOP INFLOW Y TOP OUTFLOW PODIAN *
004400      *                               LISTAR SECTORES DE SIGNO        *
004500      *                               CONTRARIO CUANDO HABIA MENOS DE *
004600      *                               DIEZ CON EL SIGNO CORRECTO; SE  *
004700      *                               AGREGA FILTRO DE SIGNO.         *
004800      *  19/11/2008  MVR   MRM-0183   FUERZA DE FLUJO EXIGIA 22       *
004900      *                               PUNTOS Y QUEDABA EN N/A PARA    *
005000      *                               SECTORES NUEVOS; SE APLICA EL   *
005100      *                               MISMO PISO DE VENTANA PARCIAL   *
005200      *                               DE FLUJO-5D/10D (MINIMO 2).     *
005300      *  19/11/2008  MVR   MRM-0184   SE VALIDA CT-MAXSEC AL CARGAR   *
005400      *                               SECTORES Y NOMBRES PARA EVITAR  *
005500      *                               DESBORDE DE LAS TABLAS DE 60.   *
005600      *  19/11/2008  MVR   MRM-0185   LA FECHA DE CORTE SOLICITADA    *
005700      *                               ESTABA DOCUMENTADA PERO NUNCA   *
005800      *                               SE LEIA; SE AGREGA ACCEPT POR   *
005900      *                               SYSIN (OPCIONAL) Y FILTRO DE    *
006000      *                               FLUJOS POSTERIORES A LA FECHA.  *
006100      *  02/12/2008  MVR   MRM-0190   F-FLUJOS DECLARABA 52 BYTES, 2  *
006200      *                               MAS QUE M1DT006; SE AJUSTA A   *
006300      *                               50 CARACTERES DE REGISTRO.     *
006400      ******************************************************************
006500      *                                                                *
006600      *         I D E N T I F I C A T I O N   D I V I S I O N          *
006700      *                                                                *
006800      ******************************************************************
006900       IDENTIFICATION DIVISION.
007000      *
007100       PROGRAM-ID.     M10C01Z.
007200       AUTHOR.         FACTORIA.
007300       INSTALLATION.   BPC.
007400       DATE-WRITTEN.   19/12/1998.
007500       DATE-COMPILED.
007600       SECURITY.       CONFIDENCIAL.
007700      ******************************************************************
007800      *                                                                *
007900      *        E N V I R O N M E N T         D I V I S I O N           *
008000      *                                                                *
008100      ******************************************************************
008200       ENVIRONMENT DIVISION.
008300      *
008400       CONFIGURATION SECTION.
008500      *
008600       SPECIAL-NAMES.
008700           C01 IS TOP-OF-FORM.
008800      *
008900       INPUT-OUTPUT SECTION.
009000       FILE-CONTROL.
009100      *
009200           SELECT F-SECTORES ASSIGN TO CNINDUS
009300               ORGANIZATION IS LINE SEQUENTIAL
009400               ACCESS MODE IS SEQUENTIAL
009500               FILE STATUS IS WS-EF-SECTORES.
009600      *
009700           SELECT F-FLUJOS ASSIGN TO CNFLUJO
009800               ORGANIZATION IS LINE SEQUENTIAL
009900               ACCESS MODE IS SEQUENTIAL
010000               FILE STATUS IS WS-EF-FLUJOS.
010100      *
010200           SELECT F-REPORTE ASSIGN TO REPORTE
010300               ORGANIZATION IS LINE SEQUENTIAL
010400               ACCESS MODE IS SEQUENTIAL
010500               FILE STATUS IS WS-EF-REPORTE.
010600      ******************************************************************
010700      *                                                                *
010800      *                D A T A            D I V I S I O N              *
010900      *                                                                *
011000      ******************************************************************
011100       DATA DIVISION.
011200       FILE SECTION.
011300      *
011400       FD  F-SECTORES
011500           RECORD CONTAINS 32 CHARACTERS.
011600           COPY M1DT005.
011700      *
011800       FD  F-FLUJOS
011900           RECORD CONTAINS 50 CHARACTERS.
012000           COPY M1DT006.
012100      *
012200       FD  F-REPORTE
012300           RECORD CONTAINS 132 CHARACTERS.
012400           COPY M1RP002.
012500      ******************************************************************
012600      *         W O R K I N G   S T O R A G E   S E C T I O N          *
012700      ******************************************************************
012800       WORKING-STORAGE SECTION.
012900      ******************************************************************
013000      *                  AREA DE VARIABLES AUXILIARES                  *
013100      ******************************************************************
013200       01  WS-VARIABLES-AUXILIARES.
013300           05  WS-EF-SECTORES           PIC X(02) VALUE '00'.
013400               88  WS-EF-SEC-OK                    VALUE '00'.
013500           05  WS-EF-FLUJOS             PIC X(02) VALUE '00'.
013600               88  WS-EF-FLJ-OK                    VALUE '00'.
013700           05  WS-EF-REPORTE            PIC X(02) VALUE '00'.
013800               88  WS-EF-REP-OK                    VALUE '00'.
013900           05  WS-FECHA-END             PIC 9(08) VALUE ZEROES.
014000           05  WS-FECHA-END-R REDEFINES WS-FECHA-END.
014100               10  WS-FE-AAAA           PIC 9(04).
014200               10  WS-FE-MM             PIC 9(02).
014300               10  WS-FE-DD             PIC 9(02).
014400           05  WS-FECHA-PREV            PIC 9(08) VALUE ZEROES.
014500           05  WS-FECHA-PREV-R REDEFINES WS-FECHA-PREV.
014600               10  WS-FP-AAAA           PIC 9(04).
014700               10  WS-FP-MM             PIC 9(02).
014800               10  WS-FP-DD             PIC 9(02).
014900           05  WS-FECHA-SOLICITADA      PIC 9(08) VALUE ZEROES.
015000           05  FILLER                   PIC X(10) VALUE SPACES.
015100       77  WS-SW-FIN-SECTORES           PIC X(01) VALUE 'N'.
015200           88  WS-FIN-SECTORES                  VALUE 'S'.
015300       77  WS-SW-FIN-FLUJOS             PIC X(01) VALUE 'N'.
015400           88  WS-FIN-FLUJOS                    VALUE 'S'.
015500       77  WS-SW-SEC-DESCARTE           PIC X(01) VALUE 'N'.
015600           88  WS-SEC-SE-DESCARTA               VALUE 'S'.
015700       77  WS-I                         PIC S9(04) COMP VALUE ZEROES.
015800       77  WS-J                         PIC S9(04) COMP VALUE ZEROES.
015900       77  WS-K                         PIC S9(04) COMP VALUE ZEROES.
016000       77  WS-REG-LEIDOS                PIC S9(08) COMP VALUE ZEROES.
016100      ******************************************************************
016200      *                    AREA DE CONSTANTES                          *
016300      ******************************************************************
016400       01  CT-CONSTANTES.
016500           05  CT-MAXSEC                PIC S9(04) COMP VALUE 60.
016600           05  CT-MAXHIST               PIC S9(04) COMP VALUE 30.
016700           05  CT-TOPN                  PIC S9(04) COMP VALUE 10.
016800           05  CT-POOL                  PIC S9(04) COMP VALUE 50.
016900           05  CT-MATDIAS               PIC S9(04) COMP VALUE 10.
017000           05  CT-MATSEC                PIC S9(04) COMP VALUE 8.
017100           05  FILLER                   PIC X(01).
017200      ******************************************************************
017300      *        AREA DE NOMBRES DE SECTOR (MAESTRO CN-INDUSTRY)         *
017400      ******************************************************************
017500       01  WS-TABLA-NOMBRES.
017600           05  WS-NOM-FILA OCCURS 60 TIMES INDEXED BY WS-IX-NOM.
017700               10  WS-NOM-CODIGO        PIC X(08).
017800               10  WS-NOM-NOMBRE        PIC X(24).
017900           05  FILLER                   PIC X(01).
018000       77  WS-NOM-CNT                   PIC S9(04) COMP VALUE ZEROES.
018100      ******************************************************************
018200      *           AREA DE HISTORIAL Y CALCULOS POR SECTOR              *
018300      ******************************************************************
018400       01  WS-TABLA-SECTORES.
018500           05  WS-SEC-FILA OCCURS 60 TIMES INDEXED BY WS-IX-SEC.
018600               10  WS-SEC-CODIGO        PIC X(08).
018700               10  WS-SEC-NOMBRE        PIC X(24).
018800               10  WS-SEC-CNT           PIC S9(04) COMP.
018900               10  WS-SEC-FECHA OCCURS 30 TIMES PIC 9(08).
019000               10  WS-SEC-FLUJO OCCURS 30 TIMES PIC S9(13)V9(2)
019100                                        SIGN LEADING SEPARATE.
019200               10  WS-SEC-CIERRE OCCURS 30 TIMES PIC S9(09)V9(4)
019300                                        SIGN LEADING SEPARATE.
019400               10  WS-SEC-HOY-NETO      PIC S9(13)V9(2)
019500                                        SIGN LEADING SEPARATE.
019600               10  WS-SEC-ABS-NETO      PIC S9(13)V9(2)
019700                                        SIGN LEADING SEPARATE.
019800               10  WS-SEC-FLUJO-5D      PIC S9(13)V9(2)
019900                                        SIGN LEADING SEPARATE.
020000               10  WS-SEC-FLUJO-10D     PIC S9(13)V9(2)
020100                                        SIGN LEADING SEPARATE.
020200               10  WS-SEC-FUERZA        PIC S9(05)V9(4)
020300                                        SIGN LEADING SEPARATE.
020400               10  WS-SEC-FUERZA-SW     PIC X(01).
020500                   88  WS-SEC-FUERZA-HAY        VALUE 'S'.
020600               10  WS-SEC-RETORNO-5D    PIC S9(03)V9(4)
020700                                        SIGN LEADING SEPARATE.
020800               10  WS-SEC-RETORNO-SW    PIC X(01).
020900                   88  WS-SEC-RETORNO-HAY       VALUE 'S'.
021000               10  WS-SEC-ESTADO        PIC X(12).
021100               10  WS-SEC-ESTADO-PREV   PIC X(12).
021200               10  WS-SEC-DIVERGENCIA   PIC S9(01).
021300               10  WS-SEC-DIV-SW        PIC X(01).
021400                   88  WS-SEC-DIV-HAY           VALUE 'S'.
021500               10  WS-SEC-RANK-HOY      PIC S9(04) COMP.
021600               10  WS-SEC-RANK-PREV     PIC S9(04) COMP.
021700               10  WS-SEC-RANK-ABS-HOY  PIC S9(04) COMP.
021800               10  WS-SEC-RANK-RETORNO  PIC S9(04) COMP.
021900               10  WS-SEC-ROT-VEL       PIC S9(04) COMP.
022000               10  WS-SEC-RANGO-CUPO    PIC S9(04) COMP.
022100               10  WS-SEC-EN-MAINLINE   PIC X(01) VALUE 'N'.
022200                   88  WS-SEC-ES-MAINLINE       VALUE 'S'.
022300               10  WS-SEC-EN-FADING     PIC X(01) VALUE 'N'.
022400                   88  WS-SEC-ES-FADING         VALUE 'S'.
022500           05  FILLER                   PIC X(01).
022600       77  WS-SEC-CNT-TOTAL              PIC S9(04) COMP VALUE ZEROES.
022700      ******************************************************************
022800      *          AREA DE CONTEO PARA RANGOS POR CONTEO DIRECTO         *
022900      ******************************************************************
023000       77  WS-ORD-TEMP                  PIC S9(04) COMP VALUE ZEROES.
023100      ******************************************************************
023200      *      AREA DE TRABAJO PARA CALCULOS Y REGISTRO DE FLUJO         *
023300      ******************************************************************
023400       01  WS-AREA-CALCULO.
023500           05  WS-COD-ANTERIOR          PIC X(08) VALUE SPACES.
023600           05  WS-SUMA-ABS              PIC S9(15)V9(2)
023700                                        SIGN LEADING SEPARATE.
023800           05  WS-SUMA-NETA              PIC S9(15)V9(2)
023900                                        SIGN LEADING SEPARATE.
024000           05  WS-MEDIA-ABS              PIC S9(13)V9(4)
024100                                        SIGN LEADING SEPARATE.
024200           05  WS-CIERRE-1               PIC S9(09)V9(4)
024300                                        SIGN LEADING SEPARATE.
024400           05  WS-CIERRE-2               PIC S9(09)V9(4)
024500                                        SIGN LEADING SEPARATE.
024600           05  WS-FLUJO-PREV-5D          PIC S9(13)V9(2)
024700                                        SIGN LEADING SEPARATE.
024800           05  WS-RETORNO-PREV           PIC S9(03)V9(4)
024900                                        SIGN LEADING SEPARATE.
025000           05  WS-NETO-TOTAL-CONTROL     PIC S9(15)V9(2)
025100                                        SIGN LEADING SEPARATE.
025200           05  FILLER                    PIC X(01).
025300      ******************************************************************
025400      *           AREA DE CAMPOS EDITADOS PARA IMPRESION               *
025500      ******************************************************************
025600       01  WS-EDICION-CAMPOS.
025700           05  WS-ED-FUERZA              PIC -ZZ9.99.
025800           05  WS-ED-RETORNO             PIC -Z9.99.
025900           05  WS-ED-RETORNO-RNK         PIC -Z9.9999.
026000           05  FILLER                    PIC X(01).
026100      ******************************************************************
026200      *               AREA DE LA MATRIZ DE FLUJO NORMALIZADA            *
026300      ******************************************************************
026400       01  WS-MATRIZ-FLUJO.
026500           05  WS-MAT-FILA OCCURS 8 TIMES INDEXED BY WS-IX-MAT.
026600               10  WS-MAT-SEC-IX        PIC S9(04) COMP.
026700               10  WS-MAT-VALOR OCCURS 10 TIMES
026800                                        PIC S9(01)V9(04)
026900                                        SIGN LEADING SEPARATE.
027000           05  WS-MAT-DIRECCION         PIC X(01) VALUE 'A'.
027100               88  WS-MAT-ES-ABS                VALUE 'A'.
027200               88  WS-MAT-ES-IN                  VALUE 'I'.
027300               88  WS-MAT-ES-OUT                 VALUE 'O'.
027400           05  FILLER                   PIC X(01).
027500       77  WS-MAT-SUMA-ABS              PIC S9(15)V9(04)
027600                                        SIGN LEADING SEPARATE.
027700       77  WS-MAT-MEDIA                 PIC S9(13)V9(04)
027800                                        SIGN LEADING SEPARATE.
027900       77  WS-MAT-FLUJO-CLAMP           PIC S9(13)V9(02)
028000                                        SIGN LEADING SEPARATE.
028100      ******************************************************************
028200      *                                                                *
028300      *           P R O C E D U R E      D I V I S I O N               *
028400      *                                                                *
028500      ******************************************************************
028600       PROCEDURE DIVISION.
028700      *
028800       MAINLINE.
028900      *
029000           PERFORM 1000-INICIO
029100              THRU 1000-INICIO-EXIT
029200      *
029300           PERFORM 2000-PROCESO
029400              THRU 2000-PROCESO-EXIT
029500      *
029600           PERFORM 6000-FIN
029700              THRU 6000-FIN-EXIT
029800      *
029900           STOP RUN
030000           .
030100      ******************************************************************
030200      *                         1000-INICIO                            *
030300      ******************************************************************
030400       1000-INICIO.
030500      *
030600           ACCEPT WS-FECHA-SOLICITADA FROM SYSIN
030700           OPEN INPUT  F-SECTORES
030800           OPEN INPUT  F-FLUJOS
030900           OPEN OUTPUT F-REPORTE
031000      *
031100           IF NOT WS-EF-SEC-OK OR NOT WS-EF-FLJ-OK
031200               DISPLAY 'M10C01Z - ERROR AL ABRIR ARCHIVOS DE ENTRADA'
031300               STOP RUN
031400           END-IF
031500           .
031600       1000-INICIO-EXIT.
031700           EXIT.
031800      ******************************************************************
031900      *                        2000-PROCESO                            *
032000      ******************************************************************
032100       2000-PROCESO.
032200      *
032300           PERFORM 3000-CARGAR-SECTORES
032400              THRU 3000-CARGAR-SECTORES-EXIT
032500      *
032600           IF WS-SEC-CNT-TOTAL = ZEROES
032700               DISPLAY 'M10C01Z - NO HAY SECTORES CON FLUJO CARGADO'
032800               GO TO 2000-PROCESO-EXIT
032900           END-IF
033000      *
033100           PERFORM 3100-CALC-FLUJOS
033200              THRU 3100-CALC-FLUJOS-EXIT
033300              VARYING WS-IX-SEC FROM 1 BY 1
033400              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
033500      *
033600           PERFORM 3200-CALC-RETORNO-PRECIO
033700              THRU 3200-CALC-RETORNO-PRECIO-EXIT
033800              VARYING WS-IX-SEC FROM 1 BY 1
033900              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
034000      *
034100           PERFORM 3300-CLASIF-ESTADO
034200              THRU 3300-CLASIF-ESTADO-EXIT
034300              VARYING WS-IX-SEC FROM 1 BY 1
034400              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
034500      *
034600           PERFORM 3400-RANKING-DIARIO
034700              THRU 3400-RANKING-DIARIO-EXIT
034800      *
034900           PERFORM 3500-DETECT-MAINLINE-FADING
035000              THRU 3500-DETECT-MAINLINE-FADING-EXIT
035100      *
035200           PERFORM 4000-IMPRIMIR-REPORTE
035300              THRU 4000-IMPRIMIR-REPORTE-EXIT
035400           .
035500       2000-PROCESO-EXIT.
035600           CLOSE F-SECTORES F-FLUJOS F-REPORTE
035700           EXIT.
035800      ******************************************************************
035900      *                  3000-CARGAR-SECTORES                         *
036000      *  CARGA EL MAESTRO DE NOMBRES DE SECTOR Y LUEGO EL HISTORIAL    *
036100      *  DIARIO DE FLUJO/CIERRE, AGRUPANDO POR CODIGO DE SECTOR (EL    *
036200      *  ARCHIVO VIENE ORDENADO POR CODIGO Y FECHA).                   *
036300      ******************************************************************
036400       3000-CARGAR-SECTORES.
036500      *
036600           MOVE ZEROES TO WS-NOM-CNT
036700           READ F-SECTORES
036800               AT END
036900                   SET WS-FIN-SECTORES TO TRUE
037000           END-READ
037100           PERFORM 3010-CARGAR-UN-NOMBRE
037200              THRU 3010-CARGAR-UN-NOMBRE-EXIT
037300              UNTIL WS-FIN-SECTORES
037400      *
037500           MOVE ZEROES TO WS-SEC-CNT-TOTAL
037600           MOVE SPACES TO WS-COD-ANTERIOR
037700           MOVE ZEROES TO WS-FECHA-END
037800           READ F-FLUJOS
037900               AT END
038000                   SET WS-FIN-FLUJOS TO TRUE
038100           END-READ
038200           PERFORM 3020-CARGAR-UN-FLUJO
038300              THRU 3020-CARGAR-UN-FLUJO-EXIT
038400              UNTIL WS-FIN-FLUJOS
038500      *
038600           PERFORM 3030-CALCULAR-FECHA-PREV
038700              THRU 3030-CALCULAR-FECHA-PREV-EXIT
038800           .
038900       3000-CARGAR-SECTORES-EXIT.
039000           EXIT.
039100       3010-CARGAR-UN-NOMBRE.
039200      *
039300           IF WS-NOM-CNT < CT-MAXSEC
039400               ADD 1 TO WS-NOM-CNT
039500               MOVE M1N-CODIGO  TO WS-NOM-CODIGO (WS-NOM-CNT)
039600               MOVE M1N-NOMBRE  TO WS-NOM-NOMBRE (WS-NOM-CNT)
039700           END-IF
039800      *
039900           READ F-SECTORES
040000               AT END
040100                   SET WS-FIN-SECTORES TO TRUE
040200           END-READ
040300           .
040400       3010-CARGAR-UN-NOMBRE-EXIT.
040500           EXIT.
040600       3020-CARGAR-UN-FLUJO.
040700      *
040800           ADD 1 TO WS-REG-LEIDOS
040900           MOVE 'N' TO WS-SW-SEC-DESCARTE
041000           IF WS-FECHA-SOLICITADA NOT = ZEROES
041100                   AND M1F-FECHA > WS-FECHA-SOLICITADA
041200               MOVE 'S' TO WS-SW-SEC-DESCARTE
041300           END-IF
041400      *
041500           IF NOT WS-SEC-SE-DESCARTA
041600               IF M1F-FECHA > WS-FECHA-END
041700                   MOVE M1F-FECHA TO WS-FECHA-END
041800               END-IF
041900               IF M1F-CODIGO NOT = WS-COD-ANTERIOR
042000                   IF WS-SEC-CNT-TOTAL >= CT-MAXSEC
042100                       MOVE 'S' TO WS-SW-SEC-DESCARTE
042200                   ELSE
042300                       ADD 1 TO WS-SEC-CNT-TOTAL
042400                       SET WS-IX-SEC TO WS-SEC-CNT-TOTAL
042500                       MOVE M1F-CODIGO TO WS-SEC-CODIGO (WS-IX-SEC)
042600                                          WS-COD-ANTERIOR
042700                       MOVE ZEROES     TO WS-SEC-CNT (WS-IX-SEC)
042800                       PERFORM 3021-ASOCIAR-NOMBRE
042900                          THRU 3021-ASOCIAR-NOMBRE-EXIT
043000                   END-IF
043100               END-IF
043200           END-IF
043300      *
043400           IF NOT WS-SEC-SE-DESCARTA
043500               PERFORM 3022-AGREGAR-PUNTO
043600                  THRU 3022-AGREGAR-PUNTO-EXIT
043700           END-IF
043800      *
043900           READ F-FLUJOS
044000               AT END
044100                   SET WS-FIN-FLUJOS TO TRUE
044200           END-READ
044300           .
044400       3020-CARGAR-UN-FLUJO-EXIT.
044500           EXIT.
044600       3021-ASOCIAR-NOMBRE.
044700      *
044800           MOVE SPACES TO WS-SEC-NOMBRE (WS-IX-SEC)
044900           SET WS-IX-NOM TO 1
045000           SEARCH WS-NOM-FILA
045100               AT END
045200                   CONTINUE
045300               WHEN WS-NOM-CODIGO (WS-IX-NOM) = M1F-CODIGO
045400                   MOVE WS-NOM-NOMBRE (WS-IX-NOM)
045500                       TO WS-SEC-NOMBRE (WS-IX-SEC)
045600           END-SEARCH
045700           .
045800       3021-ASOCIAR-NOMBRE-EXIT.
045900           EXIT.
046000       3022-AGREGAR-PUNTO.
046100      *
046200           IF WS-SEC-CNT (WS-IX-SEC) >= CT-MAXHIST
046300               PERFORM 3023-DESPLAZAR-HISTORIAL
046400                  THRU 3023-DESPLAZAR-HISTORIAL-EXIT
046500           ELSE
046600               ADD 1 TO WS-SEC-CNT (WS-IX-SEC)
046700           END-IF
046800      *
046900           MOVE M1F-FECHA TO
047000                WS-SEC-FECHA (WS-IX-SEC, WS-SEC-CNT (WS-IX-SEC))
047100           MOVE M1F-FLUJO-NETO TO
047200                WS-SEC-FLUJO (WS-IX-SEC, WS-SEC-CNT (WS-IX-SEC))
047300           MOVE M1F-CIERRE TO
047400                WS-SEC-CIERRE (WS-IX-SEC, WS-SEC-CNT (WS-IX-SEC))
047500           .
047600       3022-AGREGAR-PUNTO-EXIT.
047700           EXIT.
047800       3023-DESPLAZAR-HISTORIAL.
047900      *
048000           PERFORM 3024-CORRER-UNA-POSICION
048100              THRU 3024-CORRER-UNA-POSICION-EXIT
048200              VARYING WS-J FROM 1 BY 1
048300              UNTIL WS-J > CT-MAXHIST - 1
048400           .
048500       3023-DESPLAZAR-HISTORIAL-EXIT.
048600           EXIT.
048700       3024-CORRER-UNA-POSICION.
048800      *
048900           MOVE WS-SEC-FECHA (WS-IX-SEC, WS-J + 1)
049000               TO WS-SEC-FECHA (WS-IX-SEC, WS-J)
049100           MOVE WS-SEC-FLUJO (WS-IX-SEC, WS-J + 1)
049200               TO WS-SEC-FLUJO (WS-IX-SEC, WS-J)
049300           MOVE WS-SEC-CIERRE (WS-IX-SEC, WS-J + 1)
049400               TO WS-SEC-CIERRE (WS-IX-SEC, WS-J)
049500           .
049600       3024-CORRER-UNA-POSICION-EXIT.
049700           EXIT.
049800       3030-CALCULAR-FECHA-PREV.
049900      *
050000           MOVE ZEROES TO WS-FECHA-PREV
050100           PERFORM 3031-BUSCAR-PREV-EN-SECTOR
050200              THRU 3031-BUSCAR-PREV-EN-SECTOR-EXIT
050300              VARYING WS-IX-SEC FROM 1 BY 1
050400              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
050500           .
050600       3030-CALCULAR-FECHA-PREV-EXIT.
050700           EXIT.
050800       3031-BUSCAR-PREV-EN-SECTOR.
050900      *
051000           IF WS-SEC-CNT (WS-IX-SEC) >= 2
051100               COMPUTE WS-J = WS-SEC-CNT (WS-IX-SEC) - 1
051200               IF WS-SEC-FECHA (WS-IX-SEC, WS-J) > WS-FECHA-PREV
051300                   MOVE WS-SEC-FECHA (WS-IX-SEC, WS-J) TO WS-FECHA-PREV
051400               END-IF
051500           END-IF
051600           .
051700       3031-BUSCAR-PREV-EN-SECTOR-EXIT.
051800           EXIT.
051900      ******************************************************************
052000      *                   3100-CALC-FLUJOS                            *
052100      *  CALCULA EL FLUJO DE HOY, FLUJO-5D, FLUJO-10D Y FUERZA DE      *
052200      *  FLUJO (HOY SOBRE PROMEDIO ABSOLUTO DE LAS 20 POSICIONES       *
052300      *  ANTERIORES A HOY) PARA UN SECTOR.                             *
052400      ******************************************************************
052500       3100-CALC-FLUJOS.
052600      *
052700           MOVE ZEROES TO WS-SEC-FLUJO-5D (WS-IX-SEC)
052800           MOVE ZEROES TO WS-SEC-FLUJO-10D (WS-IX-SEC)
052900           MOVE 'N'     TO WS-SEC-FUERZA-SW (WS-IX-SEC)
053000      *
053100           IF WS-SEC-CNT (WS-IX-SEC) = ZEROES
053200               GO TO 3100-CALC-FLUJOS-EXIT
053300           END-IF
053400      *
053500           MOVE WS-SEC-FLUJO (WS-IX-SEC, WS-SEC-CNT (WS-IX-SEC))
053600               TO WS-SEC-HOY-NETO (WS-IX-SEC)
053700           IF WS-SEC-HOY-NETO (WS-IX-SEC) < ZEROES
053800               COMPUTE WS-SEC-ABS-NETO (WS-IX-SEC) =
053900                       WS-SEC-HOY-NETO (WS-IX-SEC) * -1
054000           ELSE
054100               MOVE WS-SEC-HOY-NETO (WS-IX-SEC)
054200                   TO WS-SEC-ABS-NETO (WS-IX-SEC)
054300           END-IF
054400      *
054500           COMPUTE WS-J = WS-SEC-CNT (WS-IX-SEC) - 4
054600           IF WS-J < 1
054700               MOVE 1 TO WS-J
054800           END-IF
054900           PERFORM 3110-SUMAR-RANGO
055000              THRU 3110-SUMAR-RANGO-EXIT
055100              VARYING WS-K FROM WS-J BY 1
055200              UNTIL WS-K > WS-SEC-CNT (WS-IX-SEC)
055300           MOVE WS-SUMA-NETA TO WS-SEC-FLUJO-5D (WS-IX-SEC)
055400      *
055500           COMPUTE WS-J = WS-SEC-CNT (WS-IX-SEC) - 9
055600           IF WS-J < 1
055700               MOVE 1 TO WS-J
055800           END-IF
055900           PERFORM 3110-SUMAR-RANGO
056000              THRU 3110-SUMAR-RANGO-EXIT
056100              VARYING WS-K FROM WS-J BY 1
056200              UNTIL WS-K > WS-SEC-CNT (WS-IX-SEC)
056300           MOVE WS-SUMA-NETA TO WS-SEC-FLUJO-10D (WS-IX-SEC)
056400      *
056500           COMPUTE WS-J = WS-SEC-CNT (WS-IX-SEC) - 21
056600           IF WS-J < 1
056700               MOVE 1 TO WS-J
056800           END-IF
056900           COMPUTE WS-K = WS-SEC-CNT (WS-IX-SEC) - 2
057000           IF WS-K >= WS-J AND (WS-K - WS-J + 1) >= 2
057100               PERFORM 3120-PROMEDIO-ABSOLUTO
057200                  THRU 3120-PROMEDIO-ABSOLUTO-EXIT
057300               IF WS-MEDIA-ABS NOT = ZEROES
057400                   COMPUTE WS-SEC-FUERZA (WS-IX-SEC) ROUNDED =
057500                       WS-SEC-HOY-NETO (WS-IX-SEC) / WS-MEDIA-ABS
057600                   SET WS-SEC-FUERZA-HAY (WS-IX-SEC) TO TRUE
057700               END-IF
057800           END-IF
057900           .
058000       3100-CALC-FLUJOS-EXIT.
058100           EXIT.
058200       3110-SUMAR-RANGO.
058300      *
058400           ADD WS-SEC-FLUJO (WS-IX-SEC, WS-K) TO WS-SUMA-NETA
058500           .
058600       3110-SUMAR-RANGO-EXIT.
058700           EXIT.
058800       3120-PROMEDIO-ABSOLUTO.
058900      *
059000           MOVE ZEROES TO WS-SUMA-ABS
059100           PERFORM 3121-ACUMULAR-ABS
059200              THRU 3121-ACUMULAR-ABS-EXIT
059300              VARYING WS-I FROM WS-J BY 1
059400              UNTIL WS-I > WS-K
059500           COMPUTE WS-MEDIA-ABS = WS-SUMA-ABS / (WS-K - WS-J + 1)
059600           .
059700       3120-PROMEDIO-ABSOLUTO-EXIT.
059800           EXIT.
059900       3121-ACUMULAR-ABS.
060000      *
060100           IF WS-SEC-FLUJO (WS-IX-SEC, WS-I) < ZEROES
060200               COMPUTE WS-SUMA-ABS = WS-SUMA-ABS -
060300                       WS-SEC-FLUJO (WS-IX-SEC, WS-I)
060400           ELSE
060500               ADD WS-SEC-FLUJO (WS-IX-SEC, WS-I) TO WS-SUMA-ABS
060600           END-IF
060700           .
060800       3121-ACUMULAR-ABS-EXIT.
060900           EXIT.
061000      ******************************************************************
061100      *                3200-CALC-RETORNO-PRECIO                       *
061200      *  RETORNO DE PRECIO A 5 DIAS = CIERRE(HOY) / CIERRE(HOY-5) - 1. *
061300      ******************************************************************
061400       3200-CALC-RETORNO-PRECIO.
061500      *
061600           MOVE 'N' TO WS-SEC-RETORNO-SW (WS-IX-SEC)
061700      *
061800           IF WS-SEC-CNT (WS-IX-SEC) >= 6
061900               COMPUTE WS-J = WS-SEC-CNT (WS-IX-SEC) - 5
062000               MOVE WS-SEC-CIERRE (WS-IX-SEC, WS-SEC-CNT (WS-IX-SEC))
062100                   TO WS-CIERRE-1
062200               MOVE WS-SEC-CIERRE (WS-IX-SEC, WS-J) TO WS-CIERRE-2
062300               IF WS-CIERRE-2 NOT = ZEROES
062400                   COMPUTE WS-SEC-RETORNO-5D (WS-IX-SEC) ROUNDED =
062500                           (WS-CIERRE-1 / WS-CIERRE-2) - 1
062600                   SET WS-SEC-RETORNO-HAY (WS-IX-SEC) TO TRUE
062700               END-IF
062800           END-IF
062900           .
063000       3200-CALC-RETORNO-PRECIO-EXIT.
063100           EXIT.
063200      ******************************************************************
063300      *                  3300-CLASIF-ESTADO                           *
063400      *  CLASIFICA EL ESTADO DEL SECTOR (MAIN-UP / ACCUMULATE /        *
063500      *  DISTRIBUTE / EBB) SEGUN SIGNO DE FLUJO-5D Y RETORNO-5D, Y     *
063600      *  CALCULA EL PUNTAJE DE DIVERGENCIA. TAMBIEN DERIVA EL ESTADO   *
063700      *  Y EL RANGO AL DIA PREV PARA LA DETECCION DE ROTACION.         *
063800      ******************************************************************
063900       3300-CLASIF-ESTADO.
064000      *
064100           MOVE 'UNKNOWN     ' TO WS-SEC-ESTADO (WS-IX-SEC)
064200           MOVE 'N' TO WS-SEC-DIV-SW (WS-IX-SEC)
064300      *
064400           IF WS-SEC-RETORNO-HAY (WS-IX-SEC)
064500               PERFORM 3310-APLICAR-REGLA-ESTADO
064600                  THRU 3310-APLICAR-REGLA-ESTADO-EXIT
064700           END-IF
064800      *
064900           PERFORM 3320-CLASIF-ESTADO-PREV
065000              THRU 3320-CLASIF-ESTADO-PREV-EXIT
065100           .
065200       3300-CLASIF-ESTADO-EXIT.
065300           EXIT.
065400       3310-APLICAR-REGLA-ESTADO.
065500      *
065600           IF WS-SEC-FLUJO-5D (WS-IX-SEC) > ZEROES
065700               IF WS-SEC-RETORNO-5D (WS-IX-SEC) > ZEROES
065800                   MOVE 'MAIN-UP     ' TO WS-SEC-ESTADO (WS-IX-SEC)
065900               ELSE
066000                   MOVE 'ACCUMULATE  ' TO WS-SEC-ESTADO (WS-IX-SEC)
066100               END-IF
066200           ELSE
066300               IF WS-SEC-RETORNO-5D (WS-IX-SEC) > ZEROES
066400                   MOVE 'DISTRIBUTE  ' TO WS-SEC-ESTADO (WS-IX-SEC)
066500               ELSE
066600                   MOVE 'EBB         ' TO WS-SEC-ESTADO (WS-IX-SEC)
066700               END-IF
066800           END-IF
066900      *
067000           IF WS-SEC-RETORNO-5D (WS-IX-SEC) > ZEROES
067100                   AND WS-SEC-FLUJO-5D (WS-IX-SEC) < ZEROES
067200               MOVE -1 TO WS-SEC-DIVERGENCIA (WS-IX-SEC)
067300               SET WS-SEC-DIV-HAY (WS-IX-SEC) TO TRUE
067400           ELSE
067500               IF WS-SEC-RETORNO-5D (WS-IX-SEC) < ZEROES
067600                       AND WS-SEC-FLUJO-5D (WS-IX-SEC) > ZEROES
067700                   MOVE 1 TO WS-SEC-DIVERGENCIA (WS-IX-SEC)
067800                   SET WS-SEC-DIV-HAY (WS-IX-SEC) TO TRUE
067900               ELSE
068000                   MOVE ZEROES TO WS-SEC-DIVERGENCIA (WS-IX-SEC)
068100                   SET WS-SEC-DIV-HAY (WS-IX-SEC) TO TRUE
068200               END-IF
068300           END-IF
068400           .
068500       3310-APLICAR-REGLA-ESTADO-EXIT.
068600           EXIT.
068700       3320-CLASIF-ESTADO-PREV.
068800      *
068900           MOVE 'UNKNOWN     ' TO WS-SEC-ESTADO-PREV (WS-IX-SEC)
069000      *
069100           IF WS-SEC-CNT (WS-IX-SEC) >= 7
069200               COMPUTE WS-J = WS-SEC-CNT (WS-IX-SEC) - 1
069300               COMPUTE WS-K = WS-J - 4
069400               MOVE ZEROES TO WS-FLUJO-PREV-5D
069500               PERFORM 3321-SUMAR-RANGO-PREV
069600                  THRU 3321-SUMAR-RANGO-PREV-EXIT
069700                  VARYING WS-I FROM WS-K BY 1
069800                  UNTIL WS-I > WS-J
069900      *
070000               COMPUTE WS-K = WS-J - 5
070100               MOVE WS-SEC-CIERRE (WS-IX-SEC, WS-J) TO WS-CIERRE-1
070200               MOVE WS-SEC-CIERRE (WS-IX-SEC, WS-K) TO WS-CIERRE-2
070300               IF WS-CIERRE-2 NOT = ZEROES
070400                   COMPUTE WS-RETORNO-PREV ROUNDED =
070500                           (WS-CIERRE-1 / WS-CIERRE-2) - 1
070600                   IF WS-FLUJO-PREV-5D > ZEROES
070700                       IF WS-RETORNO-PREV > ZEROES
070800                           MOVE 'MAIN-UP     '
070900                               TO WS-SEC-ESTADO-PREV (WS-IX-SEC)
071000                       ELSE
071100                           MOVE 'ACCUMULATE  '
071200                               TO WS-SEC-ESTADO-PREV (WS-IX-SEC)
071300                       END-IF
071400                   ELSE
071500                       IF WS-RETORNO-PREV > ZEROES
071600                           MOVE 'DISTRIBUTE  '
071700                               TO WS-SEC-ESTADO-PREV (WS-IX-SEC)
071800                       ELSE
071900                           MOVE 'EBB         '
072000                               TO WS-SEC-ESTADO-PREV (WS-IX-SEC)
072100                       END-IF
072200                   END-IF
072300               END-IF
072400           END-IF
072500           .
072600       3320-CLASIF-ESTADO-PREV-EXIT.
072700           EXIT.
072800       3321-SUMAR-RANGO-PREV.
072900      *
073000           ADD WS-SEC-FLUJO (WS-IX-SEC, WS-I) TO WS-FLUJO-PREV-5D
073100           .
073200       3321-SUMAR-RANGO-PREV-EXIT.
073300           EXIT.
073400      ******************************************************************
073500      *                 3400-RANKING-DIARIO                           *
073600      *  ORDENA LOS SECTORES POR FLUJO NETO DE HOY DESCENDENTE PARA    *
073700      *  OBTENER EL RANGO DE HOY, Y POR EL VALOR PREVIO PARA OBTENER   *
073800      *  EL RANGO ANTERIOR; CALCULA LA VELOCIDAD DE ROTACION.          *
073900      ******************************************************************
074000       3400-RANKING-DIARIO.
074100      *
074200           PERFORM 3410-RANGO-POR-NETO-HOY
074300              THRU 3410-RANGO-POR-NETO-HOY-EXIT
074400              VARYING WS-IX-SEC FROM 1 BY 1
074500              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
074600      *
074700           PERFORM 3415-RANGO-POR-NETO-ABS
074800              THRU 3415-RANGO-POR-NETO-ABS-EXIT
074900              VARYING WS-IX-SEC FROM 1 BY 1
075000              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
075100      *
075200           PERFORM 3420-RANGO-POR-NETO-PREV
075300              THRU 3420-RANGO-POR-NETO-PREV-EXIT
075400              VARYING WS-IX-SEC FROM 1 BY 1
075500              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
075600      *
075700           PERFORM 3430-VELOCIDAD-ROTACION
075800              THRU 3430-VELOCIDAD-ROTACION-EXIT
075900              VARYING WS-IX-SEC FROM 1 BY 1
076000              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
076100           .
076200       3400-RANKING-DIARIO-EXIT.
076300           EXIT.
076400       3410-RANGO-POR-NETO-HOY.
076500      *
076600           MOVE 1 TO WS-SEC-RANK-HOY (WS-IX-SEC)
076700           PERFORM 3411-COMPARAR-NETO-HOY
076800              THRU 3411-COMPARAR-NETO-HOY-EXIT
076900              VARYING WS-J FROM 1 BY 1
077000              UNTIL WS-J > WS-SEC-CNT-TOTAL
077100           .
077200       3410-RANGO-POR-NETO-HOY-EXIT.
077300           EXIT.
077400       3411-COMPARAR-NETO-HOY.
077500      *
077600           IF WS-J NOT = WS-IX-SEC
077700               IF WS-SEC-HOY-NETO (WS-J) > WS-SEC-HOY-NETO (WS-IX-SEC)
077800                   ADD 1 TO WS-SEC-RANK-HOY (WS-IX-SEC)
077900               END-IF
078000           END-IF
078100           .
078200       3411-COMPARAR-NETO-HOY-EXIT.
078300           EXIT.
078400       3415-RANGO-POR-NETO-ABS.
078500      *
078600           MOVE 1 TO WS-SEC-RANK-ABS-HOY (WS-IX-SEC)
078700           PERFORM 3416-COMPARAR-NETO-ABS
078800              THRU 3416-COMPARAR-NETO-ABS-EXIT
078900              VARYING WS-J FROM 1 BY 1
079000              UNTIL WS-J > WS-SEC-CNT-TOTAL
079100           .
079200       3415-RANGO-POR-NETO-ABS-EXIT.
079300           EXIT.
079400       3416-COMPARAR-NETO-ABS.
079500      *
079600           IF WS-J NOT = WS-IX-SEC
079700               IF WS-SEC-ABS-NETO (WS-J) > WS-SEC-ABS-NETO (WS-IX-SEC)
079800                   ADD 1 TO WS-SEC-RANK-ABS-HOY (WS-IX-SEC)
079900               END-IF
080000           END-IF
080100           .
080200       3416-COMPARAR-NETO-ABS-EXIT.
080300           EXIT.
080400       3420-RANGO-POR-NETO-PREV.
080500      *
080600           MOVE 1 TO WS-SEC-RANK-PREV (WS-IX-SEC)
080700           PERFORM 3421-COMPARAR-NETO-PREV
080800              THRU 3421-COMPARAR-NETO-PREV-EXIT
080900              VARYING WS-J FROM 1 BY 1
081000              UNTIL WS-J > WS-SEC-CNT-TOTAL
081100           .
081200       3420-RANGO-POR-NETO-PREV-EXIT.
081300           EXIT.
081400       3421-COMPARAR-NETO-PREV.
081500      *
081600           IF WS-J NOT = WS-IX-SEC
081700               IF WS-SEC-CNT (WS-J) >= 2 AND WS-SEC-CNT (WS-IX-SEC) >= 2
081800                   COMPUTE WS-K = WS-SEC-CNT (WS-J) - 1
081900                   COMPUTE WS-I = WS-SEC-CNT (WS-IX-SEC) - 1
082000                   IF WS-SEC-FLUJO (WS-J, WS-K) >
082100                      WS-SEC-FLUJO (WS-IX-SEC, WS-I)
082200                       ADD 1 TO WS-SEC-RANK-PREV (WS-IX-SEC)
082300                   END-IF
082400               END-IF
082500           END-IF
082600           .
082700       3421-COMPARAR-NETO-PREV-EXIT.
082800           EXIT.
082900       3430-VELOCIDAD-ROTACION.
083000      *
083100           COMPUTE WS-SEC-ROT-VEL (WS-IX-SEC) =
083200                   WS-SEC-RANK-HOY (WS-IX-SEC) -
083300                   WS-SEC-RANK-PREV (WS-IX-SEC)
083400           .
083500       3430-VELOCIDAD-ROTACION-EXIT.
083600           EXIT.
083700      ******************************************************************
083800      *            3500-DETECT-MAINLINE-FADING                        *
083900      *  SOBRE EL CONJUNTO DE SECTORES (CAPACIDAD FIJA DE LA TABLA,    *
084000      *  HASTA 50 DE MAYOR FLUJO ABSOLUTO), DETECTA LOS QUE SE         *
084100      *  CONVIERTEN HOY EN NUEVO LIDER (MAIN-UP) O ENTRAN EN REFLUJO   *
084200      *  (EBB) RESPECTO DEL DIA ANTERIOR.                              *
084300      ******************************************************************
084400       3500-DETECT-MAINLINE-FADING.
084500      *
084600           PERFORM 3510-MARCAR-UN-SECTOR
084700              THRU 3510-MARCAR-UN-SECTOR-EXIT
084800              VARYING WS-IX-SEC FROM 1 BY 1
084900              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
085000      *
085100           PERFORM 3520-LIMITAR-MAINLINE
085200              THRU 3520-LIMITAR-MAINLINE-EXIT
085300              VARYING WS-IX-SEC FROM 1 BY 1
085400              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
085500      *
085600           PERFORM 3530-LIMITAR-FADING
085700              THRU 3530-LIMITAR-FADING-EXIT
085800              VARYING WS-IX-SEC FROM 1 BY 1
085900              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
086000           .
086100       3500-DETECT-MAINLINE-FADING-EXIT.
086200           EXIT.
086300       3510-MARCAR-UN-SECTOR.
086400      *
086500           MOVE 'N' TO WS-SEC-EN-MAINLINE (WS-IX-SEC)
086600           MOVE 'N' TO WS-SEC-EN-FADING (WS-IX-SEC)
086700      *
086800           IF WS-SEC-RANK-ABS-HOY (WS-IX-SEC) <= CT-POOL
086900               IF WS-SEC-ESTADO (WS-IX-SEC) = 'MAIN-UP     '
087000                  AND WS-SEC-ESTADO-PREV (WS-IX-SEC) NOT = 'MAIN-UP     '
087100                  AND WS-SEC-HOY-NETO (WS-IX-SEC) > ZEROES
087200                  AND WS-SEC-ROT-VEL (WS-IX-SEC) <= -5
087300                   SET WS-SEC-ES-MAINLINE (WS-IX-SEC) TO TRUE
087400               END-IF
087500               IF WS-SEC-ESTADO (WS-IX-SEC) = 'EBB         '
087600                  AND WS-SEC-ESTADO-PREV (WS-IX-SEC) NOT = 'EBB         '
087700                  AND WS-SEC-HOY-NETO (WS-IX-SEC) < ZEROES
087800                  AND WS-SEC-ROT-VEL (WS-IX-SEC) >= 5
087900                   SET WS-SEC-ES-FADING (WS-IX-SEC) TO TRUE
088000               END-IF
088100           END-IF
088200           .
088300       3510-MARCAR-UN-SECTOR-EXIT.
088400           EXIT.
088500      ******************************************************************
088600      *  3520/3530 - LOS CANDIDATOS DE MAINLINE Y DE FADING SE ORDENAN *
088700      *  POR VELOCIDAD DE ROTACION (Y, EN EMPATE, POR EL FLUJO NETO DE *
088800      *  HOY) Y SOLO SE CONSERVAN LOS PRIMEROS SEIS DE CADA LISTA.     *
088900      ******************************************************************
089000       3520-LIMITAR-MAINLINE.
089100      *
089200           IF WS-SEC-ES-MAINLINE (WS-IX-SEC)
089300               MOVE 1 TO WS-SEC-RANGO-CUPO (WS-IX-SEC)
089400               PERFORM 3521-CONTAR-MEJOR-MAINLINE
089500                  THRU 3521-CONTAR-MEJOR-MAINLINE-EXIT
089600                  VARYING WS-J FROM 1 BY 1
089700                  UNTIL WS-J > WS-SEC-CNT-TOTAL
089800               IF WS-SEC-RANGO-CUPO (WS-IX-SEC) > 6
089900                   MOVE 'N' TO WS-SEC-EN-MAINLINE (WS-IX-SEC)
090000               END-IF
090100           END-IF
090200           .
090300       3520-LIMITAR-MAINLINE-EXIT.
090400           EXIT.
090500       3521-CONTAR-MEJOR-MAINLINE.
090600      *
090700           IF WS-J NOT = WS-IX-SEC AND WS-SEC-ES-MAINLINE (WS-J)
090800               IF WS-SEC-ROT-VEL (WS-J) < WS-SEC-ROT-VEL (WS-IX-SEC)
090900                   ADD 1 TO WS-SEC-RANGO-CUPO (WS-IX-SEC)
091000               ELSE
091100                   IF WS-SEC-ROT-VEL (WS-J) = WS-SEC-ROT-VEL (WS-IX-SEC)
091200                      AND WS-SEC-HOY-NETO (WS-J) >
091300                          WS-SEC-HOY-NETO (WS-IX-SEC)
091400                       ADD 1 TO WS-SEC-RANGO-CUPO (WS-IX-SEC)
091500                   END-IF
091600               END-IF
091700           END-IF
091800           .
091900       3521-CONTAR-MEJOR-MAINLINE-EXIT.
092000           EXIT.
092100       3530-LIMITAR-FADING.
092200      *
092300           IF WS-SEC-ES-FADING (WS-IX-SEC)
092400               MOVE 1 TO WS-SEC-RANGO-CUPO (WS-IX-SEC)
092500               PERFORM 3531-CONTAR-MEJOR-FADING
092600                  THRU 3531-CONTAR-MEJOR-FADING-EXIT
092700                  VARYING WS-J FROM 1 BY 1
092800                  UNTIL WS-J > WS-SEC-CNT-TOTAL
092900               IF WS-SEC-RANGO-CUPO (WS-IX-SEC) > 6
093000                   MOVE 'N' TO WS-SEC-EN-FADING (WS-IX-SEC)
093100               END-IF
093200           END-IF
093300           .
093400       3530-LIMITAR-FADING-EXIT.
093500           EXIT.
093600       3531-CONTAR-MEJOR-FADING.
093700      *
093800           IF WS-J NOT = WS-IX-SEC AND WS-SEC-ES-FADING (WS-J)
093900               IF WS-SEC-ROT-VEL (WS-J) > WS-SEC-ROT-VEL (WS-IX-SEC)
094000                   ADD 1 TO WS-SEC-RANGO-CUPO (WS-IX-SEC)
094100               ELSE
094200                   IF WS-SEC-ROT-VEL (WS-J) = WS-SEC-ROT-VEL (WS-IX-SEC)
094300                      AND WS-SEC-HOY-NETO (WS-J) <
094400                          WS-SEC-HOY-NETO (WS-IX-SEC)
094500                       ADD 1 TO WS-SEC-RANGO-CUPO (WS-IX-SEC)
094600                   END-IF
094700               END-IF
094800           END-IF
094900           .
095000       3531-CONTAR-MEJOR-FADING-EXIT.
095100           EXIT.
095200      ******************************************************************
095300      *                3700-MATRIZ-FLUJO                              *
095400      *  CONSTRUYE LA MATRIZ NORMALIZADA DE FLUJO EN SUS TRES          *
095500      *  DIRECCIONES: ABS (8 SECTORES DE MAYOR FLUJO ABSOLUTO), IN     *
095600      *  (MAYOR FLUJO POSITIVO, NEGATIVOS RECORTADOS A CERO) Y OUT     *
095700      *  (FLUJO MAS NEGATIVO, POSITIVOS RECORTADOS A CERO). CADA FILA  *
095800      *  LLEVA LOS ULTIMOS 10 VALORES DE FLUJO POR SECTOR (PROMEDIO    *
095900      *  ABSOLUTO = 1, RECORTADA A +/-3.0); SE USA COMO VERIFICACION   *
096000      *  RAPIDA DE ROTACION, NO SE IMPRIME.                            *
096100      ******************************************************************
096200       3700-MATRIZ-FLUJO.
096300      *
096400           MOVE 'A' TO WS-MAT-DIRECCION
096500           PERFORM 3705-CONSTRUIR-MATRIZ-DIR
096600              THRU 3705-CONSTRUIR-MATRIZ-DIR-EXIT
096700      *
096800           MOVE 'I' TO WS-MAT-DIRECCION
096900           PERFORM 3705-CONSTRUIR-MATRIZ-DIR
097000              THRU 3705-CONSTRUIR-MATRIZ-DIR-EXIT
097100      *
097200           MOVE 'O' TO WS-MAT-DIRECCION
097300           PERFORM 3705-CONSTRUIR-MATRIZ-DIR
097400              THRU 3705-CONSTRUIR-MATRIZ-DIR-EXIT
097500           .
097600       3700-MATRIZ-FLUJO-EXIT.
097700           EXIT.
097800       3705-CONSTRUIR-MATRIZ-DIR.
097900      *
098000           PERFORM 3710-SELECCIONAR-FILA-MATRIZ
098100              THRU 3710-SELECCIONAR-FILA-MATRIZ-EXIT
098200              VARYING WS-IX-MAT FROM 1 BY 1
098300              UNTIL WS-IX-MAT > CT-MATSEC
098400      *
098500           PERFORM 3720-CONSTRUIR-FILA
098600              THRU 3720-CONSTRUIR-FILA-EXIT
098700              VARYING WS-IX-MAT FROM 1 BY 1
098800              UNTIL WS-IX-MAT > CT-MATSEC
098900      *
099000           PERFORM 3730-MOSTRAR-FILA
099100              THRU 3730-MOSTRAR-FILA-EXIT
099200              VARYING WS-IX-MAT FROM 1 BY 1
099300              UNTIL WS-IX-MAT > CT-MATSEC
099400           .
099500       3705-CONSTRUIR-MATRIZ-DIR-EXIT.
099600           EXIT.
099700       3710-SELECCIONAR-FILA-MATRIZ.
099800      *
099900           MOVE ZEROES TO WS-MAT-SEC-IX (WS-IX-MAT)
100000           PERFORM 3711-BUSCAR-RANGO-DIR
100100              THRU 3711-BUSCAR-RANGO-DIR-EXIT
100200              VARYING WS-J FROM 1 BY 1
100300              UNTIL WS-J > WS-SEC-CNT-TOTAL
100400           .
100500       3710-SELECCIONAR-FILA-MATRIZ-EXIT.
100600           EXIT.
100700       3711-BUSCAR-RANGO-DIR.
100800      *
100900      *    UN SECTOR SOLO ES ELEGIBLE PARA LA DIRECCION IN SI SU FLUJO *
101000      *    DE HOY ES POSITIVO, Y PARA OUT SI ES NEGATIVO; ABS NO       *
101100      *    FILTRA POR SIGNO.                                           *
101200           IF WS-MAT-ES-IN AND WS-SEC-HOY-NETO (WS-J) NOT > ZEROES
101300               GO TO 3711-BUSCAR-RANGO-DIR-EXIT
101400           END-IF
101500           IF WS-MAT-ES-OUT AND WS-SEC-HOY-NETO (WS-J) NOT < ZEROES
101600               GO TO 3711-BUSCAR-RANGO-DIR-EXIT
101700           END-IF
101800      *
101900           MOVE 1 TO WS-ORD-TEMP
102000           PERFORM 3712-CONTAR-MEJOR-DIR
102100              THRU 3712-CONTAR-MEJOR-DIR-EXIT
102200              VARYING WS-K FROM 1 BY 1
102300              UNTIL WS-K > WS-SEC-CNT-TOTAL
102400      *
102500           IF WS-ORD-TEMP = WS-IX-MAT
102600               MOVE WS-J TO WS-MAT-SEC-IX (WS-IX-MAT)
102700           END-IF
102800           .
102900       3711-BUSCAR-RANGO-DIR-EXIT.
103000           EXIT.
103100       3712-CONTAR-MEJOR-DIR.
103200      *
103300           IF WS-K = WS-J
103400               GO TO 3712-CONTAR-MEJOR-DIR-EXIT
103500           END-IF
103600      *
103700           EVALUATE TRUE
103800               WHEN WS-MAT-ES-IN
103900                   IF WS-SEC-HOY-NETO (WS-K) > ZEROES
104000                       AND WS-SEC-HOY-NETO (WS-K) > WS-SEC-HOY-NETO (WS-J)
104100                       ADD 1 TO WS-ORD-TEMP
104200                   END-IF
104300               WHEN WS-MAT-ES-OUT
104400                   IF WS-SEC-HOY-NETO (WS-K) < ZEROES
104500                       AND WS-SEC-HOY-NETO (WS-K) < WS-SEC-HOY-NETO (WS-J)
104600                       ADD 1 TO WS-ORD-TEMP
104700                   END-IF
104800               WHEN OTHER
104900                   IF WS-SEC-ABS-NETO (WS-K) > WS-SEC-ABS-NETO (WS-J)
105000                       ADD 1 TO WS-ORD-TEMP
105100                   END-IF
105200           END-EVALUATE
105300           .
105400       3712-CONTAR-MEJOR-DIR-EXIT.
105500           EXIT.
105600       3720-CONSTRUIR-FILA.
105700      *
105800           MOVE ZEROES TO WS-MAT-VALOR (WS-IX-MAT, 1)
105900                          WS-MAT-VALOR (WS-IX-MAT, 2)
106000                          WS-MAT-VALOR (WS-IX-MAT, 3)
106100                          WS-MAT-VALOR (WS-IX-MAT, 4)
106200                          WS-MAT-VALOR (WS-IX-MAT, 5)
106300                          WS-MAT-VALOR (WS-IX-MAT, 6)
106400                          WS-MAT-VALOR (WS-IX-MAT, 7)
106500                          WS-MAT-VALOR (WS-IX-MAT, 8)
106600                          WS-MAT-VALOR (WS-IX-MAT, 9)
106700                          WS-MAT-VALOR (WS-IX-MAT, 10)
106800      *
106900           IF WS-MAT-SEC-IX (WS-IX-MAT) = ZEROES
107000               GO TO 3720-CONSTRUIR-FILA-EXIT
107100           END-IF
107200      *
107300           SET WS-IX-SEC TO WS-MAT-SEC-IX (WS-IX-MAT)
107400           IF WS-SEC-CNT (WS-IX-SEC) = ZEROES
107500               GO TO 3720-CONSTRUIR-FILA-EXIT
107600           END-IF
107700      *
107800           COMPUTE WS-J = WS-SEC-CNT (WS-IX-SEC) - CT-MATDIAS + 1
107900           IF WS-J < 1
108000               MOVE 1 TO WS-J
108100           END-IF
108200           MOVE ZEROES TO WS-MAT-SUMA-ABS
108300           MOVE 1 TO WS-K
108400           PERFORM 3721-ACUMULAR-FILA-ABS
108500              THRU 3721-ACUMULAR-FILA-ABS-EXIT
108600              VARYING WS-I FROM WS-J BY 1
108700              UNTIL WS-I > WS-SEC-CNT (WS-IX-SEC)
108800      *
108900           COMPUTE WS-MAT-MEDIA =
109000                   WS-MAT-SUMA-ABS / (WS-SEC-CNT (WS-IX-SEC) - WS-J + 1)
109100      *
109200           IF WS-MAT-MEDIA > ZEROES
109300               MOVE 1 TO WS-K
109400               PERFORM 3722-NORMALIZAR-FILA
109500                  THRU 3722-NORMALIZAR-FILA-EXIT
109600                  VARYING WS-I FROM WS-J BY 1
109700                  UNTIL WS-I > WS-SEC-CNT (WS-IX-SEC)
109800           END-IF
109900           .
110000       3720-CONSTRUIR-FILA-EXIT.
110100           EXIT.
110200       3721-ACUMULAR-FILA-ABS.
110300      *
110400           PERFORM 3715-RECORTAR-FLUJO-DIR
110500              THRU 3715-RECORTAR-FLUJO-DIR-EXIT
110600      *
110700           IF WS-MAT-FLUJO-CLAMP < ZEROES
110800               COMPUTE WS-MAT-SUMA-ABS = WS-MAT-SUMA-ABS -
110900                       WS-MAT-FLUJO-CLAMP
111000           ELSE
111100               ADD WS-MAT-FLUJO-CLAMP TO WS-MAT-SUMA-ABS
111200           END-IF
111300           .
111400       3721-ACUMULAR-FILA-ABS-EXIT.
111500           EXIT.
111600       3722-NORMALIZAR-FILA.
111700      *
111800           PERFORM 3715-RECORTAR-FLUJO-DIR
111900              THRU 3715-RECORTAR-FLUJO-DIR-EXIT
112000      *
112100           COMPUTE WS-MAT-VALOR (WS-IX-MAT, WS-K) ROUNDED =
112200                   WS-MAT-FLUJO-CLAMP / WS-MAT-MEDIA
112300      *
112400           IF WS-MAT-VALOR (WS-IX-MAT, WS-K) > 3
112500               MOVE 3 TO WS-MAT-VALOR (WS-IX-MAT, WS-K)
112600           END-IF
112700           IF WS-MAT-VALOR (WS-IX-MAT, WS-K) < -3
112800               MOVE -3 TO WS-MAT-VALOR (WS-IX-MAT, WS-K)
112900           END-IF
113000           ADD 1 TO WS-K
113100           .
113200       3722-NORMALIZAR-FILA-EXIT.
113300           EXIT.
113400      ******************************************************************
113500      *     3715-RECORTAR-FLUJO-DIR - RECORTE A CERO SEGUN DIRECCION   *
113600      *     DE LA MATRIZ: IN DESCARTA LO NEGATIVO, OUT DESCARTA LO     *
113700      *     POSITIVO, ABS NO RECORTA.                                  *
113800      ******************************************************************
113900       3715-RECORTAR-FLUJO-DIR.
114000      *
114100           EVALUATE TRUE
114200               WHEN WS-MAT-ES-IN
114300                   IF WS-SEC-FLUJO (WS-IX-SEC, WS-I) < ZEROES
114400                       MOVE ZEROES TO WS-MAT-FLUJO-CLAMP
114500                   ELSE
114600                       MOVE WS-SEC-FLUJO (WS-IX-SEC, WS-I)
114700                           TO WS-MAT-FLUJO-CLAMP
114800                   END-IF
114900               WHEN WS-MAT-ES-OUT
115000                   IF WS-SEC-FLUJO (WS-IX-SEC, WS-I) > ZEROES
115100                       MOVE ZEROES TO WS-MAT-FLUJO-CLAMP
115200                   ELSE
115300                       MOVE WS-SEC-FLUJO (WS-IX-SEC, WS-I)
115400                           TO WS-MAT-FLUJO-CLAMP
115500                   END-IF
115600               WHEN OTHER
115700                   MOVE WS-SEC-FLUJO (WS-IX-SEC, WS-I)
115800                       TO WS-MAT-FLUJO-CLAMP
115900           END-EVALUATE
116000           .
116100       3715-RECORTAR-FLUJO-DIR-EXIT.
116200           EXIT.
116300       3730-MOSTRAR-FILA.
116400      *
116500           IF WS-MAT-SEC-IX (WS-IX-MAT) NOT = ZEROES
116600               SET WS-IX-SEC TO WS-MAT-SEC-IX (WS-IX-MAT)
116700               DISPLAY 'M10C01Z - MATRIZ FLUJO ' WS-MAT-DIRECCION ' '
116800                       WS-SEC-CODIGO (WS-IX-SEC)
116900           END-IF
117000           .
117100       3730-MOSTRAR-FILA-EXIT.
117200           EXIT.
117300      ******************************************************************
117400      *                4000-IMPRIMIR-REPORTE                          *
117500      ******************************************************************
117600       4000-IMPRIMIR-REPORTE.
117700      *
117800           PERFORM 3700-MATRIZ-FLUJO
117900              THRU 3700-MATRIZ-FLUJO-EXIT
118000      *
118100           PERFORM 4010-TITULO-INFLOW
118200              THRU 4010-TITULO-INFLOW-EXIT
118300           PERFORM 4020-IMPRIMIR-TOP-INFLOW
118400              THRU 4020-IMPRIMIR-TOP-INFLOW-EXIT
118500      *
118600           PERFORM 4030-TITULO-OUTFLOW
118700              THRU 4030-TITULO-OUTFLOW-EXIT
118800           PERFORM 4040-IMPRIMIR-TOP-OUTFLOW
118900              THRU 4040-IMPRIMIR-TOP-OUTFLOW-EXIT
119000      *
119100           PERFORM 4050-TITULO-MAINLINE
119200              THRU 4050-TITULO-MAINLINE-EXIT
119300           PERFORM 4060-IMPRIMIR-MAINLINE
119400              THRU 4060-IMPRIMIR-MAINLINE-EXIT
119500              VARYING WS-IX-SEC FROM 1 BY 1
119600              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
119700      *
119800           PERFORM 4070-TITULO-FADING
119900              THRU 4070-TITULO-FADING-EXIT
120000           PERFORM 4080-IMPRIMIR-FADING
120100              THRU 4080-IMPRIMIR-FADING-EXIT
120200              VARYING WS-IX-SEC FROM 1 BY 1
120300              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
120400      *
120500           PERFORM 4090-TITULO-RETORNO
120600              THRU 4090-TITULO-RETORNO-EXIT
120700           PERFORM 4100-IMPRIMIR-TOP-RETORNO
120800              THRU 4100-IMPRIMIR-TOP-RETORNO-EXIT
120900      *
121000           PERFORM 4110-IMPRIMIR-TRAILER-GENERAL
121100              THRU 4110-IMPRIMIR-TRAILER-GENERAL-EXIT
121200           .
121300       4000-IMPRIMIR-REPORTE-EXIT.
121400           EXIT.
121500       4010-TITULO-INFLOW.
121600      *
121700           MOVE SPACES TO M1P-LINEA-TITULO
121800           MOVE 'SECCION: TOP INFLOW' TO M1P-TIT-TEXTO
121900           WRITE M1P-LINEA-TITULO
122000           .
122100       4010-TITULO-INFLOW-EXIT.
122200           EXIT.
122300       4020-IMPRIMIR-TOP-INFLOW.
122400      *
122500           MOVE ZEROES TO WS-K
122600           PERFORM 4021-IMPRIMIR-UN-RANGO
122700              THRU 4021-IMPRIMIR-UN-RANGO-EXIT
122800              VARYING WS-J FROM 1 BY 1
122900              UNTIL WS-J > CT-TOPN
123000      *
123100           MOVE SPACES TO M1P-LINEA-TRAILER-SECCION
123200           MOVE WS-K TO M1P-TRS-CONTADOR
123300           WRITE M1P-LINEA-TRAILER-SECCION
123400           .
123500       4020-IMPRIMIR-TOP-INFLOW-EXIT.
123600           EXIT.
123700       4021-IMPRIMIR-UN-RANGO.
123800      *
123900           PERFORM 4022-BUSCAR-POR-RANGO-HOY
124000              THRU 4022-BUSCAR-POR-RANGO-HOY-EXIT
124100              VARYING WS-IX-SEC FROM 1 BY 1
124200              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
124300           .
124400       4021-IMPRIMIR-UN-RANGO-EXIT.
124500           EXIT.
124600       4022-BUSCAR-POR-RANGO-HOY.
124700      *
124800           IF WS-SEC-HOY-NETO (WS-IX-SEC) NOT > ZEROES
124900               GO TO 4022-BUSCAR-POR-RANGO-HOY-EXIT
125000           END-IF
125100           IF WS-SEC-RANK-HOY (WS-IX-SEC) = WS-J
125200               ADD 1 TO WS-K
125300               PERFORM 4023-FORMAR-LINEA-SECTOR
125400                  THRU 4023-FORMAR-LINEA-SECTOR-EXIT
125500               WRITE M1P-LINEA-SECTOR
125600           END-IF
125700           .
125800       4022-BUSCAR-POR-RANGO-HOY-EXIT.
125900           EXIT.
126000       4023-FORMAR-LINEA-SECTOR.
126100      *
126200           MOVE SPACES TO M1P-LINEA-SECTOR
126300           MOVE WS-SEC-RANK-HOY (WS-IX-SEC) TO M1P-SEC-RANGO
126400           MOVE WS-SEC-CODIGO (WS-IX-SEC)   TO M1P-SEC-CODIGO
126500           MOVE WS-SEC-NOMBRE (WS-IX-SEC)   TO M1P-SEC-NOMBRE
126600           MOVE WS-SEC-HOY-NETO (WS-IX-SEC) TO M1P-SEC-NETO-HOY
126700           MOVE WS-SEC-FLUJO-5D (WS-IX-SEC) TO M1P-SEC-FLUJO-5D
126800           MOVE WS-SEC-FLUJO-10D (WS-IX-SEC) TO M1P-SEC-FLUJO-10D
126900      *
127000           IF WS-SEC-FUERZA-HAY (WS-IX-SEC)
127100               MOVE WS-SEC-FUERZA (WS-IX-SEC) TO WS-ED-FUERZA
127200               MOVE WS-ED-FUERZA TO M1P-SEC-FLUJO-FUERZA
127300           ELSE
127400               MOVE 'N/A    ' TO M1P-SEC-FLUJO-FUERZA
127500           END-IF
127600      *
127700           IF WS-SEC-RETORNO-HAY (WS-IX-SEC)
127800               COMPUTE WS-ED-RETORNO ROUNDED =
127900                       WS-SEC-RETORNO-5D (WS-IX-SEC) * 100
128000               MOVE WS-ED-RETORNO TO M1P-SEC-RETORNO-5D
128100           ELSE
128200               MOVE 'N/A   ' TO M1P-SEC-RETORNO-5D
128300           END-IF
128400      *
128500           MOVE WS-SEC-ESTADO (WS-IX-SEC) TO M1P-SEC-ESTADO
128600      *
128700           COMPUTE WS-I = WS-SEC-RANK-HOY (WS-IX-SEC) -
128800                          WS-SEC-RANK-PREV (WS-IX-SEC)
128900           MOVE WS-I TO M1P-SEC-CAMBIO-RANGO
129000      *
129100           IF WS-SEC-DIV-HAY (WS-IX-SEC)
129200               MOVE WS-SEC-DIVERGENCIA (WS-IX-SEC) TO M1P-SEC-DIVERGENCIA
129300           ELSE
129400               MOVE SPACES TO M1P-SEC-DIVERGENCIA
129500           END-IF
129600           .
129700       4023-FORMAR-LINEA-SECTOR-EXIT.
129800           EXIT.
129900       4030-TITULO-OUTFLOW.
130000      *
130100           MOVE SPACES TO M1P-LINEA-TITULO
130200           MOVE 'SECCION: TOP OUTFLOW' TO M1P-TIT-TEXTO
130300           WRITE M1P-LINEA-TITULO
130400           .
130500       4030-TITULO-OUTFLOW-EXIT.
130600           EXIT.
130700       4040-IMPRIMIR-TOP-OUTFLOW.
130800      *
130900           MOVE ZEROES TO WS-K
131000           COMPUTE WS-I = WS-SEC-CNT-TOTAL - CT-TOPN + 1
131100           IF WS-I < 1
131200               MOVE 1 TO WS-I
131300           END-IF
131400           PERFORM 4041-IMPRIMIR-UN-RANGO-DESC
131500              THRU 4041-IMPRIMIR-UN-RANGO-DESC-EXIT
131600              VARYING WS-J FROM WS-SEC-CNT-TOTAL BY -1
131700              UNTIL WS-J < WS-I
131800      *
131900           MOVE SPACES TO M1P-LINEA-TRAILER-SECCION
132000           MOVE WS-K TO M1P-TRS-CONTADOR
132100           WRITE M1P-LINEA-TRAILER-SECCION
132200           .
132300       4040-IMPRIMIR-TOP-OUTFLOW-EXIT.
132400           EXIT.
132500       4041-IMPRIMIR-UN-RANGO-DESC.
132600      *
132700           PERFORM 4042-BUSCAR-POR-RANGO-HOY
132800              THRU 4042-BUSCAR-POR-RANGO-HOY-EXIT
132900              VARYING WS-IX-SEC FROM 1 BY 1
133000              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
133100           .
133200       4041-IMPRIMIR-UN-RANGO-DESC-EXIT.
133300           EXIT.
133400       4042-BUSCAR-POR-RANGO-HOY.
133500      *
133600           IF WS-SEC-HOY-NETO (WS-IX-SEC) NOT < ZEROES
133700               GO TO 4042-BUSCAR-POR-RANGO-HOY-EXIT
133800           END-IF
133900           IF WS-SEC-RANK-HOY (WS-IX-SEC) = WS-J
134000               ADD 1 TO WS-K
134100               PERFORM 4023-FORMAR-LINEA-SECTOR
134200                  THRU 4023-FORMAR-LINEA-SECTOR-EXIT
134300               WRITE M1P-LINEA-SECTOR
134400           END-IF
134500           .
134600       4042-BUSCAR-POR-RANGO-HOY-EXIT.
134700           EXIT.
134800       4050-TITULO-MAINLINE.
134900      *
135000           MOVE SPACES TO M1P-LINEA-TITULO
135100           MOVE 'SECCION: NEW MAINLINE' TO M1P-TIT-TEXTO
135200           WRITE M1P-LINEA-TITULO
135300           .
135400       4050-TITULO-MAINLINE-EXIT.
135500           EXIT.
135600       4060-IMPRIMIR-MAINLINE.
135700      *
135800           IF WS-SEC-ES-MAINLINE (WS-IX-SEC)
135900               PERFORM 4061-FORMAR-LINEA-ROTACION
136000                  THRU 4061-FORMAR-LINEA-ROTACION-EXIT
136100               WRITE M1P-LINEA-ROTACION
136200           END-IF
136300           .
136400       4060-IMPRIMIR-MAINLINE-EXIT.
136500           EXIT.
136600       4061-FORMAR-LINEA-ROTACION.
136700      *
136800           MOVE SPACES TO M1P-LINEA-ROTACION
136900           MOVE WS-SEC-RANK-HOY (WS-IX-SEC)   TO M1P-ROT-RANGO
137000           MOVE WS-SEC-CODIGO (WS-IX-SEC)     TO M1P-ROT-CODIGO
137100           MOVE WS-SEC-NOMBRE (WS-IX-SEC)     TO M1P-ROT-NOMBRE
137200           MOVE WS-SEC-HOY-NETO (WS-IX-SEC)   TO M1P-ROT-NETO-HOY
137300           MOVE WS-SEC-ESTADO (WS-IX-SEC)     TO M1P-ROT-ESTADO
137400           MOVE WS-SEC-ESTADO-PREV (WS-IX-SEC) TO M1P-ROT-ESTADO-ANT
137500           MOVE WS-SEC-ROT-VEL (WS-IX-SEC)    TO M1P-ROT-VELOCIDAD
137600           IF WS-SEC-DIV-HAY (WS-IX-SEC)
137700               MOVE WS-SEC-DIVERGENCIA (WS-IX-SEC) TO M1P-ROT-DIVERGENCIA
137800           ELSE
137900               MOVE SPACES TO M1P-ROT-DIVERGENCIA
138000           END-IF
138100           .
138200       4061-FORMAR-LINEA-ROTACION-EXIT.
138300           EXIT.
138400       4070-TITULO-FADING.
138500      *
138600           MOVE SPACES TO M1P-LINEA-TITULO
138700           MOVE 'SECCION: FADING' TO M1P-TIT-TEXTO
138800           WRITE M1P-LINEA-TITULO
138900           .
139000       4070-TITULO-FADING-EXIT.
139100           EXIT.
139200       4080-IMPRIMIR-FADING.
139300      *
139400           IF WS-SEC-ES-FADING (WS-IX-SEC)
139500               PERFORM 4061-FORMAR-LINEA-ROTACION
139600                  THRU 4061-FORMAR-LINEA-ROTACION-EXIT
139700               WRITE M1P-LINEA-ROTACION
139800           END-IF
139900           .
140000       4080-IMPRIMIR-FADING-EXIT.
140100           EXIT.
140200       4090-TITULO-RETORNO.
140300      *
140400           MOVE SPACES TO M1P-LINEA-TITULO
140500           MOVE 'SECCION: TOP RETURN (5D)' TO M1P-TIT-TEXTO
140600           WRITE M1P-LINEA-TITULO
140700           .
140800       4090-TITULO-RETORNO-EXIT.
140900           EXIT.
141000       4100-IMPRIMIR-TOP-RETORNO.
141100      *
141200           PERFORM 4101-RANGO-POR-RETORNO
141300              THRU 4101-RANGO-POR-RETORNO-EXIT
141400              VARYING WS-IX-SEC FROM 1 BY 1
141500              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
141600      *
141700           MOVE ZEROES TO WS-K
141800           PERFORM 4102-IMPRIMIR-UN-RETORNO
141900              THRU 4102-IMPRIMIR-UN-RETORNO-EXIT
142000              VARYING WS-J FROM 1 BY 1
142100              UNTIL WS-J > CT-TOPN
142200      *
142300           MOVE SPACES TO M1P-LINEA-TRAILER-SECCION
142400           MOVE WS-K TO M1P-TRS-CONTADOR
142500           WRITE M1P-LINEA-TRAILER-SECCION
142600           .
142700       4100-IMPRIMIR-TOP-RETORNO-EXIT.
142800           EXIT.
142900       4101-RANGO-POR-RETORNO.
143000      *
143100           MOVE 99 TO WS-SEC-RANK-RETORNO (WS-IX-SEC)
143200           IF WS-SEC-RETORNO-HAY (WS-IX-SEC)
143300               MOVE 1 TO WS-SEC-RANK-RETORNO (WS-IX-SEC)
143400               PERFORM 4101A-CONTAR-MAYOR-RETORNO
143500                  THRU 4101A-CONTAR-MAYOR-RETORNO-EXIT
143600                  VARYING WS-K FROM 1 BY 1
143700                  UNTIL WS-K > WS-SEC-CNT-TOTAL
143800           END-IF
143900           .
144000       4101-RANGO-POR-RETORNO-EXIT.
144100           EXIT.
144200       4101A-CONTAR-MAYOR-RETORNO.
144300      *
144400           IF WS-K NOT = WS-IX-SEC AND WS-SEC-RETORNO-HAY (WS-K)
144500               IF WS-SEC-RETORNO-5D (WS-K) >
144600                  WS-SEC-RETORNO-5D (WS-IX-SEC)
144700                   ADD 1 TO WS-SEC-RANK-RETORNO (WS-IX-SEC)
144800               END-IF
144900           END-IF
145000           .
145100       4101A-CONTAR-MAYOR-RETORNO-EXIT.
145200           EXIT.
145300       4102-IMPRIMIR-UN-RETORNO.
145400      *
145500           PERFORM 4103-BUSCAR-POR-RANGO-RETORNO
145600              THRU 4103-BUSCAR-POR-RANGO-RETORNO-EXIT
145700              VARYING WS-IX-SEC FROM 1 BY 1
145800              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
145900           .
146000       4102-IMPRIMIR-UN-RETORNO-EXIT.
146100           EXIT.
146200       4103-BUSCAR-POR-RANGO-RETORNO.
146300      *
146400           IF WS-SEC-RANK-RETORNO (WS-IX-SEC) = WS-J
146500               ADD 1 TO WS-K
146600               MOVE SPACES TO M1P-LINEA-RANKING
146700               MOVE WS-J TO M1P-RNK-RANGO
146800               MOVE WS-SEC-CODIGO (WS-IX-SEC) TO M1P-RNK-CODIGO
146900               MOVE WS-SEC-NOMBRE (WS-IX-SEC) TO M1P-RNK-NOMBRE
147000               COMPUTE WS-ED-RETORNO-RNK ROUNDED =
147100                       WS-SEC-RETORNO-5D (WS-IX-SEC) * 100
147200               MOVE WS-ED-RETORNO-RNK TO M1P-RNK-VALOR
147300               WRITE M1P-LINEA-RANKING
147400           END-IF
147500           .
147600       4103-BUSCAR-POR-RANGO-RETORNO-EXIT.
147700           EXIT.
147800       4110-IMPRIMIR-TRAILER-GENERAL.
147900      *
148000           MOVE ZEROES TO WS-NETO-TOTAL-CONTROL
148100           PERFORM 4111-ACUMULAR-NETO
148200              THRU 4111-ACUMULAR-NETO-EXIT
148300              VARYING WS-IX-SEC FROM 1 BY 1
148400              UNTIL WS-IX-SEC > WS-SEC-CNT-TOTAL
148500      *
148600           MOVE SPACES TO M1P-LINEA-TRAILER-GENERAL
148700           MOVE WS-SEC-CNT-TOTAL        TO M1P-TRG-SECTORES
148800           MOVE WS-NETO-TOTAL-CONTROL   TO M1P-TRG-NETO-TOTAL
148900           WRITE M1P-LINEA-TRAILER-GENERAL
149000           .
149100       4110-IMPRIMIR-TRAILER-GENERAL-EXIT.
149200           EXIT.
149300       4111-ACUMULAR-NETO.
149400      *
149500           ADD WS-SEC-HOY-NETO (WS-IX-SEC) TO WS-NETO-TOTAL-CONTROL
149600           .
149700       4111-ACUMULAR-NETO-EXIT.
149800           EXIT.
149900      ******************************************************************
150000      *                          6000-FIN                              *
150100      ******************************************************************
150200       6000-FIN.
150300      *
150400           DISPLAY 'M10C01Z - REGISTROS DE FLUJO LEIDOS : ' WS-REG-LEIDOS
150500           DISPLAY 'M10C01Z - SECTORES PROCESADOS        : '
150600                   WS-SEC-CNT-TOTAL
150700           DISPLAY 'M10C01Z - FECHA FIN (END)            : '
150800                   WS-FECHA-END
150900           DISPLAY 'M10C01Z - FECHA ANTERIOR (PREV)      : '
151000                   WS-FECHA-PREV
151100           .
151200       6000-FIN-EXIT.
151300           EXIT.
