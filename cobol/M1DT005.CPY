000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1DT005                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - SECTORES CN           *
000600      *                                                                *
000700      *  DESCRIPCION: LAYOUT DEL MAESTRO DE REFERENCIA DE SECTORES     *
000800      *               INDUSTRIALES DE LA BOLSA DE CHINA CONTINENTAL.   *
000900      *                                                                *
001000      ******************************************************************
001100      *    L O G    D E   M O D I F I C A C I O N E S                  *
001200      ******************************************************************
001300      *  FECHA      AUTOR  TICKET     DESCRIPCION                     *
001400      *  ---------  -----  ---------  ------------------------------ *
001500      *  19/12/1998  LTQ   MRM-0103   CREACION DEL LAYOUT ORIGINAL.    *
001600      *  04/06/2001  AMP   MRM-0140   LIMPIEZA DE COMENTARIOS.         *
001700      ******************************************************************
001800       01  M1N-SECTOR-CN.
001900           05  M1N-CODIGO               PIC X(08).
002000           05  M1N-NOMBRE               PIC X(24).
