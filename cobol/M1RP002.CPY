000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1RP002                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - REPORTE DE FLUJO DE   *
000600      *              SECTORES "A" DE CHINA                             *
000700      *                                                                *
000800      *  DESCRIPCION: LINEAS IMPRESAS DEL REPORTE DE ROTACION DE       *
000900      *               SECTORES, ANCHO FIJO DE 132 COLUMNAS. INCLUYE    *
001000      *               TITULOS DE SECCION, LINEA COLUMNAR DE FLUJO,     *
001100      *               LINEA DE ROTACION (NUEVO LIDER / PERDIENDO       *
001200      *               FUERZA), LINEA DE RANKING (RETORNO O MONTO) Y    *
001300      *               LAS LINEAS DE CIERRE POR SECCION Y GENERAL.      *
001400      *                                                                *
001500      ******************************************************************
001600      *    L O G    D E   M O D I F I C A C I O N E S                  *
001700      ******************************************************************
001800      *  FECHA      AUTOR  TICKET     DESCRIPCION                     *
001900      *  ---------  -----  ---------  ------------------------------ *
002000      *  22/09/1993  RHM   MRM-0011   CREACION DEL LAYOUT ORIGINAL.    *
002100      *  11/03/1996  DCP   MRM-0041   SE AGREGAN LINEAS DE ROTACION.   *
002200      *  19/02/1999  LTQ   MRM-0107   REVISION PARA AMPLIACION DE SIGLO.
002300      *  17/09/2002  AMP   MRM-0152   SE AGREGAN LINEAS DE RANKING DE   *
002400      *                               RETORNO Y MATRIZ DE FLUJO.        *
002500      *  11/08/2008  MVR   MRM-0177   REVISION DE ESTANDARES POR        *
002600      *                               MIGRACION A NUEVA PLATAFORMA.     *
002700      ******************************************************************
002800       01  M1P-LINEA-TITULO.
002900           05  M1P-TIT-TEXTO            PIC X(40).
003000           05  FILLER                   PIC X(92) VALUE SPACES.
003100       01  M1P-LINEA-SECTOR.
003200           05  M1P-SEC-RANGO            PIC ZZ9.
003300           05  FILLER                   PIC X(02) VALUE SPACES.
003400           05  M1P-SEC-CODIGO           PIC X(08).
003500           05  FILLER                   PIC X(02) VALUE SPACES.
003600           05  M1P-SEC-NOMBRE           PIC X(24).
003700           05  FILLER                   PIC X(02) VALUE SPACES.
003800           05  M1P-SEC-NETO-HOY         PIC -Z,ZZZ,ZZZ,ZZ9.99.
003900           05  FILLER                   PIC X(01) VALUE SPACE.
004000           05  M1P-SEC-FLUJO-5D         PIC -Z,ZZZ,ZZZ,ZZ9.99.
004100           05  FILLER                   PIC X(01) VALUE SPACE.
004200           05  M1P-SEC-FLUJO-10D        PIC -Z,ZZZ,ZZZ,ZZ9.99.
004300           05  FILLER                   PIC X(01) VALUE SPACE.
004400           05  M1P-SEC-FLUJO-FUERZA     PIC X(07).
004500           05  FILLER                   PIC X(01) VALUE SPACE.
004600           05  M1P-SEC-RETORNO-5D       PIC X(06).
004700           05  FILLER                   PIC X(02) VALUE SPACES.
004800           05  M1P-SEC-ESTADO           PIC X(12).
004900           05  FILLER                   PIC X(02) VALUE SPACES.
005000           05  M1P-SEC-CAMBIO-RANGO     PIC X(03).
005100           05  FILLER                   PIC X(02) VALUE SPACES.
005200           05  M1P-SEC-DIVERGENCIA      PIC X(02).
005300       01  M1P-LINEA-ROTACION.
005400           05  M1P-ROT-RANGO            PIC ZZ9.
005500           05  FILLER                   PIC X(02) VALUE SPACES.
005600           05  M1P-ROT-CODIGO           PIC X(08).
005700           05  FILLER                   PIC X(02) VALUE SPACES.
005800           05  M1P-ROT-NOMBRE           PIC X(24).
005900           05  FILLER                   PIC X(02) VALUE SPACES.
006000           05  M1P-ROT-NETO-HOY         PIC -Z,ZZZ,ZZZ,ZZ9.99.
006100           05  FILLER                   PIC X(02) VALUE SPACES.
006200           05  M1P-ROT-ESTADO           PIC X(12).
006300           05  FILLER                   PIC X(02) VALUE SPACES.
006400           05  M1P-ROT-ESTADO-ANT       PIC X(12).
006500           05  FILLER                   PIC X(02) VALUE SPACES.
006600           05  M1P-ROT-VELOCIDAD        PIC X(03).
006700           05  FILLER                   PIC X(02) VALUE SPACES.
006800           05  M1P-ROT-DIVERGENCIA      PIC X(02).
006900           05  FILLER                   PIC X(37) VALUE SPACES.
007000       01  M1P-LINEA-RANKING.
007100           05  M1P-RNK-RANGO            PIC ZZ9.
007200           05  FILLER                   PIC X(02) VALUE SPACES.
007300           05  M1P-RNK-CODIGO           PIC X(08).
007400           05  FILLER                   PIC X(02) VALUE SPACES.
007500           05  M1P-RNK-NOMBRE           PIC X(24).
007600           05  FILLER                   PIC X(02) VALUE SPACES.
007700           05  M1P-RNK-VALOR            PIC X(17).
007800           05  FILLER                   PIC X(74) VALUE SPACES.
007900       01  M1P-LINEA-TRAILER-SECCION.
008000           05  FILLER                   PIC X(20)
008100                                    VALUE 'REGISTROS EN SECCION'.
008200           05  FILLER                   PIC X(02) VALUE SPACES.
008300           05  M1P-TRS-CONTADOR         PIC ZZZ9.
008400           05  FILLER                   PIC X(106) VALUE SPACES.
008500       01  M1P-LINEA-TRAILER-GENERAL.
008600           05  FILLER                   PIC X(29)
008700                                    VALUE 'TOTAL SECTORES PROCESADOS:  '.
008800           05  M1P-TRG-SECTORES        PIC ZZZ9.
008900           05  FILLER                   PIC X(04) VALUE SPACES.
009000           05  FILLER                   PIC X(24)
009100                                    VALUE 'TOTAL NETO HOY (CONTROL):'.
009200           05  M1P-TRG-NETO-TOTAL       PIC -Z,ZZZ,ZZZ,ZZ9.99.
009300           05  FILLER                   PIC X(54) VALUE SPACES.
