000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1RP001                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - REPORTE DE REGIMEN    *
000600      *                                                                *
000700      *  DESCRIPCION: LINEAS IMPRESAS DEL REPORTE "SNAPSHOT" DE        *
000800      *               REGIMEN MACRO, ANCHO FIJO DE 132 COLUMNAS.       *
000900      *                                                                *
001000      ******************************************************************
001100      *    L O G    D E   M O D I F I C A C I O N E S                  *
001200      ******************************************************************
001300      *  FECHA      AUTOR  TICKET     DESCRIPCION                     *
001400      *  ---------  -----  ---------  ------------------------------ *
001500      *  14/05/1992  RHM   MRM-0005   CREACION DEL LAYOUT ORIGINAL.    *
001600      *  30/07/1995  DCP   MRM-0034   SE AGREGA LINEA DE ASIGNACION.   *
001700      *  08/01/1999  LTQ   MRM-0105   REVISION PARA AMPLIACION DE SIGLO.
001800      *  21/05/2004  SFG   MRM-0162   REVISION DE ANCHOS DE CAMPO PARA  *
001900      *                               REPORTE EN NUEVA IMPRESORA.       *
002000      *  11/08/2008  MVR   MRM-0176   REVISION DE ESTANDARES POR        *
002100      *                               MIGRACION A NUEVA PLATAFORMA.     *
002200      ******************************************************************
002300       01  M1P-LINEA-ENCABEZADO.
002400           05  FILLER                   PIC X(26)
002500                                    VALUE 'REPORTE DE REGIMEN MACRO  '.
002600           05  FILLER                   PIC X(17)
002700                                    VALUE 'FECHA DE CORRIDA:'.
002800           05  M1P-ENC-FECHA-CORRIDA    PIC X(10).
002900           05  FILLER                   PIC X(04) VALUE SPACES.
003000           05  FILLER                   PIC X(16)
003100                                    VALUE 'FECHA EFECTIVA: '.
003200           05  M1P-ENC-FECHA-EFECTIVA   PIC X(10).
003300           05  FILLER                   PIC X(49) VALUE SPACES.
003400       01  M1P-LINEA-INDICADOR.
003500           05  M1P-IND-CLAVE            PIC X(24).
003600           05  FILLER                   PIC X(02) VALUE SPACES.
003700           05  M1P-IND-ESTADO           PIC X(01).
003800           05  FILLER                   PIC X(02) VALUE SPACES.
003900           05  M1P-IND-PUNTAJE          PIC Z9.9.
004000           05  FILLER                   PIC X(02) VALUE SPACES.
004100           05  M1P-IND-VALOR            PIC -ZZZZZZZZZZ9.9999.
004200           05  FILLER                   PIC X(01) VALUE SPACE.
004300           05  M1P-IND-Q1               PIC -ZZZZZZZZZZ9.9999.
004400           05  FILLER                   PIC X(01) VALUE SPACE.
004500           05  M1P-IND-Q2               PIC -ZZZZZZZZZZ9.9999.
004600           05  FILLER                   PIC X(01) VALUE SPACE.
004700           05  M1P-IND-ETIQUETA         PIC X(16).
004800           05  FILLER                   PIC X(27) VALUE SPACES.
004900       01  M1P-LINEA-REGIMEN.
005000           05  FILLER                   PIC X(09) VALUE 'REGIMEN: '.
005100           05  M1P-REG-LETRA            PIC X(01).
005200           05  FILLER                   PIC X(04) VALUE SPACES.
005300           05  FILLER                   PIC X(15)
005400                                    VALUE 'PUNTAJE RIESGO:'.
005500           05  M1P-REG-PUNTAJE          PIC Z9.9.
005600           05  FILLER                   PIC X(04) VALUE SPACES.
005700           05  FILLER                   PIC X(10) VALUE 'PLANTILLA:'.
005800           05  M1P-REG-PLANTILLA        PIC X(12).
005900           05  FILLER                   PIC X(02) VALUE SPACES.
006000           05  FILLER                   PIC X(07) VALUE 'ROJOS: '.
006100           05  M1P-REG-ROJOS            PIC 9(01).
006200           05  FILLER                   PIC X(03) VALUE SPACES.
006300           05  FILLER                   PIC X(08) VALUE 'VERDES: '.
006400           05  M1P-REG-VERDES           PIC 9(01).
006500           05  FILLER                   PIC X(03) VALUE SPACES.
006600           05  FILLER                   PIC X(08) VALUE 'NUCLEO: '.
006700           05  M1P-REG-NUCLEO           PIC 9(01).
006800           05  FILLER                   PIC X(39) VALUE SPACES.
006900       01  M1P-LINEA-ASIGNACION.
007000           05  FILLER                   PIC X(10) VALUE SPACES.
007100           05  M1P-ALO-GRUPO            PIC X(08).
007200           05  FILLER                   PIC X(02) VALUE SPACES.
007300           05  M1P-ALO-CUBETA           PIC X(24).
007400           05  FILLER                   PIC X(02) VALUE SPACES.
007500           05  M1P-ALO-PESO             PIC ZZ9.99.
007600           05  FILLER                   PIC X(01) VALUE '%'.
007700           05  FILLER                   PIC X(79) VALUE SPACES.
