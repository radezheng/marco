000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1DT001                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - INSUMOS DE MERCADO    *
000600      *                                                                *
000700      *  DESCRIPCION: LAYOUT DEL REGISTRO MAESTRO DE OBSERVACIONES DE  *
000800      *               SERIES DE MERCADO (CRUDAS Y DERIVADAS).          *
000900      *               ARCHIVO ORDENADO POR CLAVE DE INDICADOR Y FECHA. *
001000      *                                                                *
001100      ******************************************************************
001200      *    L O G    D E   M O D I F I C A C I O N E S                  *
001300      ******************************************************************
001400      *  FECHA     AUTOR  TICKET     DESCRIPCION                      *
001500      *  --------  -----  ---------  ------------------------------- *
001600      *  11/03/1991 RHM   MRM-0001   CREACION DEL LAYOUT ORIGINAL.     *
001700      *  02/09/1993 RHM   MRM-0014   SE AGREGA DESGLOSE AAAA-MM-DD.    *
001800      *  19/12/1998 LTQ   MRM-0098   REVISION PARA AMPLIACION DE SIGLO.*
001900      *  04/06/2001 AMP   MRM-0146   LIMPIEZA DE COMENTARIOS DE LAYOUT.*
002000      *  21/05/2004 SFG   MRM-0160   REVISION DE NOMBRES SEGUN         *
002100      *                              DICCIONARIO DE DATOS CORPORATIVO. *
002200      ******************************************************************
002300       01  M1D-OBSERVACION.
002400           05  M1D-CLAVE-INDICADOR      PIC X(30).
002500           05  M1D-FECHA                PIC 9(08).
002600           05  M1D-FECHA-R REDEFINES M1D-FECHA.
002700               10  M1D-FECHA-AAAA       PIC 9(04).
002800               10  M1D-FECHA-MM         PIC 9(02).
002900               10  M1D-FECHA-DD         PIC 9(02).
003000           05  M1D-VALOR                PIC S9(11)V9(4)
003100                                         SIGN LEADING SEPARATE.
003200           05  M1D-FUENTE               PIC X(12).
003300               88  M1D-FUENTE-FRED          VALUE 'FRED        '.
003400               88  M1D-FUENTE-DERIVADA      VALUE 'DERIVADO    '.
