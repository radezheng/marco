000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: M10B02Z                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 25/06/1991                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: MACRO REGIME MONITOR (M1)                         *
001000      *                                                                *
001100      ******************************************************************
001200      * DOCUMENTACION.                                                 *
001300      * ------------------                                             *
001400      * ARCHIVO DE ENTRADA: OBSERVACIONES (SERIES CRUDAS Y DERIVADAS)  *
001500      * PARAMETRO DE ENTRADA: FECHA DE CORTE (TARJETA SYSIN, AAAAMMDD) *
001600      * ------------------                                             *
001700      * PROCESO GLOBAL: CLASIFICA CADA INDICADOR DEL MONITOR DE        *
001800      *     REGIMEN MACRO EN SU ESTADO DE SEMAFORO (VERDE/AMARILLO/    *
001900      *     ROJO/DESCONOCIDO) EN LA FECHA DE CORTE, USANDO UMBRALES    *
002000      *     DE CUANTILES SOBRE UNA VENTANA MOVIL DE HISTORIA.          *
002100      *                                                                *
002200      ******************************************************************
002300      *    L O G    D E   M O D I F I C A C I O N E S                  *
002400      ******************************************************************
002500      *  FECHA      AUTOR  TICKET     DESCRIPCION                    *
002600      *  ---------  -----  ---------  ----------------------------- *
002700      *  25/06/1991  RHM   MRM-0004   CREACION DEL PROGRAMA.          *
002800      *  02/09/1993  RHM   MRM-0016   SE AGREGA CLASIFICACION DE LA   *
002900      *                               LIQUIDEZ SINTETICA (33/66).     *
003000      *  14/05/1994  RHM   MRM-0020   SE AGREGA REGLA GENERICA 90/95  *
003100      *                               PARA CREDITO, FONDEO Y VOLAT.   *
003200      *  30/11/1994  DCP   MRM-0026   SE AGREGA BANDA DE PENDIENTE    *
003300      *                               DE VIX CON RESPALDO A NIVEL.    *
003400      *  18/06/1995  DCP   MRM-0032   SE AGREGA FUERZA DEL DOLAR      *
003500      *                               (RETORNO DE 60 OBSERVACIONES).  *
003600      *  09/02/1996  DCP   MRM-0039   RUTINA PROPIA DE ORDENAMIENTO   *
003700      *                               (INSERCION) PARA LOS CUANTILES. *
003800      *  27/08/1996  DCP   MRM-0045   SE AGREGA RECALCULO EN LINEA DE *
003900      *                               LA VOLATILIDAD DEL TESORO SI NO *
004000      *                               EXISTE LA SERIE DERIVADA.       *
004100      *  15/01/1997  JPR   MRM-0053   AMPLIA VENTANAS A 1095 DIAS Y   *
004200      *                               TABLAS A 2600 OBSERVACIONES.    *
004300      *  10/10/1998  LTQ   MRM-0097   REVISION PARA AMPLIACION DE     *
004400      *                               SIGLO (ANO 2000).                *
004500      *  19/12/1998  LTQ   MRM-0100   FECHAS A 8 POSICIONES AAAAMMDD. *
004600      *  05/04/1999  LTQ   MRM-0103   AJUSTE DE INTERPOLACION DE      *
004700      *                               CUANTILES SEGUN AUDITORIA.       *
004800      *  04/06/2001  AMP   MRM-0145   SE ELIMINA SWITCH UPSI-0 DE      *
004900      *                               PRUEBA, NUNCA REFERENCIADO.      *
005000      *  17/09/2002  SFG   MRM-0153   SE REVISA VENTANA DE FUERZA DEL  *
005100      *                               DOLAR SEGUN MANUAL DE SERIES.    *
005200      *  11/08/2008  MVR   MRM-0173   REVISION DE ESTANDARES POR       *
005300      *                               MIGRACION A NUEVA PLATAFORMA.    *
005400      *  19/11/2008  MVR   MRM-0181   LA VENTANA DE 3 Y 6 ANOS QUEDO   *
005500      *                               EN DIAS X 10 DESDE LA MRM-0053;  *
005600      *                               SE CORRIGE A 1095/2190 DIAS.     *
005700      *  19/11/2008  MVR   MRM-0182   SE QUITA REFERENCIA A PAQUETE    *
005800      *                               EXTERNO EN COMENTARIO DE 8100-   *
005900      *                               PERCENTIL.                      *
006000      *  02/12/2008  MVR   MRM-0186   F-ESTADOS DECLARABA 102 BYTES,   *
006100      *                               10 MENOS QUE M1DT002; SE AJUSTA *
006200      *                               A 112 CARACTERES DE REGISTRO.   *
006300      ******************************************************************
006400      *                                                                *
006500      *         I D E N T I F I C A T I O N   D I V I S I O N          *
006600      *                                                                *
006700      ******************************************************************
006800       IDENTIFICATION DIVISION.
006900      *
007000       PROGRAM-ID.     M10B02Z.
007100       AUTHOR.         FACTORIA.
007200       INSTALLATION.   BPC.
007300       DATE-WRITTEN.   25/06/1991.
007400       DATE-COMPILED.
007500       SECURITY.       CONFIDENCIAL.
007600      ******************************************************************
007700      *                                                                *
007800      *        E N V I R O N M E N T         D I V I S I O N           *
007900      *                                                                *
008000      ******************************************************************
008100       ENVIRONMENT DIVISION.
008200      *
008300       CONFIGURATION SECTION.
008400      *
008500       SPECIAL-NAMES.
008600           C01 IS TOP-OF-FORM.
008700      *
008800       INPUT-OUTPUT SECTION.
008900       FILE-CONTROL.
009000      *
009100           SELECT F-OBSERVACIONES ASSIGN TO OBSERVAC
009200               ORGANIZATION IS LINE SEQUENTIAL
009300               ACCESS MODE IS SEQUENTIAL
009400               FILE STATUS IS WS-EF-OBSERVACIONES.
009500      *
009600           SELECT F-ESTADOS ASSIGN TO ESTADIND
009700               ORGANIZATION IS LINE SEQUENTIAL
009800               ACCESS MODE IS SEQUENTIAL
009900               FILE STATUS IS WS-EF-ESTADOS.
010000      ******************************************************************
010100      *                                                                *
010200      *                D A T A            D I V I S I O N              *
010300      *                                                                *
010400      ******************************************************************
010500       DATA DIVISION.
010600       FILE SECTION.
010700      *
010800       FD  F-OBSERVACIONES
010900           RECORD CONTAINS 66 CHARACTERS.
011000           COPY M1DT001.
011100      *
011200       FD  F-ESTADOS
011300           RECORD CONTAINS 112 CHARACTERS.
011400           COPY M1DT002.
011500      ******************************************************************
011600      *         W O R K I N G   S T O R A G E   S E C T I O N          *
011700      ******************************************************************
011800       WORKING-STORAGE SECTION.
011900      ******************************************************************
012000      *                  AREA DE VARIABLES AUXILIARES                  *
012100      ******************************************************************
012200       01  WS-VARIABLES-AUXILIARES.
012300           05  WS-EF-OBSERVACIONES      PIC X(02) VALUE '00'.
012400               88  WS-EF-OBS-OK                      VALUE '00'.
012500           05  WS-EF-ESTADOS            PIC X(02) VALUE '00'.
012600               88  WS-EF-EST-OK                      VALUE '00'.
012700           05  WS-FECHA-CORTE           PIC 9(08) VALUE ZEROES.
012800           05  WS-FECHA-CORTE-R REDEFINES WS-FECHA-CORTE.
012900               10  WS-FC-AAAA           PIC 9(04).
013000               10  WS-FC-MM             PIC 9(02).
013100               10  WS-FC-DD             PIC 9(02).
013200           05  WS-FECHA-DESDE-3A        PIC 9(08) VALUE ZEROES.
013300           05  WS-FECHA-DESDE-6A        PIC 9(08) VALUE ZEROES.
013400           05  WS-FECHA-DESDE-R REDEFINES WS-FECHA-DESDE-3A.
013500               10  WS-FD-AAAA           PIC 9(04).
013600               10  WS-FD-MM             PIC 9(02).
013700               10  WS-FD-DD             PIC 9(02).
013800           05  FILLER                   PIC X(10) VALUE SPACES.
013900      *
014000       77  WS-SW-FIN-OBSERVACIONES     PIC X(01) VALUE 'N'.
014100           88  WS-FIN-OBSERVACIONES             VALUE 'S'.
014200       77  WS-ENCONTRADO                PIC X(01) VALUE 'N'.
014300           88  WS-SI-ENCONTRADO                  VALUE 'S'.
014400           88  WS-NO-ENCONTRADO                  VALUE 'N'.
014500      ******************************************************************
014600      *                    AREA DE CONTADORES                          *
014700      ******************************************************************
014800       77  WS-I                        PIC S9(04) COMP VALUE ZEROES.
014900       77  WS-J                        PIC S9(04) COMP VALUE ZEROES.
015000       77  WS-K                        PIC S9(04) COMP VALUE ZEROES.
015100       77  WS-REG-LEIDOS               PIC S9(08) COMP VALUE ZEROES.
015200       77  WS-REG-ESCRITOS             PIC S9(08) COMP VALUE ZEROES.
015300       77  WS-LIQ-CNT                  PIC S9(04) COMP VALUE ZEROES.
015400       77  WS-HYOAS-CNT                PIC S9(04) COMP VALUE ZEROES.
015500       77  WS-FUNDSPR-CNT              PIC S9(04) COMP VALUE ZEROES.
015600       77  WS-TSYRVOL-CNT              PIC S9(04) COMP VALUE ZEROES.
015700       77  WS-VIXSLOPE-CNT             PIC S9(04) COMP VALUE ZEROES.
015800       77  WS-VIXNIVEL-CNT             PIC S9(04) COMP VALUE ZEROES.
015900       77  WS-USDTWI-CNT               PIC S9(04) COMP VALUE ZEROES.
016000       77  WS-DGS10-CNT                PIC S9(04) COMP VALUE ZEROES.
016100      ******************************************************************
016200      *              AREA DE TABLAS DE SERIES CLASIFICABLES            *
016300      ******************************************************************
016400       01  WS-TABLA-LIQ.
016500           05  WS-LIQ-FILA OCCURS 2600 TIMES INDEXED BY WS-IX-LIQ.
016600               10  WS-LIQ-FECHA        PIC 9(08).
016700               10  WS-LIQ-VALOR        PIC S9(11)V9(04) COMP-3.
016800           05  FILLER                  PIC X(01).
016900       01  WS-TABLA-HYOAS.
017000           05  WS-HYOAS-FILA OCCURS 2600 TIMES INDEXED BY WS-IX-HYOAS.
017100               10  WS-HYOAS-FECHA      PIC 9(08).
017200               10  WS-HYOAS-VALOR      PIC S9(11)V9(04) COMP-3.
017300           05  FILLER                  PIC X(01).
017400       01  WS-TABLA-FUNDSPR.
017500           05  WS-FUNDSPR-FILA OCCURS 2600 TIMES
017600                               INDEXED BY WS-IX-FUNDSPR.
017700               10  WS-FUNDSPR-FECHA    PIC 9(08).
017800               10  WS-FUNDSPR-VALOR    PIC S9(11)V9(04) COMP-3.
017900           05  FILLER                  PIC X(01).
018000       01  WS-TABLA-TSYRVOL.
018100           05  WS-TSYRVOL-FILA OCCURS 2600 TIMES
018200                               INDEXED BY WS-IX-TSYRVOL.
018300               10  WS-TSYRVOL-FECHA    PIC 9(08).
018400               10  WS-TSYRVOL-VALOR    PIC S9(11)V9(04) COMP-3.
018500           05  FILLER                  PIC X(01).
018600       01  WS-TABLA-VIXSLOPE.
018700           05  WS-VIXSLOPE-FILA OCCURS 2600 TIMES
018800                               INDEXED BY WS-IX-VIXSLOPE.
018900               10  WS-VIXSLOPE-FECHA   PIC 9(08).
019000               10  WS-VIXSLOPE-VALOR   PIC S9(11)V9(04) COMP-3.
019100           05  FILLER                  PIC X(01).
019200       01  WS-TABLA-VIXNIVEL.
019300           05  WS-VIXNIVEL-FILA OCCURS 2600 TIMES
019400                               INDEXED BY WS-IX-VIXNIVEL.
019500               10  WS-VIXNIVEL-FECHA   PIC 9(08).
019600               10  WS-VIXNIVEL-VALOR   PIC S9(11)V9(04) COMP-3.
019700           05  FILLER                  PIC X(01).
019800       01  WS-TABLA-USDTWI.
019900           05  WS-USDTWI-FILA OCCURS 2600 TIMES INDEXED BY WS-IX-USDTWI.
020000               10  WS-USDTWI-FECHA     PIC 9(08).
020100               10  WS-USDTWI-VALOR     PIC S9(11)V9(04) COMP-3.
020200           05  FILLER                  PIC X(01).
020300       01  WS-TABLA-DGS10.
020400           05  WS-DGS10-FILA OCCURS 2600 TIMES INDEXED BY WS-IX-DGS10.
020500               10  WS-DGS10-FECHA      PIC 9(08).
020600               10  WS-DGS10-VALOR      PIC S9(11)V9(04) COMP-3.
020700           05  FILLER                  PIC X(01).
020800      ******************************************************************
020900      *         AREA DE VENTANA DE TRABAJO PARA CUANTILES               *
021000      ******************************************************************
021100       01  WS-TABLA-VENTANA.
021200           05  WS-VENTANA-VALOR OCCURS 1200 TIMES
021300                                INDEXED BY WS-IX-VENTANA
021400                                PIC S9(11)V9(04) COMP-3.
021500           05  FILLER                  PIC X(01).
021600       77  WS-VENTANA-CNT              PIC S9(04) COMP VALUE ZEROES.
021700      ******************************************************************
021800      *          AREA DE RETORNOS DE 60 OBSERVACIONES (DOLAR)           *
021900      ******************************************************************
022000       01  WS-TABLA-RETORNOS.
022100           05  WS-RETORNO-FILA OCCURS 2600 TIMES
022200                               INDEXED BY WS-IX-RETORNO.
022300               10  WS-RETORNO-FECHA    PIC 9(08).
022400               10  WS-RETORNO-VALOR    PIC S9(05)V9(06) COMP-3.
022500           05  FILLER                  PIC X(01).
022600       77  WS-RETORNO-CNT              PIC S9(04) COMP VALUE ZEROES.
022700      ******************************************************************
022800      *                AREA DE CALCULO DE CUANTILES                    *
022900      ******************************************************************
023000       01  WS-CALCULOS-PCT.
023100           05  WS-PCT-N                PIC S9(04) COMP.
023200           05  WS-PCT-Q                PIC S9(01)V9(06) COMP-3.
023300           05  WS-PCT-H                PIC S9(06)V9(06) COMP-3.
023400           05  WS-PCT-H-INT             PIC S9(04) COMP.
023500           05  WS-PCT-FRAC              PIC S9(01)V9(06) COMP-3.
023600           05  WS-PCT-POS-LO            PIC S9(04) COMP.
023700           05  WS-PCT-POS-HI            PIC S9(04) COMP.
023800           05  WS-PCT-RESULTADO         PIC S9(11)V9(04) COMP-3.
023900           05  FILLER                   PIC X(01).
024000       01  WS-GEN-AREA.
024100           05  WS-GEN-VALOR-ACTUAL      PIC S9(11)V9(04) COMP-3.
024200           05  WS-GEN-Q1                PIC S9(11)V9(04) COMP-3.
024300           05  WS-GEN-Q2                PIC S9(11)V9(04) COMP-3.
024400           05  WS-GEN-CLAVE-SALIDA      PIC X(30).
024500           05  WS-GEN-ETIQUETA          PIC X(16) VALUE SPACES.
024600           05  FILLER                   PIC X(01).
024700      ******************************************************************
024800      *                  AREA DE CALCULO ARITMETICO                    *
024900      ******************************************************************
025000       01  WS-CALCULOS.
025100           05  WS-SUMA                  PIC S9(13)V9(06) COMP-3.
025200           05  WS-MEDIA                 PIC S9(11)V9(06) COMP-3.
025300           05  WS-SUMA-CUADR            PIC S9(15)V9(06) COMP-3.
025400           05  WS-VARIANZA              PIC S9(13)V9(06) COMP-3.
025500           05  WS-DESVIACION            PIC S9(11)V9(06) COMP-3.
025600           05  WS-VOLAT-ANUAL           PIC S9(11)V9(04) COMP-3.
025700           05  FILLER                   PIC X(01).
025800       77  CT-RAIZ-252                  PIC S9(02)V9(06) COMP-3
025900                                         VALUE 15.874508.
026000      ******************************************************************
026100      *                  AREA DE RAIZ CUADRADA (NEWTON)                *
026200      ******************************************************************
026300       01  WS-RAIZ-AREA.
026400           05  WS-RAIZ-ENTRADA          PIC S9(15)V9(06) COMP-3.
026500           05  WS-RAIZ-X                PIC S9(15)V9(06) COMP-3.
026600           05  WS-RAIZ-X-ANT            PIC S9(15)V9(06) COMP-3.
026700           05  WS-RAIZ-RESULTADO        PIC S9(15)V9(06) COMP-3.
026800           05  WS-RAIZ-CONTADOR         PIC S9(02) COMP VALUE ZEROES.
026900           05  FILLER                   PIC X(01).
027000      ******************************************************************
027100      *                      AREA DE CONSTANTES                        *
027200      ******************************************************************
027300       01  CT-CONSTANTES.
027400           05  CT-CLAVE-LIQ-DELTA       PIC X(30)
027500                                   VALUE 'SYNTH-LIQ-DELTA-W'.
027600           05  CT-CLAVE-HYOAS           PIC X(30) VALUE 'HY-OAS'.
027700           05  CT-CLAVE-FUNDSPR         PIC X(30) VALUE 'FUNDING-SPREAD'.
027800           05  CT-CLAVE-TSYRVOL         PIC X(30) VALUE 'TSY-RVOL-20D'.
027900           05  CT-CLAVE-VIXSLOPE        PIC X(30) VALUE 'VIX-SLOPE'.
028000           05  CT-CLAVE-VIX             PIC X(30) VALUE 'VIX'.
028100           05  CT-CLAVE-USDTWI          PIC X(30) VALUE 'USD-TWI'.
028200           05  CT-CLAVE-DGS10           PIC X(30) VALUE 'DGS10'.
028300      *
028400           05  CT-SAL-SYNTH-LIQ         PIC X(30)
028500                                   VALUE 'SYNTH-LIQUIDITY'.
028600           05  CT-SAL-CREDIT-SPR        PIC X(30)
028700                                   VALUE 'CREDIT-SPREAD'.
028800           05  CT-SAL-FUNDING-STR       PIC X(30)
028900                                   VALUE 'FUNDING-STRESS'.
029000           05  CT-SAL-TREASURY-VOL      PIC X(30)
029100                                   VALUE 'TREASURY-VOL'.
029200           05  CT-SAL-VIX-STRUCT        PIC X(30)
029300                                   VALUE 'VIX-STRUCTURE'.
029400           05  CT-SAL-VIX-LEVEL         PIC X(30)
029500                                   VALUE 'VIX-LEVEL'.
029600           05  CT-SAL-USD-STRENGTH      PIC X(30)
029700                                   VALUE 'USD-STRENGTH'.
029800           05  FILLER                   PIC X(01).
029900      ******************************************************************
030000      *                                                                *
030100      *           P R O C E D U R E      D I V I S I O N               *
030200      *                                                                *
030300      ******************************************************************
030400       PROCEDURE DIVISION.
030500      *
030600       MAINLINE.
030700      *
030800           PERFORM 1000-INICIO
030900              THRU 1000-INICIO-EXIT
031000      *
031100           PERFORM 2000-PROCESO
031200              THRU 2000-PROCESO-EXIT
031300      *
031400           PERFORM 6000-FIN
031500              THRU 6000-FIN-EXIT
031600      *
031700           STOP RUN
031800           .
031900      ******************************************************************
032000      *                         1000-INICIO                            *
032100      ******************************************************************
032200       1000-INICIO.
032300      *
032400           ACCEPT WS-FECHA-CORTE FROM SYSIN
032500      *
032600           COMPUTE WS-FECHA-DESDE-3A = WS-FECHA-CORTE - 1095
032700           COMPUTE WS-FECHA-DESDE-6A = WS-FECHA-CORTE - 2190
032800      *
032900           OPEN INPUT  F-OBSERVACIONES
033000           OPEN OUTPUT F-ESTADOS
033100      *
033200           IF NOT WS-EF-OBS-OK OR NOT WS-EF-EST-OK
033300               DISPLAY 'M10B02Z - ERROR AL ABRIR ARCHIVOS'
033400               STOP RUN
033500           END-IF
033600           .
033700       1000-INICIO-EXIT.
033800           EXIT.
033900      ******************************************************************
034000      *                        2000-PROCESO                            *
034100      ******************************************************************
034200       2000-PROCESO.
034300      *
034400           PERFORM 2100-CARGAR-TABLAS
034500              THRU 2100-CARGAR-TABLAS-EXIT
034600      *
034700           CLOSE F-OBSERVACIONES
034800      *
034900           PERFORM 4000-CLASIF-LIQUIDEZ
035000              THRU 4000-CLASIF-LIQUIDEZ-EXIT
035100      *
035200           PERFORM 4100-CLASIF-GENERICA
035300              THRU 4100-CLASIF-GENERICA-EXIT
035400      *
035500           PERFORM 4200-CLASIF-VIX-PENDIENTE
035600              THRU 4200-CLASIF-VIX-PENDIENTE-EXIT
035700      *
035800           PERFORM 4300-CLASIF-USD-FUERZA
035900              THRU 4300-CLASIF-USD-FUERZA-EXIT
036000      *
036100           CLOSE F-ESTADOS
036200           .
036300       2000-PROCESO-EXIT.
036400           EXIT.
036500      ******************************************************************
036600      *                  2100-CARGAR-TABLAS                            *
036700      *  CLASIFICA CADA REGISTRO LEIDO EN SU TABLA, DESCARTANDO LOS    *
036800      *  QUE CAEN FUERA DE LA VENTANA DE 6 ANOS O SON POSTERIORES A    *
036900      *  LA FECHA DE CORTE.                                            *
037000      ******************************************************************
037100       2100-CARGAR-TABLAS.
037200      *
037300           READ F-OBSERVACIONES
037400               AT END
037500                   SET WS-FIN-OBSERVACIONES TO TRUE
037600           END-READ
037700      *
037800           PERFORM 2110-CLASIFICAR-REGISTRO
037900              THRU 2110-CLASIFICAR-REGISTRO-EXIT
038000              UNTIL WS-FIN-OBSERVACIONES
038100           .
038200       2100-CARGAR-TABLAS-EXIT.
038300           EXIT.
038400       2110-CLASIFICAR-REGISTRO.
038500      *
038600           ADD 1 TO WS-REG-LEIDOS
038700      *
038800           IF M1D-FECHA > WS-FECHA-CORTE
038900                   OR M1D-FECHA < WS-FECHA-DESDE-6A
039000               GO TO 2110-SIGUIENTE
039100           END-IF
039200      *
039300           EVALUATE M1D-CLAVE-INDICADOR
039400               WHEN CT-CLAVE-LIQ-DELTA
039500                   ADD 1 TO WS-LIQ-CNT
039600                   MOVE M1D-FECHA TO WS-LIQ-FECHA (WS-LIQ-CNT)
039700                   MOVE M1D-VALOR TO WS-LIQ-VALOR (WS-LIQ-CNT)
039800               WHEN CT-CLAVE-HYOAS
039900                   ADD 1 TO WS-HYOAS-CNT
040000                   MOVE M1D-FECHA TO WS-HYOAS-FECHA (WS-HYOAS-CNT)
040100                   MOVE M1D-VALOR TO WS-HYOAS-VALOR (WS-HYOAS-CNT)
040200               WHEN CT-CLAVE-FUNDSPR
040300                   ADD 1 TO WS-FUNDSPR-CNT
040400                   MOVE M1D-FECHA TO WS-FUNDSPR-FECHA (WS-FUNDSPR-CNT)
040500                   MOVE M1D-VALOR TO WS-FUNDSPR-VALOR (WS-FUNDSPR-CNT)
040600               WHEN CT-CLAVE-TSYRVOL
040700                   ADD 1 TO WS-TSYRVOL-CNT
040800                   MOVE M1D-FECHA TO WS-TSYRVOL-FECHA (WS-TSYRVOL-CNT)
040900                   MOVE M1D-VALOR TO WS-TSYRVOL-VALOR (WS-TSYRVOL-CNT)
041000               WHEN CT-CLAVE-VIXSLOPE
041100                   ADD 1 TO WS-VIXSLOPE-CNT
041200                   MOVE M1D-FECHA TO WS-VIXSLOPE-FECHA (WS-VIXSLOPE-CNT)
041300                   MOVE M1D-VALOR TO WS-VIXSLOPE-VALOR (WS-VIXSLOPE-CNT)
041400               WHEN CT-CLAVE-VIX
041500                   ADD 1 TO WS-VIXNIVEL-CNT
041600                   MOVE M1D-FECHA TO WS-VIXNIVEL-FECHA (WS-VIXNIVEL-CNT)
041700                   MOVE M1D-VALOR TO WS-VIXNIVEL-VALOR (WS-VIXNIVEL-CNT)
041800               WHEN CT-CLAVE-USDTWI
041900                   ADD 1 TO WS-USDTWI-CNT
042000                   MOVE M1D-FECHA TO WS-USDTWI-FECHA (WS-USDTWI-CNT)
042100                   MOVE M1D-VALOR TO WS-USDTWI-VALOR (WS-USDTWI-CNT)
042200               WHEN CT-CLAVE-DGS10
042300                   ADD 1 TO WS-DGS10-CNT
042400                   MOVE M1D-FECHA TO WS-DGS10-FECHA (WS-DGS10-CNT)
042500                   MOVE M1D-VALOR TO WS-DGS10-VALOR (WS-DGS10-CNT)
042600               WHEN OTHER
042700                   CONTINUE
042800           END-EVALUATE
042900      *
043000       2110-SIGUIENTE.
043100           READ F-OBSERVACIONES
043200               AT END
043300                   SET WS-FIN-OBSERVACIONES TO TRUE
043400           END-READ
043500           .
043600       2110-CLASIFICAR-REGISTRO-EXIT.
043700           EXIT.
043800      ******************************************************************
043900      *                  4000-CLASIF-LIQUIDEZ                          *
044000      *  LIQUIDEZ SINTETICA (DELTA SEMANAL): VENTANA DE 3 ANOS, SI     *
044100      *  HAY MENOS DE 60 PUNTOS EL ESTADO ES DESCONOCIDO. ALTO ES      *
044200      *  BUENO (CUANTILES 33/66 INVERTIDOS).                          *
044300      ******************************************************************
044400       4000-CLASIF-LIQUIDEZ.
044500      *
044600           SET WS-NO-ENCONTRADO TO TRUE
044700           PERFORM 4010-BUSCAR-LIQ-ACTUAL
044800              THRU 4010-BUSCAR-LIQ-ACTUAL-EXIT
044900      *
045000           IF WS-NO-ENCONTRADO
045100               GO TO 4000-CLASIF-LIQUIDEZ-EXIT
045200           END-IF
045300      *
045400           MOVE ZEROES TO WS-VENTANA-CNT
045500           PERFORM 4020-LLENAR-VENTANA-LIQ
045600              THRU 4020-LLENAR-VENTANA-LIQ-EXIT
045700              VARYING WS-I FROM 1 BY 1
045800              UNTIL WS-I > WS-LIQ-CNT
045900      *
046000           MOVE CT-SAL-SYNTH-LIQ   TO M1I-CLAVE-INDICADOR
046100           MOVE WS-FECHA-CORTE     TO M1I-FECHA
046200           MOVE WS-GEN-VALOR-ACTUAL TO M1I-VALOR
046300      *
046400           IF WS-VENTANA-CNT < 60
046500               MOVE 'U'             TO M1I-ESTADO
046600               MOVE ZEROES          TO M1I-PUNTAJE
046700               MOVE ZEROES          TO M1I-Q1
046800               MOVE ZEROES          TO M1I-Q2
046900               MOVE 'INSUFF-HISTORY' TO M1I-ETIQUETA
047000               PERFORM 9000-ESCRIBIR-ESTADO
047100                  THRU 9000-ESCRIBIR-ESTADO-EXIT
047200               GO TO 4000-CLASIF-LIQUIDEZ-EXIT
047300           END-IF
047400      *
047500           PERFORM 8050-ORDENAR-VENTANA
047600              THRU 8050-ORDENAR-VENTANA-EXIT
047700      *
047800           MOVE WS-VENTANA-CNT TO WS-PCT-N
047900           MOVE .330000        TO WS-PCT-Q
048000           PERFORM 8100-PERCENTIL THRU 8100-PERCENTIL-EXIT
048100           MOVE WS-PCT-RESULTADO TO WS-GEN-Q1
048200      *
048300           MOVE .660000        TO WS-PCT-Q
048400           PERFORM 8100-PERCENTIL THRU 8100-PERCENTIL-EXIT
048500           MOVE WS-PCT-RESULTADO TO WS-GEN-Q2
048600      *
048700           MOVE WS-GEN-Q1  TO M1I-Q1
048800           MOVE WS-GEN-Q2  TO M1I-Q2
048900      *
049000           IF WS-GEN-VALOR-ACTUAL >= WS-GEN-Q2
049100               MOVE 'G'         TO M1I-ESTADO
049200               MOVE 0.0         TO M1I-PUNTAJE
049300               MOVE 'NET-INJECT'  TO M1I-ETIQUETA
049400           ELSE
049500               IF WS-GEN-VALOR-ACTUAL <= WS-GEN-Q1
049600                   MOVE 'R'          TO M1I-ESTADO
049700                   MOVE 2.0          TO M1I-PUNTAJE
049800                   MOVE 'NET-WITHDRAW' TO M1I-ETIQUETA
049900               ELSE
050000                   MOVE 'Y'        TO M1I-ESTADO
050100                   MOVE 1.0        TO M1I-PUNTAJE
050200                   MOVE 'FLAT'     TO M1I-ETIQUETA
050300               END-IF
050400           END-IF
050500      *
050600           PERFORM 9000-ESCRIBIR-ESTADO
050700              THRU 9000-ESCRIBIR-ESTADO-EXIT
050800           .
050900       4000-CLASIF-LIQUIDEZ-EXIT.
051000           EXIT.
051100       4010-BUSCAR-LIQ-ACTUAL.
051200      *
051300           PERFORM 4011-EXAMINAR-LIQ
051400              THRU 4011-EXAMINAR-LIQ-EXIT
051500              VARYING WS-IX-LIQ FROM 1 BY 1
051600              UNTIL WS-IX-LIQ > WS-LIQ-CNT
051700              OR WS-SI-ENCONTRADO
051800           .
051900       4010-BUSCAR-LIQ-ACTUAL-EXIT.
052000           EXIT.
052100       4011-EXAMINAR-LIQ.
052200      *
052300           IF WS-LIQ-FECHA (WS-IX-LIQ) = WS-FECHA-CORTE
052400               MOVE WS-LIQ-VALOR (WS-IX-LIQ) TO WS-GEN-VALOR-ACTUAL
052500               SET WS-SI-ENCONTRADO TO TRUE
052600           END-IF
052700           .
052800       4011-EXAMINAR-LIQ-EXIT.
052900           EXIT.
053000       4020-LLENAR-VENTANA-LIQ.
053100      *
053200           IF WS-LIQ-FECHA (WS-I) >= WS-FECHA-DESDE-3A
053300                   AND WS-LIQ-FECHA (WS-I) < WS-FECHA-CORTE
053400               ADD 1 TO WS-VENTANA-CNT
053500                MOVE WS-LIQ-VALOR (WS-I) TO
053600                     WS-VENTANA-VALOR (WS-VENTANA-CNT)
053700           END-IF
053800           .
053900       4020-LLENAR-VENTANA-LIQ-EXIT.
054000           EXIT.
054100      ******************************************************************
054200      *                  4100-CLASIF-GENERICA                         *
054300      *  REGLA GENERICA 90/95 (ALTO ES RIESGO): CREDITO, FONDEO Y      *
054400      *  VOLATILIDAD DEL TESORO. SE REPITE UNA VEZ POR INDICADOR.      *
054500      ******************************************************************
054600       4100-CLASIF-GENERICA.
054700      *
054800           MOVE CT-SAL-CREDIT-SPR TO WS-GEN-CLAVE-SALIDA
054900           PERFORM 4110-PREPARAR-CREDITO
055000              THRU 4110-PREPARAR-CREDITO-EXIT
055100      *
055200           MOVE CT-SAL-FUNDING-STR TO WS-GEN-CLAVE-SALIDA
055300           PERFORM 4120-PREPARAR-FONDEO
055400              THRU 4120-PREPARAR-FONDEO-EXIT
055500      *
055600           IF WS-TSYRVOL-CNT = ZEROES
055700               PERFORM 4400-CLASIF-VOLAT-TESORO
055800                  THRU 4400-CLASIF-VOLAT-TESORO-EXIT
055900           END-IF
056000      *
056100           MOVE CT-SAL-TREASURY-VOL TO WS-GEN-CLAVE-SALIDA
056200           PERFORM 4130-PREPARAR-VOLATILIDAD
056300              THRU 4130-PREPARAR-VOLATILIDAD-EXIT
056400           .
056500       4100-CLASIF-GENERICA-EXIT.
056600           EXIT.
056700      ******************************************************************
056800      *             4110-PREPARAR-CREDITO (HY-OAS)                    *
056900      ******************************************************************
057000       4110-PREPARAR-CREDITO.
057100      *
057200           SET WS-NO-ENCONTRADO TO TRUE
057300           PERFORM 4111-EXAMINAR-HYOAS
057400              THRU 4111-EXAMINAR-HYOAS-EXIT
057500              VARYING WS-IX-HYOAS FROM 1 BY 1
057600              UNTIL WS-IX-HYOAS > WS-HYOAS-CNT
057700              OR WS-SI-ENCONTRADO
057800      *
057900           IF WS-NO-ENCONTRADO
058000               GO TO 4110-PREPARAR-CREDITO-EXIT
058100           END-IF
058200      *
058300           MOVE ZEROES TO WS-VENTANA-CNT
058400           PERFORM 4112-LLENAR-VENTANA-HYOAS
058500              THRU 4112-LLENAR-VENTANA-HYOAS-EXIT
058600              VARYING WS-I FROM 1 BY 1
058700              UNTIL WS-I > WS-HYOAS-CNT
058800      *
058900           PERFORM 4190-REGLA-GENERICA-90-95
059000              THRU 4190-REGLA-GENERICA-90-95-EXIT
059100           .
059200       4110-PREPARAR-CREDITO-EXIT.
059300           EXIT.
059400       4111-EXAMINAR-HYOAS.
059500      *
059600           IF WS-HYOAS-FECHA (WS-IX-HYOAS) = WS-FECHA-CORTE
059700               MOVE WS-HYOAS-VALOR (WS-IX-HYOAS) TO WS-GEN-VALOR-ACTUAL
059800               SET WS-SI-ENCONTRADO TO TRUE
059900           END-IF
060000           .
060100       4111-EXAMINAR-HYOAS-EXIT.
060200           EXIT.
060300       4112-LLENAR-VENTANA-HYOAS.
060400      *
060500           IF WS-HYOAS-FECHA (WS-I) >= WS-FECHA-DESDE-3A
060600                   AND WS-HYOAS-FECHA (WS-I) < WS-FECHA-CORTE
060700               ADD 1 TO WS-VENTANA-CNT
060800                MOVE WS-HYOAS-VALOR (WS-I) TO
060900                     WS-VENTANA-VALOR (WS-VENTANA-CNT)
061000           END-IF
061100           .
061200       4112-LLENAR-VENTANA-HYOAS-EXIT.
061300           EXIT.
061400      ******************************************************************
061500      *             4120-PREPARAR-FONDEO (FUNDING-SPREAD)              *
061600      ******************************************************************
061700       4120-PREPARAR-FONDEO.
061800      *
061900           SET WS-NO-ENCONTRADO TO TRUE
062000           PERFORM 4121-EXAMINAR-FUNDSPR
062100              THRU 4121-EXAMINAR-FUNDSPR-EXIT
062200              VARYING WS-IX-FUNDSPR FROM 1 BY 1
062300              UNTIL WS-IX-FUNDSPR > WS-FUNDSPR-CNT
062400              OR WS-SI-ENCONTRADO
062500      *
062600           IF WS-NO-ENCONTRADO
062700               GO TO 4120-PREPARAR-FONDEO-EXIT
062800           END-IF
062900      *
063000           MOVE ZEROES TO WS-VENTANA-CNT
063100           PERFORM 4122-LLENAR-VENTANA-FUNDSPR
063200              THRU 4122-LLENAR-VENTANA-FUNDSPR-EXIT
063300              VARYING WS-I FROM 1 BY 1
063400              UNTIL WS-I > WS-FUNDSPR-CNT
063500      *
063600           PERFORM 4190-REGLA-GENERICA-90-95
063700              THRU 4190-REGLA-GENERICA-90-95-EXIT
063800           .
063900       4120-PREPARAR-FONDEO-EXIT.
064000           EXIT.
064100       4121-EXAMINAR-FUNDSPR.
064200      *
064300           IF WS-FUNDSPR-FECHA (WS-IX-FUNDSPR) = WS-FECHA-CORTE
064400                MOVE WS-FUNDSPR-VALOR (WS-IX-FUNDSPR) TO
064500                     WS-GEN-VALOR-ACTUAL
064600               SET WS-SI-ENCONTRADO TO TRUE
064700           END-IF
064800           .
064900       4121-EXAMINAR-FUNDSPR-EXIT.
065000           EXIT.
065100       4122-LLENAR-VENTANA-FUNDSPR.
065200      *
065300           IF WS-FUNDSPR-FECHA (WS-I) >= WS-FECHA-DESDE-3A
065400                   AND WS-FUNDSPR-FECHA (WS-I) < WS-FECHA-CORTE
065500               ADD 1 TO WS-VENTANA-CNT
065600                MOVE WS-FUNDSPR-VALOR (WS-I) TO
065700                     WS-VENTANA-VALOR (WS-VENTANA-CNT)
065800           END-IF
065900           .
066000       4122-LLENAR-VENTANA-FUNDSPR-EXIT.
066100           EXIT.
066200      ******************************************************************
066300      *          4130-PREPARAR-VOLATILIDAD (TSY-RVOL-20D)              *
066400      ******************************************************************
066500       4130-PREPARAR-VOLATILIDAD.
066600      *
066700           SET WS-NO-ENCONTRADO TO TRUE
066800           PERFORM 4131-EXAMINAR-TSYRVOL
066900              THRU 4131-EXAMINAR-TSYRVOL-EXIT
067000              VARYING WS-IX-TSYRVOL FROM 1 BY 1
067100              UNTIL WS-IX-TSYRVOL > WS-TSYRVOL-CNT
067200              OR WS-SI-ENCONTRADO
067300      *
067400           IF WS-NO-ENCONTRADO
067500               GO TO 4130-PREPARAR-VOLATILIDAD-EXIT
067600           END-IF
067700      *
067800           MOVE ZEROES TO WS-VENTANA-CNT
067900           PERFORM 4132-LLENAR-VENTANA-TSYRVOL
068000              THRU 4132-LLENAR-VENTANA-TSYRVOL-EXIT
068100              VARYING WS-I FROM 1 BY 1
068200              UNTIL WS-I > WS-TSYRVOL-CNT
068300      *
068400           PERFORM 4190-REGLA-GENERICA-90-95
068500              THRU 4190-REGLA-GENERICA-90-95-EXIT
068600           .
068700       4130-PREPARAR-VOLATILIDAD-EXIT.
068800           EXIT.
068900       4131-EXAMINAR-TSYRVOL.
069000      *
069100           IF WS-TSYRVOL-FECHA (WS-IX-TSYRVOL) = WS-FECHA-CORTE
069200                MOVE WS-TSYRVOL-VALOR (WS-IX-TSYRVOL) TO
069300                     WS-GEN-VALOR-ACTUAL
069400               SET WS-SI-ENCONTRADO TO TRUE
069500           END-IF
069600           .
069700       4131-EXAMINAR-TSYRVOL-EXIT.
069800           EXIT.
069900       4132-LLENAR-VENTANA-TSYRVOL.
070000      *
070100           IF WS-TSYRVOL-FECHA (WS-I) >= WS-FECHA-DESDE-3A
070200                   AND WS-TSYRVOL-FECHA (WS-I) < WS-FECHA-CORTE
070300               ADD 1 TO WS-VENTANA-CNT
070400                MOVE WS-TSYRVOL-VALOR (WS-I) TO
070500                     WS-VENTANA-VALOR (WS-VENTANA-CNT)
070600           END-IF
070700           .
070800       4132-LLENAR-VENTANA-TSYRVOL-EXIT.
070900           EXIT.
071000      ******************************************************************
071100      *          4190-REGLA-GENERICA-90-95 (COMPARTIDA)                *
071200      ******************************************************************
071300       4190-REGLA-GENERICA-90-95.
071400      *
071500           MOVE WS-GEN-CLAVE-SALIDA TO M1I-CLAVE-INDICADOR
071600           MOVE WS-FECHA-CORTE       TO M1I-FECHA
071700           MOVE WS-GEN-VALOR-ACTUAL  TO M1I-VALOR
071800           MOVE SPACES               TO M1I-ETIQUETA
071900      *
072000           IF WS-VENTANA-CNT < 60
072100               MOVE 'U'      TO M1I-ESTADO
072200               MOVE ZEROES   TO M1I-PUNTAJE
072300               MOVE ZEROES   TO M1I-Q1
072400               MOVE ZEROES   TO M1I-Q2
072500               MOVE 'INSUFF-HISTORY' TO M1I-ETIQUETA
072600               PERFORM 9000-ESCRIBIR-ESTADO
072700                  THRU 9000-ESCRIBIR-ESTADO-EXIT
072800               GO TO 4190-REGLA-GENERICA-90-95-EXIT
072900           END-IF
073000      *
073100           PERFORM 8050-ORDENAR-VENTANA
073200              THRU 8050-ORDENAR-VENTANA-EXIT
073300      *
073400           MOVE WS-VENTANA-CNT TO WS-PCT-N
073500           MOVE .900000        TO WS-PCT-Q
073600           PERFORM 8100-PERCENTIL THRU 8100-PERCENTIL-EXIT
073700           MOVE WS-PCT-RESULTADO TO WS-GEN-Q1
073800      *
073900           MOVE .950000        TO WS-PCT-Q
074000           PERFORM 8100-PERCENTIL THRU 8100-PERCENTIL-EXIT
074100           MOVE WS-PCT-RESULTADO TO WS-GEN-Q2
074200      *
074300           MOVE WS-GEN-Q1 TO M1I-Q1
074400           MOVE WS-GEN-Q2 TO M1I-Q2
074500      *
074600           IF WS-GEN-VALOR-ACTUAL >= WS-GEN-Q2
074700               MOVE 'R'   TO M1I-ESTADO
074800               MOVE 2.0   TO M1I-PUNTAJE
074900           ELSE
075000               IF WS-GEN-VALOR-ACTUAL >= WS-GEN-Q1
075100                   MOVE 'Y'   TO M1I-ESTADO
075200                   MOVE 1.0   TO M1I-PUNTAJE
075300               ELSE
075400                   MOVE 'G'   TO M1I-ESTADO
075500                   MOVE 0.0   TO M1I-PUNTAJE
075600               END-IF
075700           END-IF
075800      *
075900           PERFORM 9000-ESCRIBIR-ESTADO
076000              THRU 9000-ESCRIBIR-ESTADO-EXIT
076100           .
076200       4190-REGLA-GENERICA-90-95-EXIT.
076300           EXIT.
076400      ******************************************************************
076500      *                4200-CLASIF-VIX-PENDIENTE                       *
076600      *  PENDIENTE DE VIX (RESPALDO HACIA NIVEL DE VIX SI NO HAY       *
076700      *  PENDIENTE EN LA FECHA DE CORTE).                               *
076800      ******************************************************************
076900       4200-CLASIF-VIX-PENDIENTE.
077000      *
077100           SET WS-NO-ENCONTRADO TO TRUE
077200           PERFORM 4210-EXAMINAR-VIXSLOPE
077300              THRU 4210-EXAMINAR-VIXSLOPE-EXIT
077400              VARYING WS-IX-VIXSLOPE FROM 1 BY 1
077500              UNTIL WS-IX-VIXSLOPE > WS-VIXSLOPE-CNT
077600              OR WS-SI-ENCONTRADO
077700      *
077800           IF WS-NO-ENCONTRADO
077900               MOVE CT-SAL-VIX-LEVEL TO WS-GEN-CLAVE-SALIDA
078000               PERFORM 4140-PREPARAR-VIX-NIVEL
078100                  THRU 4140-PREPARAR-VIX-NIVEL-EXIT
078200               GO TO 4200-CLASIF-VIX-PENDIENTE-EXIT
078300           END-IF
078400      *
078500           MOVE CT-SAL-VIX-STRUCT TO M1I-CLAVE-INDICADOR
078600           MOVE WS-FECHA-CORTE     TO M1I-FECHA
078700           MOVE WS-GEN-VALOR-ACTUAL TO M1I-VALOR
078800           MOVE ZEROES              TO M1I-Q1
078900           MOVE ZEROES              TO M1I-Q2
079000      *
079100           IF WS-GEN-VALOR-ACTUAL > .250000
079200               MOVE 'R' TO M1I-ESTADO
079300               MOVE 2.0 TO M1I-PUNTAJE
079400               MOVE 'BACKWARDATION' TO M1I-ETIQUETA
079500           ELSE
079600               IF WS-GEN-VALOR-ACTUAL < -.250000
079700                   MOVE 'G' TO M1I-ESTADO
079800                   MOVE 0.0 TO M1I-PUNTAJE
079900                   MOVE 'CONTANGO' TO M1I-ETIQUETA
080000               ELSE
080100                   MOVE 'Y' TO M1I-ESTADO
080200                   MOVE 1.0 TO M1I-PUNTAJE
080300                   MOVE 'FLAT' TO M1I-ETIQUETA
080400               END-IF
080500           END-IF
080600      *
080700           PERFORM 9000-ESCRIBIR-ESTADO
080800              THRU 9000-ESCRIBIR-ESTADO-EXIT
080900           .
081000       4200-CLASIF-VIX-PENDIENTE-EXIT.
081100           EXIT.
081200       4210-EXAMINAR-VIXSLOPE.
081300      *
081400           IF WS-VIXSLOPE-FECHA (WS-IX-VIXSLOPE) = WS-FECHA-CORTE
081500                MOVE WS-VIXSLOPE-VALOR (WS-IX-VIXSLOPE) TO
081600                     WS-GEN-VALOR-ACTUAL
081700               SET WS-SI-ENCONTRADO TO TRUE
081800           END-IF
081900           .
082000       4210-EXAMINAR-VIXSLOPE-EXIT.
082100           EXIT.
082200      ******************************************************************
082300      *          4140-PREPARAR-VIX-NIVEL (RESPALDO, GENERICA 90/95)    *
082400      ******************************************************************
082500       4140-PREPARAR-VIX-NIVEL.
082600      *
082700           SET WS-NO-ENCONTRADO TO TRUE
082800           PERFORM 4141-EXAMINAR-VIXNIVEL
082900              THRU 4141-EXAMINAR-VIXNIVEL-EXIT
083000              VARYING WS-IX-VIXNIVEL FROM 1 BY 1
083100              UNTIL WS-IX-VIXNIVEL > WS-VIXNIVEL-CNT
083200              OR WS-SI-ENCONTRADO
083300      *
083400           IF WS-NO-ENCONTRADO
083500               GO TO 4140-PREPARAR-VIX-NIVEL-EXIT
083600           END-IF
083700      *
083800           MOVE ZEROES TO WS-VENTANA-CNT
083900           PERFORM 4142-LLENAR-VENTANA-VIXNIVEL
084000              THRU 4142-LLENAR-VENTANA-VIXNIVEL-EXIT
084100              VARYING WS-I FROM 1 BY 1
084200              UNTIL WS-I > WS-VIXNIVEL-CNT
084300      *
084400           PERFORM 4190-REGLA-GENERICA-90-95
084500              THRU 4190-REGLA-GENERICA-90-95-EXIT
084600           .
084700       4140-PREPARAR-VIX-NIVEL-EXIT.
084800           EXIT.
084900       4141-EXAMINAR-VIXNIVEL.
085000      *
085100           IF WS-VIXNIVEL-FECHA (WS-IX-VIXNIVEL) = WS-FECHA-CORTE
085200                MOVE WS-VIXNIVEL-VALOR (WS-IX-VIXNIVEL) TO
085300                     WS-GEN-VALOR-ACTUAL
085400               SET WS-SI-ENCONTRADO TO TRUE
085500           END-IF
085600           .
085700       4141-EXAMINAR-VIXNIVEL-EXIT.
085800           EXIT.
085900       4142-LLENAR-VENTANA-VIXNIVEL.
086000      *
086100           IF WS-VIXNIVEL-FECHA (WS-I) >= WS-FECHA-DESDE-3A
086200                   AND WS-VIXNIVEL-FECHA (WS-I) < WS-FECHA-CORTE
086300               ADD 1 TO WS-VENTANA-CNT
086400                MOVE WS-VIXNIVEL-VALOR (WS-I) TO
086500                     WS-VENTANA-VALOR (WS-VENTANA-CNT)
086600           END-IF
086700           .
086800       4142-LLENAR-VENTANA-VIXNIVEL-EXIT.
086900           EXIT.
087000      ******************************************************************
087100      *                4300-CLASIF-USD-FUERZA                         *
087200      *  FUERZA DEL DOLAR (USD-TWI): RETORNO DE 60 OBSERVACIONES,      *
087300      *  CLASIFICADO CONTRA SU PROPIA DISTRIBUCION DE RETORNOS CON     *
087400      *  LA REGLA GENERICA 90/95. SOLO INFORMATIVO.                    *
087500      ******************************************************************
087600       4300-CLASIF-USD-FUERZA.
087700      *
087800           IF WS-USDTWI-CNT < 71
087900               GO TO 4300-CLASIF-USD-FUERZA-EXIT
088000           END-IF
088100      *
088200           MOVE ZEROES TO WS-RETORNO-CNT
088300      *
088400           PERFORM 4310-CALC-UN-RETORNO
088500              THRU 4310-CALC-UN-RETORNO-EXIT
088600              VARYING WS-I FROM 61 BY 1
088700              UNTIL WS-I > WS-USDTWI-CNT
088800      *
088900           SET WS-NO-ENCONTRADO TO TRUE
089000           PERFORM 4320-EXAMINAR-RETORNO-ACTUAL
089100              THRU 4320-EXAMINAR-RETORNO-ACTUAL-EXIT
089200              VARYING WS-IX-RETORNO FROM 1 BY 1
089300              UNTIL WS-IX-RETORNO > WS-RETORNO-CNT
089400              OR WS-SI-ENCONTRADO
089500      *
089600           IF WS-NO-ENCONTRADO
089700               GO TO 4300-CLASIF-USD-FUERZA-EXIT
089800           END-IF
089900      *
090000           MOVE ZEROES TO WS-VENTANA-CNT
090100           PERFORM 4330-LLENAR-VENTANA-RETORNO
090200              THRU 4330-LLENAR-VENTANA-RETORNO-EXIT
090300              VARYING WS-J FROM 1 BY 1
090400              UNTIL WS-J > WS-RETORNO-CNT
090500      *
090600           MOVE CT-SAL-USD-STRENGTH TO WS-GEN-CLAVE-SALIDA
090700           PERFORM 4190-REGLA-GENERICA-90-95
090800              THRU 4190-REGLA-GENERICA-90-95-EXIT
090900           .
091000       4300-CLASIF-USD-FUERZA-EXIT.
091100           EXIT.
091200       4310-CALC-UN-RETORNO.
091300      *
091400           IF WS-USDTWI-VALOR (WS-I - 60) NOT = ZEROES
091500               ADD 1 TO WS-RETORNO-CNT
091600               MOVE WS-USDTWI-FECHA (WS-I) TO WS-RETORNO-FECHA
091700                                               (WS-RETORNO-CNT)
091800               COMPUTE WS-RETORNO-VALOR (WS-RETORNO-CNT) ROUNDED =
091900                       (WS-USDTWI-VALOR (WS-I) /
092000                        WS-USDTWI-VALOR (WS-I - 60)) - 1
092100           END-IF
092200           .
092300       4310-CALC-UN-RETORNO-EXIT.
092400           EXIT.
092500       4320-EXAMINAR-RETORNO-ACTUAL.
092600      *
092700           IF WS-RETORNO-FECHA (WS-IX-RETORNO) = WS-FECHA-CORTE
092800               MOVE WS-RETORNO-VALOR (WS-IX-RETORNO) TO
092900                    WS-GEN-VALOR-ACTUAL
093000               SET WS-SI-ENCONTRADO TO TRUE
093100           END-IF
093200           .
093300       4320-EXAMINAR-RETORNO-ACTUAL-EXIT.
093400           EXIT.
093500       4330-LLENAR-VENTANA-RETORNO.
093600      *
093700           IF WS-RETORNO-FECHA (WS-J) >= WS-FECHA-DESDE-3A
093800                   AND WS-RETORNO-FECHA (WS-J) < WS-FECHA-CORTE
093900               ADD 1 TO WS-VENTANA-CNT
094000               MOVE WS-RETORNO-VALOR (WS-J) TO
094100                    WS-VENTANA-VALOR (WS-VENTANA-CNT)
094200           END-IF
094300           .
094400       4330-LLENAR-VENTANA-RETORNO-EXIT.
094500           EXIT.
094600      ******************************************************************
094700      *          4400-CLASIF-VOLAT-TESORO (RECALCULO EN LINEA)         *
094800      *  SI LA SERIE DERIVADA TSY-RVOL-20D NO EXISTE, SE RECONSTRUYE   *
094900      *  A PARTIR DE DGS10 CON LA MISMA FORMULA DE LA UNIDAD 1.        *
095000      ******************************************************************
095100       4400-CLASIF-VOLAT-TESORO.
095200      *
095300           IF WS-DGS10-CNT < 21
095400               GO TO 4400-CLASIF-VOLAT-TESORO-EXIT
095500           END-IF
095600      *
095700           PERFORM 4410-CALC-UN-CAMBIO
095800              THRU 4410-CALC-UN-CAMBIO-EXIT
095900              VARYING WS-IX-DGS10 FROM 2 BY 1
096000              UNTIL WS-IX-DGS10 > WS-DGS10-CNT
096100           .
096200       4400-CLASIF-VOLAT-TESORO-EXIT.
096300           EXIT.
096400       4410-CALC-UN-CAMBIO.
096500      *
096600           IF WS-IX-DGS10 < 21
096700               GO TO 4410-CALC-UN-CAMBIO-EXIT
096800           END-IF
096900      *
097000           MOVE ZEROES TO WS-SUMA
097100           PERFORM 4411-SUMAR-CAMBIO
097200              THRU 4411-SUMAR-CAMBIO-EXIT
097300              VARYING WS-K FROM 0 BY 1
097400              UNTIL WS-K > 19
097500           COMPUTE WS-MEDIA ROUNDED = WS-SUMA / 20
097600      *
097700           MOVE ZEROES TO WS-SUMA-CUADR
097800           PERFORM 4412-SUMAR-CUADRADO
097900              THRU 4412-SUMAR-CUADRADO-EXIT
098000              VARYING WS-K FROM 0 BY 1
098100              UNTIL WS-K > 19
098200           COMPUTE WS-VARIANZA ROUNDED = WS-SUMA-CUADR / 19
098300      *
098400           MOVE WS-VARIANZA       TO WS-RAIZ-ENTRADA
098500           PERFORM 8200-RAIZ-CUADRADA THRU 8200-RAIZ-CUADRADA-EXIT
098600           MOVE WS-RAIZ-RESULTADO TO WS-DESVIACION
098700      *
098800           COMPUTE WS-VOLAT-ANUAL ROUNDED =
098900                   WS-DESVIACION * CT-RAIZ-252
099000      *
099100           ADD 1 TO WS-TSYRVOL-CNT
099200           MOVE WS-DGS10-FECHA (WS-IX-DGS10) TO
099300                WS-TSYRVOL-FECHA (WS-TSYRVOL-CNT)
099400           MOVE WS-VOLAT-ANUAL TO WS-TSYRVOL-VALOR (WS-TSYRVOL-CNT)
099500           .
099600       4410-CALC-UN-CAMBIO-EXIT.
099700           EXIT.
099800       4411-SUMAR-CAMBIO.
099900      *
100000           COMPUTE WS-SUMA ROUNDED = WS-SUMA +
100100                   (WS-DGS10-VALOR (WS-IX-DGS10 - WS-K)
100200                  - WS-DGS10-VALOR (WS-IX-DGS10 - WS-K - 1))
100300           .
100400       4411-SUMAR-CAMBIO-EXIT.
100500           EXIT.
100600       4412-SUMAR-CUADRADO.
100700      *
100800           COMPUTE WS-SUMA-CUADR ROUNDED = WS-SUMA-CUADR +
100900                   ((WS-DGS10-VALOR (WS-IX-DGS10 - WS-K)
101000                   - WS-DGS10-VALOR (WS-IX-DGS10 - WS-K - 1))
101100                   - WS-MEDIA) ** 2
101200           .
101300       4412-SUMAR-CUADRADO-EXIT.
101400           EXIT.
101500      ******************************************************************
101600      *     8050-ORDENAR-VENTANA - ORDENAMIENTO POR INSERCION          *
101700      ******************************************************************
101800       8050-ORDENAR-VENTANA.
101900      *
102000           PERFORM 8051-INSERTAR-ELEMENTO
102100              THRU 8051-INSERTAR-ELEMENTO-EXIT
102200              VARYING WS-I FROM 2 BY 1
102300              UNTIL WS-I > WS-VENTANA-CNT
102400           .
102500       8050-ORDENAR-VENTANA-EXIT.
102600           EXIT.
102700       8051-INSERTAR-ELEMENTO.
102800      *
102900           MOVE WS-VENTANA-VALOR (WS-I) TO WS-PCT-RESULTADO
103000           MOVE WS-I TO WS-J
103100      *
103200           PERFORM 8052-DESPLAZAR
103300              THRU 8052-DESPLAZAR-EXIT
103400              UNTIL WS-J < 2
103500              OR WS-VENTANA-VALOR (WS-J - 1) NOT > WS-PCT-RESULTADO
103600      *
103700           MOVE WS-PCT-RESULTADO TO WS-VENTANA-VALOR (WS-J)
103800           .
103900       8051-INSERTAR-ELEMENTO-EXIT.
104000           EXIT.
104100       8052-DESPLAZAR.
104200      *
104300           MOVE WS-VENTANA-VALOR (WS-J - 1) TO WS-VENTANA-VALOR (WS-J)
104400           SUBTRACT 1 FROM WS-J
104500           .
104600       8052-DESPLAZAR-EXIT.
104700           EXIT.
104800      ******************************************************************
104900      *     8100-PERCENTIL - INTERPOLACION LINEAL ENTRE RANGOS         *
105000      *     MAS CERCANOS DE LA SERIE ORDENADA.                        *
105100      ******************************************************************
105200       8100-PERCENTIL.
105300      *
105400           COMPUTE WS-PCT-H ROUNDED = (WS-PCT-N - 1) * WS-PCT-Q
105500           MOVE WS-PCT-H TO WS-PCT-H-INT
105600           COMPUTE WS-PCT-FRAC ROUNDED = WS-PCT-H - WS-PCT-H-INT
105700      *
105800           COMPUTE WS-PCT-POS-LO = WS-PCT-H-INT + 1
105900           COMPUTE WS-PCT-POS-HI = WS-PCT-POS-LO + 1
106000           IF WS-PCT-POS-HI > WS-PCT-N
106100               MOVE WS-PCT-N TO WS-PCT-POS-HI
106200           END-IF
106300      *
106400           COMPUTE WS-PCT-RESULTADO ROUNDED =
106500                   WS-VENTANA-VALOR (WS-PCT-POS-LO) +
106600                   (WS-PCT-FRAC *
106700                    (WS-VENTANA-VALOR (WS-PCT-POS-HI) -
106800                     WS-VENTANA-VALOR (WS-PCT-POS-LO)))
106900           .
107000       8100-PERCENTIL-EXIT.
107100           EXIT.
107200      ******************************************************************
107300      *         8200-RAIZ-CUADRADA - METODO DE NEWTON-RAPHSON          *
107400      ******************************************************************
107500       8200-RAIZ-CUADRADA.
107600      *
107700           IF WS-RAIZ-ENTRADA NOT GREATER THAN ZEROES
107800               MOVE ZEROES TO WS-RAIZ-RESULTADO
107900               GO TO 8200-RAIZ-CUADRADA-EXIT
108000           END-IF
108100      *
108200           MOVE WS-RAIZ-ENTRADA TO WS-RAIZ-X
108300           MOVE ZEROES           TO WS-RAIZ-CONTADOR
108400      *
108500           PERFORM 8210-ITERAR-NEWTON
108600              THRU 8210-ITERAR-NEWTON-EXIT
108700              VARYING WS-RAIZ-CONTADOR FROM 1 BY 1
108800              UNTIL WS-RAIZ-CONTADOR > 20
108900      *
109000           MOVE WS-RAIZ-X TO WS-RAIZ-RESULTADO
109100           .
109200       8200-RAIZ-CUADRADA-EXIT.
109300           EXIT.
109400       8210-ITERAR-NEWTON.
109500      *
109600           MOVE WS-RAIZ-X TO WS-RAIZ-X-ANT
109700           COMPUTE WS-RAIZ-X ROUNDED =
109800                   (WS-RAIZ-X-ANT + (WS-RAIZ-ENTRADA / WS-RAIZ-X-ANT))
109900                   / 2
110000           .
110100       8210-ITERAR-NEWTON-EXIT.
110200           EXIT.
110300      ******************************************************************
110400      *       9000-ESCRIBIR-ESTADO - GRABA UN REGISTRO DE ESTADO       *
110500      ******************************************************************
110600       9000-ESCRIBIR-ESTADO.
110700      *
110800           WRITE M1I-ESTADO-INDICADOR
110900           ADD 1 TO WS-REG-ESCRITOS
111000           .
111100       9000-ESCRIBIR-ESTADO-EXIT.
111200           EXIT.
111300      ******************************************************************
111400      *                          6000-FIN                              *
111500      ******************************************************************
111600       6000-FIN.
111700      *
111800           DISPLAY 'M10B02Z - OBSERVACIONES LEIDAS  : ' WS-REG-LEIDOS
111900           DISPLAY 'M10B02Z - ESTADOS ESCRITOS       : ' WS-REG-ESCRITOS
112000           .
112100       6000-FIN-EXIT.
112200           EXIT.
