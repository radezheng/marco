000100      ******************************************************************
000200      *                                                                *
000300      *  PROGRAMA: M10B03Z                                             *
000400      *                                                                *
000500      *  FECHA CREACION: 14/05/1992                                    *
000600      *                                                                *
000700      *  AUTOR: FACTORIA                                               *
000800      *                                                                *
000900      *  APLICACION: MACRO REGIME MONITOR (M1)                         *
001000      *                                                                *
001100      ******************************************************************
001200      * DOCUMENTACION.                                                 *
001300      * ------------------                                             *
001400      * ARCHIVOS DE ENTRADA: OBSERVACIONES, ESTADOS DE INDICADOR       *
001500      * ARCHIVOS DE SALIDA: REGIMENES, ASIGNACIONES, REPORTE IMPRESO   *
001600      * PARAMETRO DE ENTRADA: FECHA SOLICITADA (TARJETA SYSIN)         *
001700      * ------------------                                             *
001800      * PROCESO GLOBAL: DETERMINA LA FECHA EFECTIVA DE CORTE A PARTIR  *
001900      *     DEL RETRASO DE LAS SERIES NUCLEO, ARMA EL REGIMEN DE       *
002000      *     MERCADO (A/B/C) CON SUS INDICADORES NUCLEO Y SELECCIONA LA *
002100      *     PLANTILLA DE ASIGNACION DE CARTERA CORRESPONDIENTE.        *
002200      *                                                                *
002300      ******************************************************************
002400      *    L O G    D E   M O D I F I C A C I O N E S                  *
002500      ******************************************************************
002600      *  FECHA      AUTOR  TICKET     DESCRIPCION                    *
002700      *  ---------  -----  ---------  ----------------------------- *
002800      *  14/05/1992  RHM   MRM-0006   CREACION DEL PROGRAMA.          *
002900      *  02/09/1993  RHM   MRM-0017   SE AGREGA CALCULO DE FECHA      *
003000      *                               EFECTIVA POR RETRASO DE SERIES. *
003100      *  30/07/1995  DCP   MRM-0035   SE AGREGA IMPRESION DEL REPORTE *
003200      *                               SNAPSHOT DE REGIMEN.            *
003300      *  23/11/1996  DCP   MRM-0057   SE AGREGA CONTEO DE ROJOS Y     *
003400      *                               VERDES Y TOTAL DE NUCLEO.       *
003500      *  15/01/1997  JPR   MRM-0060   SE AGREGA SELECCION DE PLANTILLA*
003600      *                               Y GRABACION DE ASIGNACIONES.    *
003700      *  10/10/1998  LTQ   MRM-0098   REVISION PARA AMPLIACION DE     *
003800      *                               SIGLO (ANO 2000).                *
003900      *  08/01/1999  LTQ   MRM-0105   FECHAS A 8 POSICIONES AAAAMMDD. *
004000      *  02/04/1999  LTQ   MRM-0106   AJUSTE DE LA REGLA DE REGIMEN   *
004100      *                               SEGUN AUDITORIA DE RIESGOS.     *
004200      *  17/09/2002  SFG   MRM-0150   CORRIGE SECUENCIA DEL RESPALDO  *
004300      *                               DE VIX-NIVEL, QUE QUEDABA       *
004400      *                               INALCANZABLE CUANDO EL NUCLEO   *
004500      *                               SALIA INSUFICIENTE ANTES DE     *
004600      *                               LLEGAR A 3200-REGLA-REGIMEN.    *
004700      *  21/05/2004  SFG   MRM-0158   SE AGREGA DESPLIEGUE DE TOTAL   *
004800      *                               DE NUCLEO EN EL LOG DE CORRIDA. *
004900      *  11/08/2008  MVR   MRM-0171   REVISION DE ESTANDARES POR      *
005000      *                               MIGRACION A NUEVA PLATAFORMA.   *
005100      *  02/12/2008  MVR   MRM-0187   F-ESTADOS DECLARABA 102 BYTES,  *
005200      *                               10 MENOS QUE M1DT002; SE AJUSTA*
005300      *                               A 112 CARACTERES DE REGISTRO.  *
005400      ******************************************************************
005500      *                                                                *
005600      *         I D E N T I F I C A T I O N   D I V I S I O N          *
005700      *                                                                *
005800      ******************************************************************
005900       IDENTIFICATION DIVISION.
006000      *
006100       PROGRAM-ID.     M10B03Z.
006200       AUTHOR.         FACTORIA.
006300       INSTALLATION.   BPC.
006400       DATE-WRITTEN.   14/05/1992.
006500       DATE-COMPILED.
006600       SECURITY.       CONFIDENCIAL.
006700      ******************************************************************
006800      *                                                                *
006900      *        E N V I R O N M E N T         D I V I S I O N           *
007000      *                                                                *
007100      ******************************************************************
007200       ENVIRONMENT DIVISION.
007300      *
007400       CONFIGURATION SECTION.
007500      *
007600       SPECIAL-NAMES.
007700           C01 IS TOP-OF-FORM.
007800      *
007900       INPUT-OUTPUT SECTION.
008000       FILE-CONTROL.
008100      *
008200           SELECT F-OBSERVACIONES ASSIGN TO OBSERVAC
008300               ORGANIZATION IS LINE SEQUENTIAL
008400               ACCESS MODE IS SEQUENTIAL
008500               FILE STATUS IS WS-EF-OBSERVACIONES.
008600      *
008700           SELECT F-ESTADOS ASSIGN TO ESTADIND
008800               ORGANIZATION IS LINE SEQUENTIAL
008900               ACCESS MODE IS SEQUENTIAL
009000               FILE STATUS IS WS-EF-ESTADOS.
009100      *
009200           SELECT F-REGIMENES ASSIGN TO REGIMEN
009300               ORGANIZATION IS LINE SEQUENTIAL
009400               ACCESS MODE IS SEQUENTIAL
009500               FILE STATUS IS WS-EF-REGIMENES.
009600      *
009700           SELECT F-ASIGNACIONES ASSIGN TO ASIGNAC
009800               ORGANIZATION IS LINE SEQUENTIAL
009900               ACCESS MODE IS SEQUENTIAL
010000               FILE STATUS IS WS-EF-ASIGNAC.
010100      *
010200           SELECT F-REPORTE ASSIGN TO REPORTE
010300               ORGANIZATION IS LINE SEQUENTIAL
010400               ACCESS MODE IS SEQUENTIAL
010500               FILE STATUS IS WS-EF-REPORTE.
010600      ******************************************************************
010700      *                                                                *
010800      *                D A T A            D I V I S I O N              *
010900      *                                                                *
011000      ******************************************************************
011100       DATA DIVISION.
011200       FILE SECTION.
011300      *
011400       FD  F-OBSERVACIONES
011500           RECORD CONTAINS 66 CHARACTERS.
011600           COPY M1DT001.
011700      *
011800       FD  F-ESTADOS
011900           RECORD CONTAINS 112 CHARACTERS.
012000           COPY M1DT002.
012100      *
012200       FD  F-REGIMENES
012300           RECORD CONTAINS 36 CHARACTERS.
012400           COPY M1DT003.
012500      *
012600       FD  F-ASIGNACIONES
012700           RECORD CONTAINS 52 CHARACTERS.
012800           COPY M1DT004.
012900      *
013000       FD  F-REPORTE
013100           RECORD CONTAINS 132 CHARACTERS.
013200           COPY M1RP001.
013300      ******************************************************************
013400      *         W O R K I N G   S T O R A G E   S E C T I O N          *
013500      ******************************************************************
013600       WORKING-STORAGE SECTION.
013700      ******************************************************************
013800      *                  AREA DE VARIABLES AUXILIARES                  *
013900      ******************************************************************
014000       01  WS-VARIABLES-AUXILIARES.
014100           05  WS-EF-OBSERVACIONES      PIC X(02) VALUE '00'.
014200               88  WS-EF-OBS-OK                      VALUE '00'.
014300           05  WS-EF-ESTADOS            PIC X(02) VALUE '00'.
014400               88  WS-EF-EST-OK                      VALUE '00'.
014500           05  WS-EF-REGIMENES          PIC X(02) VALUE '00'.
014600               88  WS-EF-REG-OK                      VALUE '00'.
014700           05  WS-EF-ASIGNAC            PIC X(02) VALUE '00'.
014800               88  WS-EF-ASG-OK                      VALUE '00'.
014900           05  WS-EF-REPORTE            PIC X(02) VALUE '00'.
015000               88  WS-EF-REP-OK                      VALUE '00'.
015100           05  WS-FECHA-SOLICITADA      PIC 9(08) VALUE ZEROES.
015200           05  WS-FECHA-EFECTIVA        PIC 9(08) VALUE ZEROES.
015300           05  WS-FECHA-EFECTIVA-R REDEFINES WS-FECHA-EFECTIVA.
015400               10  WS-FE-AAAA           PIC 9(04).
015500               10  WS-FE-MM             PIC 9(02).
015600               10  WS-FE-DD             PIC 9(02).
015700           05  WS-FECHA-SISTEMA         PIC 9(08) VALUE ZEROES.
015800           05  WS-FECHA-SISTEMA-R REDEFINES WS-FECHA-SISTEMA.
015900               10  WS-FS-AAAA           PIC 9(04).
016000               10  WS-FS-SIGLO          PIC 9(02).
016100               10  WS-FS-ANO            PIC 9(02).
016200               10  WS-FS-MM             PIC 9(02).
016300               10  WS-FS-DD             PIC 9(02).
016400           05  FILLER                   PIC X(10) VALUE SPACES.
016500       77  WS-SW-FIN-OBSERVACIONES     PIC X(01) VALUE 'N'.
016600           88  WS-FIN-OBSERVACIONES             VALUE 'S'.
016700       77  WS-SW-FIN-ESTADOS           PIC X(01) VALUE 'N'.
016800           88  WS-FIN-ESTADOS                   VALUE 'S'.
016900       77  WS-I                        PIC S9(04) COMP VALUE ZEROES.
017000       77  WS-J                        PIC S9(04) COMP VALUE ZEROES.
017100       77  WS-REG-LEIDOS               PIC S9(08) COMP VALUE ZEROES.
017200       77  WS-LIN                      PIC S9(04) COMP VALUE ZEROES.
017300      ******************************************************************
017400      *            AREA DE FECHAS MAXIMAS DE LAS SERIES NUCLEO         *
017500      ******************************************************************
017600       01  WS-RELOJ-NUCLEO.
017700           05  WS-RLJ-WALCL-MAX         PIC 9(08) VALUE ZEROES.
017800           05  WS-RLJ-WALCL-SW          PIC X(01) VALUE 'N'.
017900               88  WS-RLJ-WALCL-HAY             VALUE 'S'.
018000           05  WS-RLJ-HYOAS-MAX         PIC 9(08) VALUE ZEROES.
018100           05  WS-RLJ-HYOAS-SW          PIC X(01) VALUE 'N'.
018200               88  WS-RLJ-HYOAS-HAY             VALUE 'S'.
018300           05  WS-RLJ-FUNDSPR-MAX       PIC 9(08) VALUE ZEROES.
018400           05  WS-RLJ-FUNDSPR-SW        PIC X(01) VALUE 'N'.
018500               88  WS-RLJ-FUNDSPR-HAY           VALUE 'S'.
018600           05  WS-RLJ-VIXSLOPE-MAX      PIC 9(08) VALUE ZEROES.
018700           05  WS-RLJ-VIXSLOPE-SW       PIC X(01) VALUE 'N'.
018800               88  WS-RLJ-VIXSLOPE-HAY          VALUE 'S'.
018900           05  WS-RLJ-VIX-MAX           PIC 9(08) VALUE ZEROES.
019000           05  WS-RLJ-VIX-SW            PIC X(01) VALUE 'N'.
019100               88  WS-RLJ-VIX-HAY               VALUE 'S'.
019200           05  FILLER                   PIC X(01).
019300      ******************************************************************
019400      *          AREA DE ESTADOS DE INDICADOR NUCLEO CARGADOS          *
019500      ******************************************************************
019600       01  WS-TABLA-NUCLEO.
019700           05  WS-NUC-FILA OCCURS 10 TIMES INDEXED BY WS-IX-NUCLEO.
019800               10  WS-NUC-CLAVE         PIC X(30).
019900               10  WS-NUC-ESTADO        PIC X(01).
020000               10  WS-NUC-PUNTAJE       PIC S9(1)V9(1)
020100                                        SIGN LEADING SEPARATE.
020200               10  WS-NUC-VALOR         PIC S9(11)V9(4)
020300                                        SIGN LEADING SEPARATE.
020400               10  WS-NUC-Q1            PIC S9(11)V9(4)
020500                                        SIGN LEADING SEPARATE.
020600               10  WS-NUC-Q2            PIC S9(11)V9(4)
020700                                        SIGN LEADING SEPARATE.
020800               10  WS-NUC-ETIQUETA      PIC X(16).
020900           05  FILLER                   PIC X(01).
021000       77  WS-NUC-CNT                   PIC S9(04) COMP VALUE ZEROES.
021100      ******************************************************************
021200      *          AREA DE CALCULO DEL REGIMEN                           *
021300      ******************************************************************
021400       01  WS-CALCULOS-REGIMEN.
021500           05  WS-CORE-CNT              PIC S9(02) COMP VALUE ZEROES.
021600           05  WS-ROJOS                 PIC S9(02) COMP VALUE ZEROES.
021700           05  WS-VERDES                PIC S9(02) COMP VALUE ZEROES.
021800           05  WS-PUNTAJE-RIESGO        PIC S9(02)V9(1) COMP-3
021900                                        VALUE ZEROES.
022000           05  WS-REGIMEN-COD           PIC X(01) VALUE SPACES.
022100           05  WS-IX-PLANTILLA          PIC S9(02) COMP VALUE ZEROES.
022200           05  WS-VIX-MIEMBRO-ESTADO    PIC X(01) VALUE SPACES.
022300           05  WS-VIX-MIEMBRO-HAY       PIC X(01) VALUE 'N'.
022400               88  WS-VIX-MIEMBRO-PRESENTE     VALUE 'S'.
022500           05  FILLER                   PIC X(01).
022600       77  WS-ENCONTRADO                PIC X(01) VALUE 'N'.
022700           88  WS-SI-ENCONTRADO                  VALUE 'S'.
022800           88  WS-NO-ENCONTRADO                  VALUE 'N'.
022900      ******************************************************************
023000      *                      AREA DE CONSTANTES                        *
023100      ******************************************************************
023200       01  CT-CONSTANTES.
023300           05  CT-CLAVE-WALCL           PIC X(30) VALUE 'WALCL'.
023400           05  CT-CLAVE-HYOAS           PIC X(30) VALUE 'HY-OAS'.
023500           05  CT-CLAVE-FUNDSPR         PIC X(30) VALUE 'FUNDING-SPREAD'.
023600           05  CT-CLAVE-VIXSLOPE        PIC X(30) VALUE 'VIX-SLOPE'.
023700           05  CT-CLAVE-VIX             PIC X(30) VALUE 'VIX'.
023800      *
023900           05  CT-SAL-SYNTH-LIQ         PIC X(30)
024000                                   VALUE 'SYNTH-LIQUIDITY'.
024100           05  CT-SAL-CREDIT-SPR        PIC X(30)
024200                                   VALUE 'CREDIT-SPREAD'.
024300           05  CT-SAL-FUNDING-STR       PIC X(30)
024400                                   VALUE 'FUNDING-STRESS'.
024500           05  CT-SAL-VIX-STRUCT        PIC X(30)
024600                                   VALUE 'VIX-STRUCTURE'.
024700           05  CT-SAL-VIX-LEVEL         PIC X(30)
024800                                   VALUE 'VIX-LEVEL'.
024900           05  FILLER                   PIC X(01).
025000      ******************************************************************
025100      *                                                                *
025200      *           P R O C E D U R E      D I V I S I O N               *
025300      *                                                                *
025400      ******************************************************************
025500       PROCEDURE DIVISION.
025600      *
025700       MAINLINE.
025800      *
025900           PERFORM 1000-INICIO
026000              THRU 1000-INICIO-EXIT
026100      *
026200           PERFORM 2000-PROCESO
026300              THRU 2000-PROCESO-EXIT
026400      *
026500           PERFORM 6000-FIN
026600              THRU 6000-FIN-EXIT
026700      *
026800           STOP RUN
026900           .
027000      ******************************************************************
027100      *                         1000-INICIO                            *
027200      ******************************************************************
027300       1000-INICIO.
027400      *
027500           ACCEPT WS-FECHA-SOLICITADA FROM SYSIN
027600           ACCEPT WS-FECHA-SISTEMA-R  FROM DATE
027700           ADD 1900 TO WS-FS-SIGLO GIVING WS-FS-AAAA
027800      *
027900           OPEN INPUT  F-OBSERVACIONES
028000           OPEN INPUT  F-ESTADOS
028100           OPEN OUTPUT F-REGIMENES
028200           OPEN OUTPUT F-ASIGNACIONES
028300           OPEN OUTPUT F-REPORTE
028400      *
028500           IF NOT WS-EF-OBS-OK OR NOT WS-EF-EST-OK
028600               DISPLAY 'M10B03Z - ERROR AL ABRIR ARCHIVOS DE ENTRADA'
028700               STOP RUN
028800           END-IF
028900           .
029000       1000-INICIO-EXIT.
029100           EXIT.
029200      ******************************************************************
029300      *                        2000-PROCESO                            *
029400      ******************************************************************
029500       2000-PROCESO.
029600      *
029700           PERFORM 3000-FECHA-EFECTIVA
029800              THRU 3000-FECHA-EFECTIVA-EXIT
029900      *
030000           IF NOT WS-RLJ-WALCL-HAY AND NOT WS-RLJ-HYOAS-HAY
030100                   AND NOT WS-RLJ-FUNDSPR-HAY
030200                   AND NOT WS-RLJ-VIXSLOPE-HAY AND NOT WS-RLJ-VIX-HAY
030300               DISPLAY 'M10B03Z - NO HAY OBSERVACIONES PARA LA FECHA'
030400               GO TO 2000-PROCESO-EXIT
030500           END-IF
030600      *
030700           PERFORM 3050-CARGAR-ESTADOS-NUCLEO
030800              THRU 3050-CARGAR-ESTADOS-NUCLEO-EXIT
030900      *
031000           PERFORM 3100-CONJUNTO-NUCLEO
031100              THRU 3100-CONJUNTO-NUCLEO-EXIT
031200      *
031300           IF WS-CORE-CNT < 3
031400               DISPLAY 'M10B03Z - NUCLEO INSUFICIENTE, NO SE GENERA '
031500                       'REGIMEN'
031600               GO TO 2000-PROCESO-EXIT
031700           END-IF
031800      *
031900           PERFORM 3200-REGLA-REGIMEN
032000              THRU 3200-REGLA-REGIMEN-EXIT
032100      *
032200           PERFORM 3300-PUNTAJE-RIESGO
032300              THRU 3300-PUNTAJE-RIESGO-EXIT
032400      *
032500           PERFORM 4000-SELECCIONAR-PLANTILLA
032600              THRU 4000-SELECCIONAR-PLANTILLA-EXIT
032700      *
032800           PERFORM 3400-ESCRIBIR-REGIMEN
032900              THRU 3400-ESCRIBIR-REGIMEN-EXIT
033000      *
033100           PERFORM 5000-IMPRIMIR-CABECERA
033200              THRU 5000-IMPRIMIR-CABECERA-EXIT
033300      *
033400           PERFORM 5100-IMPRIMIR-INDICADORES
033500              THRU 5100-IMPRIMIR-INDICADORES-EXIT
033600      *
033700           PERFORM 5200-IMPRIMIR-REGIMEN
033800              THRU 5200-IMPRIMIR-REGIMEN-EXIT
033900      *
034000           PERFORM 5300-IMPRIMIR-ASIGNACION
034100              THRU 5300-IMPRIMIR-ASIGNACION-EXIT
034200           .
034300       2000-PROCESO-EXIT.
034400           CLOSE F-OBSERVACIONES F-ESTADOS F-REGIMENES
034500                 F-ASIGNACIONES  F-REPORTE
034600           EXIT.
034700      ******************************************************************
034800      *                  3000-FECHA-EFECTIVA                          *
034900      *  EXAMINA LAS OBSERVACIONES Y CALCULA, PARA CADA SERIE NUCLEO,  *
035000      *  LA FECHA MAXIMA NO POSTERIOR A LA SOLICITADA. LA FECHA        *
035100      *  EFECTIVA DE CORTE ES EL MINIMO DE ESAS FECHAS MAXIMAS.        *
035200      ******************************************************************
035300       3000-FECHA-EFECTIVA.
035400      *
035500           READ F-OBSERVACIONES
035600               AT END
035700                   SET WS-FIN-OBSERVACIONES TO TRUE
035800           END-READ
035900      *
036000           PERFORM 3010-EXAMINAR-RELOJ
036100              THRU 3010-EXAMINAR-RELOJ-EXIT
036200              UNTIL WS-FIN-OBSERVACIONES
036300      *
036400           MOVE 99999999 TO WS-FECHA-EFECTIVA
036500           IF WS-RLJ-WALCL-HAY AND WS-RLJ-WALCL-MAX < WS-FECHA-EFECTIVA
036600               MOVE WS-RLJ-WALCL-MAX TO WS-FECHA-EFECTIVA
036700           END-IF
036800           IF WS-RLJ-HYOAS-HAY AND WS-RLJ-HYOAS-MAX < WS-FECHA-EFECTIVA
036900               MOVE WS-RLJ-HYOAS-MAX TO WS-FECHA-EFECTIVA
037000           END-IF
037100           IF WS-RLJ-FUNDSPR-HAY
037200                   AND WS-RLJ-FUNDSPR-MAX < WS-FECHA-EFECTIVA
037300               MOVE WS-RLJ-FUNDSPR-MAX TO WS-FECHA-EFECTIVA
037400           END-IF
037500           IF WS-RLJ-VIXSLOPE-HAY
037600               IF WS-RLJ-VIXSLOPE-MAX < WS-FECHA-EFECTIVA
037700                   MOVE WS-RLJ-VIXSLOPE-MAX TO WS-FECHA-EFECTIVA
037800               END-IF
037900           ELSE
038000               IF WS-RLJ-VIX-HAY AND WS-RLJ-VIX-MAX < WS-FECHA-EFECTIVA
038100                   MOVE WS-RLJ-VIX-MAX TO WS-FECHA-EFECTIVA
038200               END-IF
038300           END-IF
038400           .
038500       3000-FECHA-EFECTIVA-EXIT.
038600           CLOSE F-OBSERVACIONES
038700           OPEN INPUT F-OBSERVACIONES
038800           EXIT.
038900       3010-EXAMINAR-RELOJ.
039000      *
039100           ADD 1 TO WS-REG-LEIDOS
039200      *
039300           IF M1D-FECHA <= WS-FECHA-SOLICITADA
039400               EVALUATE M1D-CLAVE-INDICADOR
039500                   WHEN CT-CLAVE-WALCL
039600                       IF M1D-FECHA > WS-RLJ-WALCL-MAX
039700                           MOVE M1D-FECHA TO WS-RLJ-WALCL-MAX
039800                           SET WS-RLJ-WALCL-HAY TO TRUE
039900                       END-IF
040000                   WHEN CT-CLAVE-HYOAS
040100                       IF M1D-FECHA > WS-RLJ-HYOAS-MAX
040200                           MOVE M1D-FECHA TO WS-RLJ-HYOAS-MAX
040300                           SET WS-RLJ-HYOAS-HAY TO TRUE
040400                       END-IF
040500                   WHEN CT-CLAVE-FUNDSPR
040600                       IF M1D-FECHA > WS-RLJ-FUNDSPR-MAX
040700                           MOVE M1D-FECHA TO WS-RLJ-FUNDSPR-MAX
040800                           SET WS-RLJ-FUNDSPR-HAY TO TRUE
040900                       END-IF
041000                   WHEN CT-CLAVE-VIXSLOPE
041100                       IF M1D-FECHA > WS-RLJ-VIXSLOPE-MAX
041200                           MOVE M1D-FECHA TO WS-RLJ-VIXSLOPE-MAX
041300                           SET WS-RLJ-VIXSLOPE-HAY TO TRUE
041400                       END-IF
041500                   WHEN CT-CLAVE-VIX
041600                       IF M1D-FECHA > WS-RLJ-VIX-MAX
041700                           MOVE M1D-FECHA TO WS-RLJ-VIX-MAX
041800                           SET WS-RLJ-VIX-HAY TO TRUE
041900                       END-IF
042000                   WHEN OTHER
042100                       CONTINUE
042200               END-EVALUATE
042300           END-IF
042400      *
042500           READ F-OBSERVACIONES
042600               AT END
042700                   SET WS-FIN-OBSERVACIONES TO TRUE
042800           END-READ
042900           .
043000       3010-EXAMINAR-RELOJ-EXIT.
043100           EXIT.
043200      ******************************************************************
043300      *               3050-CARGAR-ESTADOS-NUCLEO                       *
043400      *  CARGA EN MEMORIA LOS ESTADOS DE INDICADOR CLASIFICADOS PARA   *
043500      *  LA FECHA EFECTIVA DE CORTE.                                   *
043600      ******************************************************************
043700       3050-CARGAR-ESTADOS-NUCLEO.
043800      *
043900           MOVE ZEROES TO WS-NUC-CNT
044000      *
044100           READ F-ESTADOS
044200               AT END
044300                   SET WS-FIN-ESTADOS TO TRUE
044400           END-READ
044500      *
044600           PERFORM 3051-CARGAR-UN-ESTADO
044700              THRU 3051-CARGAR-UN-ESTADO-EXIT
044800              UNTIL WS-FIN-ESTADOS
044900           .
045000       3050-CARGAR-ESTADOS-NUCLEO-EXIT.
045100           EXIT.
045200       3051-CARGAR-UN-ESTADO.
045300      *
045400           IF M1I-FECHA = WS-FECHA-EFECTIVA
045500               ADD 1 TO WS-NUC-CNT
045600               MOVE M1I-CLAVE-INDICADOR TO WS-NUC-CLAVE (WS-NUC-CNT)
045700               MOVE M1I-ESTADO          TO WS-NUC-ESTADO (WS-NUC-CNT)
045800               MOVE M1I-PUNTAJE         TO WS-NUC-PUNTAJE (WS-NUC-CNT)
045900               MOVE M1I-VALOR           TO WS-NUC-VALOR (WS-NUC-CNT)
046000               MOVE M1I-Q1              TO WS-NUC-Q1 (WS-NUC-CNT)
046100               MOVE M1I-Q2              TO WS-NUC-Q2 (WS-NUC-CNT)
046200               MOVE M1I-ETIQUETA        TO WS-NUC-ETIQUETA (WS-NUC-CNT)
046300           END-IF
046400      *
046500           READ F-ESTADOS
046600               AT END
046700                   SET WS-FIN-ESTADOS TO TRUE
046800           END-READ
046900           .
047000       3051-CARGAR-UN-ESTADO-EXIT.
047100           EXIT.
047200      ******************************************************************
047300      *                  3100-CONJUNTO-NUCLEO                         *
047400      *  DETERMINA CUALES DE LOS ESTADOS CARGADOS FORMAN EL NUCLEO:    *
047500      *  LIQUIDEZ SINTETICA, CREDITO, FONDEO (LOS PRESENTES) Y LA      *
047600      *  ESTRUCTURA DE VIX (O SU NIVEL SI NO HAY ESTRUCTURA).          *
047700      ******************************************************************
047800       3100-CONJUNTO-NUCLEO.
047900      *
048000           MOVE ZEROES TO WS-CORE-CNT
048100           MOVE ZEROES TO WS-ROJOS
048200           MOVE ZEROES TO WS-VERDES
048300           MOVE 'N'     TO WS-VIX-MIEMBRO-HAY
048400      *
048500           PERFORM 3110-SUMAR-SI-NUCLEO
048600              THRU 3110-SUMAR-SI-NUCLEO-EXIT
048700              VARYING WS-I FROM 1 BY 1
048800              UNTIL WS-I > WS-NUC-CNT
048900      *
049000      *    SFG 17/09/2002 MRM-0150 - EL RESPALDO DE VIX-LEVEL DEBE
049100      *    ENTRAR AQUI, ANTES DE QUE 2000-PROCESO EVALUE EL TAMANO
049200      *    DEL NUCLEO, PUES UN NUCLEO DE SOLO DOS MIEMBROS (SIN
049300      *    FONDEO) CON VIX-STRUCTURE AUSENTE QUEDABA INCOMPLETO.
049400           PERFORM 3130-VIX-NIVEL-RESPALDO
049500              THRU 3130-VIX-NIVEL-RESPALDO-EXIT
049600           .
049700       3100-CONJUNTO-NUCLEO-EXIT.
049800           EXIT.
049900       3110-SUMAR-SI-NUCLEO.
050000      *
050100           EVALUATE WS-NUC-CLAVE (WS-I)
050200               WHEN CT-SAL-SYNTH-LIQ
050300                   PERFORM 3120-ACUMULAR-MIEMBRO
050400                      THRU 3120-ACUMULAR-MIEMBRO-EXIT
050500               WHEN CT-SAL-CREDIT-SPR
050600                   PERFORM 3120-ACUMULAR-MIEMBRO
050700                      THRU 3120-ACUMULAR-MIEMBRO-EXIT
050800               WHEN CT-SAL-FUNDING-STR
050900                   PERFORM 3120-ACUMULAR-MIEMBRO
051000                      THRU 3120-ACUMULAR-MIEMBRO-EXIT
051100               WHEN CT-SAL-VIX-STRUCT
051200                   PERFORM 3120-ACUMULAR-MIEMBRO
051300                      THRU 3120-ACUMULAR-MIEMBRO-EXIT
051400                   MOVE WS-NUC-ESTADO (WS-I) TO WS-VIX-MIEMBRO-ESTADO
051500                   MOVE 'S' TO WS-VIX-MIEMBRO-HAY
051600               WHEN OTHER
051700                   CONTINUE
051800           END-EVALUATE
051900           .
052000       3110-SUMAR-SI-NUCLEO-EXIT.
052100           EXIT.
052200       3120-ACUMULAR-MIEMBRO.
052300      *
052400           ADD 1 TO WS-CORE-CNT
052500           IF WS-NUC-ESTADO (WS-I) = 'R'
052600               ADD 1 TO WS-ROJOS
052700           END-IF
052800           IF WS-NUC-ESTADO (WS-I) = 'G'
052900               ADD 1 TO WS-VERDES
053000           END-IF
053100           .
053200       3120-ACUMULAR-MIEMBRO-EXIT.
053300           EXIT.
053400      ******************************************************************
053500      *     3130-VIX-NIVEL-RESPALDO - SOLO SI NO HUBO VIX-STRUCTURE    *
053600      ******************************************************************
053700       3130-VIX-NIVEL-RESPALDO.
053800      *
053900           IF NOT WS-VIX-MIEMBRO-PRESENTE
054000               SET WS-NO-ENCONTRADO TO TRUE
054100               PERFORM 3131-BUSCAR-VIX-NIVEL
054200                  THRU 3131-BUSCAR-VIX-NIVEL-EXIT
054300                  VARYING WS-J FROM 1 BY 1
054400                  UNTIL WS-J > WS-NUC-CNT
054500                  OR WS-SI-ENCONTRADO
054600           END-IF
054700           .
054800       3130-VIX-NIVEL-RESPALDO-EXIT.
054900           EXIT.
055000       3131-BUSCAR-VIX-NIVEL.
055100      *
055200           IF WS-NUC-CLAVE (WS-J) = CT-SAL-VIX-LEVEL
055300               ADD 1 TO WS-CORE-CNT
055400               IF WS-NUC-ESTADO (WS-J) = 'R'
055500                   ADD 1 TO WS-ROJOS
055600               END-IF
055700               IF WS-NUC-ESTADO (WS-J) = 'G'
055800                   ADD 1 TO WS-VERDES
055900               END-IF
056000               MOVE WS-NUC-ESTADO (WS-J) TO WS-VIX-MIEMBRO-ESTADO
056100               MOVE 'S' TO WS-VIX-MIEMBRO-HAY
056200               SET WS-SI-ENCONTRADO TO TRUE
056300           END-IF
056400           .
056500       3131-BUSCAR-VIX-NIVEL-EXIT.
056600           EXIT.
056700      ******************************************************************
056800      *                   3200-REGLA-REGIMEN                          *
056900      ******************************************************************
057000       3200-REGLA-REGIMEN.
057100      *
057200           IF WS-VERDES = WS-CORE-CNT
057300               MOVE 'A' TO WS-REGIMEN-COD
057400           ELSE
057500               IF WS-ROJOS >= 3
057600                   MOVE 'C' TO WS-REGIMEN-COD
057700               ELSE
057800                   IF WS-ROJOS >= 2 AND WS-VIX-MIEMBRO-ESTADO = 'R'
057900                       MOVE 'C' TO WS-REGIMEN-COD
058000                   ELSE
058100                       MOVE 'B' TO WS-REGIMEN-COD
058200                   END-IF
058300               END-IF
058400           END-IF
058500           .
058600       3200-REGLA-REGIMEN-EXIT.
058700           EXIT.
058800      ******************************************************************
058900      *                 3300-PUNTAJE-RIESGO                           *
059000      *  SUMA LOS PUNTAJES YA CALCULADOS (G=0.0 Y=1.0 R=2.0 U=0.0)     *
059100      *  DE LOS MIEMBROS DEL NUCLEO.                                   *
059200      ******************************************************************
059300       3300-PUNTAJE-RIESGO.
059400      *
059500           MOVE ZEROES TO WS-PUNTAJE-RIESGO
059600           PERFORM 3310-SUMAR-PUNTAJE
059700              THRU 3310-SUMAR-PUNTAJE-EXIT
059800              VARYING WS-I FROM 1 BY 1
059900              UNTIL WS-I > WS-NUC-CNT
060000           .
060100       3300-PUNTAJE-RIESGO-EXIT.
060200           EXIT.
060300       3310-SUMAR-PUNTAJE.
060400      *
060500           EVALUATE WS-NUC-CLAVE (WS-I)
060600               WHEN CT-SAL-SYNTH-LIQ
060700                   ADD WS-NUC-PUNTAJE (WS-I) TO WS-PUNTAJE-RIESGO
060800               WHEN CT-SAL-CREDIT-SPR
060900                   ADD WS-NUC-PUNTAJE (WS-I) TO WS-PUNTAJE-RIESGO
061000               WHEN CT-SAL-FUNDING-STR
061100                   ADD WS-NUC-PUNTAJE (WS-I) TO WS-PUNTAJE-RIESGO
061200               WHEN CT-SAL-VIX-STRUCT
061300                   ADD WS-NUC-PUNTAJE (WS-I) TO WS-PUNTAJE-RIESGO
061400               WHEN CT-SAL-VIX-LEVEL
061500                   IF WS-VIX-MIEMBRO-PRESENTE
061600                       ADD WS-NUC-PUNTAJE (WS-I) TO WS-PUNTAJE-RIESGO
061700                   END-IF
061800               WHEN OTHER
061900                   CONTINUE
062000           END-EVALUATE
062100           .
062200       3310-SUMAR-PUNTAJE-EXIT.
062300           EXIT.
062400      ******************************************************************
062500      *              4000-SELECCIONAR-PLANTILLA                       *
062600      ******************************************************************
062700       4000-SELECCIONAR-PLANTILLA.
062800      *
062900           EVALUATE WS-REGIMEN-COD
063000               WHEN 'A'
063100                   MOVE 1 TO WS-IX-PLANTILLA
063200               WHEN 'B'
063300                   MOVE 2 TO WS-IX-PLANTILLA
063400               WHEN 'C'
063500                   MOVE 3 TO WS-IX-PLANTILLA
063600               WHEN OTHER
063700                   MOVE ZEROES TO WS-IX-PLANTILLA
063800           END-EVALUATE
063900           .
064000       4000-SELECCIONAR-PLANTILLA-EXIT.
064100           EXIT.
064200      ******************************************************************
064300      *                3400-ESCRIBIR-REGIMEN                          *
064400      ******************************************************************
064500       3400-ESCRIBIR-REGIMEN.
064600      *
064700           MOVE WS-FECHA-EFECTIVA       TO M1R-FECHA
064800           MOVE WS-REGIMEN-COD          TO M1R-REGIMEN-COD
064900           MOVE WS-PUNTAJE-RIESGO       TO M1R-PUNTAJE-RIESGO
065000           MOVE M1TB-PLANT-NOM (WS-IX-PLANTILLA) TO M1R-NOMBRE-PLANTILLA
065100           MOVE WS-ROJOS                TO M1R-ROJOS
065200           MOVE WS-VERDES               TO M1R-VERDES
065300           MOVE WS-CORE-CNT             TO M1R-TOTAL-NUCLEO
065400      *
065500           WRITE M1R-REGIMEN
065600      *
065700           PERFORM 3500-ESCRIBIR-ASIGNACIONES
065800              THRU 3500-ESCRIBIR-ASIGNACIONES-EXIT
065900           .
066000       3400-ESCRIBIR-REGIMEN-EXIT.
066100           EXIT.
066200      ******************************************************************
066300      *              3500-ESCRIBIR-ASIGNACIONES                       *
066400      *  GRABA LAS 14 LINEAS DE PESO DE LA PLANTILLA SELECCIONADA.     *
066500      ******************************************************************
066600       3500-ESCRIBIR-ASIGNACIONES.
066700      *
066800           PERFORM 3510-ESCRIBIR-UNA-CUBETA
066900              THRU 3510-ESCRIBIR-UNA-CUBETA-EXIT
067000              VARYING WS-J FROM 1 BY 1
067100              UNTIL WS-J > 14
067200           .
067300       3500-ESCRIBIR-ASIGNACIONES-EXIT.
067400           EXIT.
067500       3510-ESCRIBIR-UNA-CUBETA.
067600      *
067700           MOVE M1TB-PLANT-NOM (WS-IX-PLANTILLA)     TO M1D-PLANTILLA
067800           MOVE M1TB-NOM-GRUPO (WS-J)                TO M1D-GRUPO
067900           MOVE M1TB-NOM-CUBETA (WS-J)               TO M1D-CUBETA
068000      *
068100           IF WS-J <= 5
068200               MOVE M1TB-ACTIVO (WS-IX-PLANTILLA, WS-J) TO M1D-PESO
068300           ELSE
068400               IF WS-J <= 13
068500                   MOVE M1TB-ACCION (WS-IX-PLANTILLA, WS-J - 5)
068600                        TO M1D-PESO
068700               ELSE
068800                   MOVE M1TB-OVERLAY (WS-IX-PLANTILLA) TO M1D-PESO
068900               END-IF
069000           END-IF
069100      *
069200           WRITE M1D-ASIGNACION
069300           .
069400       3510-ESCRIBIR-UNA-CUBETA-EXIT.
069500           EXIT.
069600      ******************************************************************
069700      *               5000-IMPRIMIR-CABECERA                          *
069800      ******************************************************************
069900       5000-IMPRIMIR-CABECERA.
070000      *
070100           MOVE SPACES TO M1P-LINEA-ENCABEZADO
070200           MOVE WS-FECHA-SISTEMA   TO M1P-ENC-FECHA-CORRIDA
070300           MOVE WS-FECHA-EFECTIVA  TO M1P-ENC-FECHA-EFECTIVA
070400           WRITE M1P-LINEA-ENCABEZADO
070500           .
070600       5000-IMPRIMIR-CABECERA-EXIT.
070700           EXIT.
070800      ******************************************************************
070900      *              5100-IMPRIMIR-INDICADORES                        *
071000      ******************************************************************
071100       5100-IMPRIMIR-INDICADORES.
071200      *
071300           PERFORM 5110-IMPRIMIR-UN-INDICADOR
071400              THRU 5110-IMPRIMIR-UN-INDICADOR-EXIT
071500              VARYING WS-I FROM 1 BY 1
071600              UNTIL WS-I > WS-NUC-CNT
071700           .
071800       5100-IMPRIMIR-INDICADORES-EXIT.
071900           EXIT.
072000       5110-IMPRIMIR-UN-INDICADOR.
072100      *
072200           MOVE SPACES TO M1P-LINEA-INDICADOR
072300           MOVE WS-NUC-CLAVE (WS-I)    TO M1P-IND-CLAVE
072400           MOVE WS-NUC-ESTADO (WS-I)   TO M1P-IND-ESTADO
072500           MOVE WS-NUC-PUNTAJE (WS-I)  TO M1P-IND-PUNTAJE
072600           MOVE WS-NUC-VALOR (WS-I)    TO M1P-IND-VALOR
072700           MOVE WS-NUC-Q1 (WS-I)       TO M1P-IND-Q1
072800           MOVE WS-NUC-Q2 (WS-I)       TO M1P-IND-Q2
072900           MOVE WS-NUC-ETIQUETA (WS-I) TO M1P-IND-ETIQUETA
073000           WRITE M1P-LINEA-INDICADOR
073100           .
073200       5110-IMPRIMIR-UN-INDICADOR-EXIT.
073300           EXIT.
073400      ******************************************************************
073500      *                5200-IMPRIMIR-REGIMEN                          *
073600      ******************************************************************
073700       5200-IMPRIMIR-REGIMEN.
073800      *
073900           MOVE SPACES TO M1P-LINEA-REGIMEN
074000           MOVE WS-REGIMEN-COD     TO M1P-REG-LETRA
074100           MOVE WS-PUNTAJE-RIESGO  TO M1P-REG-PUNTAJE
074200           MOVE M1TB-PLANT-NOM (WS-IX-PLANTILLA) TO M1P-REG-PLANTILLA
074300           MOVE WS-ROJOS           TO M1P-REG-ROJOS
074400           MOVE WS-VERDES          TO M1P-REG-VERDES
074500           MOVE WS-CORE-CNT        TO M1P-REG-NUCLEO
074600           WRITE M1P-LINEA-REGIMEN
074700           .
074800       5200-IMPRIMIR-REGIMEN-EXIT.
074900           EXIT.
075000      ******************************************************************
075100      *              5300-IMPRIMIR-ASIGNACION                         *
075200      ******************************************************************
075300       5300-IMPRIMIR-ASIGNACION.
075400      *
075500           PERFORM 5310-IMPRIMIR-UNA-CUBETA
075600              THRU 5310-IMPRIMIR-UNA-CUBETA-EXIT
075700              VARYING WS-J FROM 1 BY 1
075800              UNTIL WS-J > 14
075900           .
076000       5300-IMPRIMIR-ASIGNACION-EXIT.
076100           EXIT.
076200       5310-IMPRIMIR-UNA-CUBETA.
076300      *
076400           MOVE SPACES TO M1P-LINEA-ASIGNACION
076500           MOVE M1TB-NOM-GRUPO (WS-J)   TO M1P-ALO-GRUPO
076600           MOVE M1TB-NOM-CUBETA (WS-J)  TO M1P-ALO-CUBETA
076700      *
076800           IF WS-J <= 5
076900               COMPUTE M1P-ALO-PESO ROUNDED =
077000                       M1TB-ACTIVO (WS-IX-PLANTILLA, WS-J) * 100
077100           ELSE
077200               IF WS-J <= 13
077300                   COMPUTE M1P-ALO-PESO ROUNDED =
077400                       M1TB-ACCION (WS-IX-PLANTILLA, WS-J - 5) * 100
077500               ELSE
077600                   COMPUTE M1P-ALO-PESO ROUNDED =
077700                       M1TB-OVERLAY (WS-IX-PLANTILLA) * 100
077800               END-IF
077900           END-IF
078000      *
078100           WRITE M1P-LINEA-ASIGNACION
078200           .
078300       5310-IMPRIMIR-UNA-CUBETA-EXIT.
078400           EXIT.
078500      ******************************************************************
078600      *                          6000-FIN                              *
078700      ******************************************************************
078800       6000-FIN.
078900      *
079000           DISPLAY 'M10B03Z - OBSERVACIONES EXAMINADAS : ' WS-REG-LEIDOS
079100           DISPLAY 'M10B03Z - FECHA EFECTIVA DE CORTE   : '
079200                   WS-FECHA-EFECTIVA
079300           DISPLAY 'M10B03Z - INDICADORES EN NUCLEO     : ' WS-CORE-CNT
079400           DISPLAY 'M10B03Z - REGIMEN                   : '
079500                   WS-REGIMEN-COD
079600           .
079700       6000-FIN-EXIT.
079800           EXIT.
