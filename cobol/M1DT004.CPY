000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1DT004                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - ASIGNACION DE CARTERA *
000600      *                                                                *
000700      *  DESCRIPCION: LAYOUT DEL REGISTRO DE ASIGNACION (UNA LINEA DE  *
000800      *               PESO POR CUBETA) Y TABLA FIJA DE LAS TRES        *
000900      *               PLANTILLAS DE ASIGNACION (RISK-ON / NEUTRAL /    *
001000      *               RISK-OFF), CARGADA POR REDEFINES DE LITERALES.  *
001100      *                                                                *
001200      ******************************************************************
001300      *    L O G    D E   M O D I F I C A C I O N E S                  *
001400      ******************************************************************
001500      *  FECHA      AUTOR  TICKET     DESCRIPCION                     *
001600      *  ---------  -----  ---------  ------------------------------ *
001700      *  14/05/1992  RHM   MRM-0002   CREACION DEL LAYOUT ORIGINAL.    *
001800      *  23/11/1996  DCP   MRM-0055   SE AGREGAN LAS 14 CUBETAS FIJAS. *
001900      *  08/01/1999  LTQ   MRM-0101   REVISION PARA AMPLIACION DE SIGLO.
002000      *  04/06/2001  AMP   MRM-0147   LIMPIEZA DE COMENTARIOS DE LAYOUT.
002100      *  11/08/2008  MVR   MRM-0175   REVISION DE ESTANDARES POR        *
002200      *                               MIGRACION A NUEVA PLATAFORMA.     *
002300      ******************************************************************
002400       01  M1D-ASIGNACION.
002500           05  M1D-PLANTILLA            PIC X(12).
002600           05  M1D-GRUPO                PIC X(08).
002700           05  M1D-CUBETA               PIC X(24).
002800           05  M1D-PESO                 PIC V9(4).
002900           05  FILLER                   PIC X(04).
003000      ******************************************************************
003100      *         TABLA DE NOMBRES DE GRUPO Y CUBETA (FIJA, 14 FILAS)    *
003200      ******************************************************************
003300       01  M1C-NOMBRES-LITERAL.
003400           05 FILLER PIC X(32) VALUE 'ASSET   EQUITY                  '.
003500           05 FILLER PIC X(32) VALUE 'ASSET   RATES                   '.
003600           05 FILLER PIC X(32) VALUE 'ASSET   CREDIT                  '.
003700           05 FILLER PIC X(32) VALUE 'ASSET   CASH                    '.
003800           05 FILLER PIC X(32) VALUE 'ASSET   GOLD&COMMODITIES        '.
003900           05 FILLER PIC X(32) VALUE 'EQUITY  TECH+COMMSVCS           '.
004000           05 FILLER PIC X(32) VALUE 'EQUITY  CONSDISC                '.
004100           05 FILLER PIC X(32) VALUE 'EQUITY  INDUSTRIALS             '.
004200           05 FILLER PIC X(32) VALUE 'EQUITY  FINANCIALS              '.
004300           05 FILLER PIC X(32) VALUE 'EQUITY  MATERIALS               '.
004400           05 FILLER PIC X(32) VALUE 'EQUITY  ENERGY                  '.
004500           05 FILLER PIC X(32) VALUE 'EQUITY  HEALTHCARE              '.
004600           05 FILLER PIC X(32) VALUE 'EQUITY  STAPLES+UTILITIES+RE    '.
004700           05 FILLER PIC X(32) VALUE 'OVERLAY FX-HEDGE                '.
004800       01  M1TB-NOMBRES REDEFINES M1C-NOMBRES-LITERAL.
004900           05  M1TB-NOM-FILA OCCURS 14 TIMES INDEXED BY M1X-NOMB.
005000               10  M1TB-NOM-GRUPO       PIC X(08).
005100               10  M1TB-NOM-CUBETA      PIC X(24).
005200      ******************************************************************
005300      *     TABLA DE PESOS POR PLANTILLA (FIJA, 3 PLANTILLAS X 14)     *
005400      ******************************************************************
005500       01  M1C-PESOS-LITERAL.
005600           05  FILLER PIC X(56) VALUE
005700             '60001000150005001000250015001500120008000800100007002000'.
005800           05  FILLER PIC X(56) VALUE
005900             '45002000150010001000180010001200120008000600140020005000'.
006000           05  FILLER PIC X(56) VALUE
006100             '25004000050020001000120005000800080005000400220036009000'.
006200       01  M1TB-PLANTILLAS REDEFINES M1C-PESOS-LITERAL.
006300           05  M1TB-FILA OCCURS 3 TIMES INDEXED BY M1X-PLANT.
006400               10  M1TB-ACTIVO  OCCURS 5 TIMES PIC V9(4).
006500               10  M1TB-ACCION  OCCURS 8 TIMES PIC V9(4).
006600               10  M1TB-OVERLAY PIC V9(4).
006700       01  M1C-NOMBRE-PLANTILLA.
006800           05  FILLER PIC X(12) VALUE 'RISK-ON     '.
006900           05  FILLER PIC X(12) VALUE 'NEUTRAL     '.
007000           05  FILLER PIC X(12) VALUE 'RISK-OFF    '.
007100       01  M1TB-NOMBRE-PLANT REDEFINES M1C-NOMBRE-PLANTILLA.
007200           05  M1TB-PLANT-NOM OCCURS 3 TIMES PIC X(12).
