000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1DT002                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - ESTADOS DE INDICADOR  *
000600      *                                                                *
000700      *  DESCRIPCION: LAYOUT DEL REGISTRO DE ESTADO DE SEMAFORO POR    *
000800      *               INDICADOR, UNA LINEA POR INDICADOR CLASIFICADO   *
000900      *               EN LA FECHA DE CORTE.                            *
001000      *                                                                *
001100      ******************************************************************
001200      *    L O G    D E   M O D I F I C A C I O N E S                  *
001300      ******************************************************************
001400      *  FECHA      AUTOR  TICKET     DESCRIPCION                     *
001500      *  ---------  -----  ---------  ------------------------------ *
001600      *  11/03/1991  RHM   MRM-0003   CREACION DEL LAYOUT ORIGINAL.    *
001700      *  30/07/1995  DCP   MRM-0033   SE AGREGAN Q1/Q2 Y ETIQUETA.     *
001800      *  19/12/1998  LTQ   MRM-0099   REVISION PARA AMPLIACION DE SIGLO.
001900      *  17/09/2002  SFG   MRM-0154   LIMPIEZA DE COMENTARIOS DE LAYOUT.
002000      *  11/08/2008  MVR   MRM-0174   REVISION DE ESTANDARES POR        *
002100      *                               MIGRACION A NUEVA PLATAFORMA.     *
002200      *  02/12/2008  MVR   MRM-0188   CONFIRMADO TOTAL DE 112 BYTES     *
002300      *                               CONTRA EL FD DE LOS PROGRAMAS     *
002400      *                               QUE LO COPIAN.                    *
002500      ******************************************************************
002600       01  M1I-ESTADO-INDICADOR.
002700           05  M1I-CLAVE-INDICADOR      PIC X(30).
002800           05  M1I-FECHA                PIC 9(08).
002900           05  M1I-FECHA-R REDEFINES M1I-FECHA.
003000               10  M1I-FECHA-AAAA       PIC 9(04).
003100               10  M1I-FECHA-MM         PIC 9(02).
003200               10  M1I-FECHA-DD         PIC 9(02).
003300           05  M1I-ESTADO               PIC X(01).
003400               88  M1I-VERDE                VALUE 'G'.
003500               88  M1I-AMARILLO             VALUE 'Y'.
003600               88  M1I-ROJO                 VALUE 'R'.
003700               88  M1I-DESCONOCIDO          VALUE 'U'.
003800           05  M1I-PUNTAJE              PIC S9(1)V9(1)
003900                                         SIGN LEADING SEPARATE.
004000           05  M1I-VALOR                PIC S9(11)V9(4)
004100                                         SIGN LEADING SEPARATE.
004200           05  M1I-Q1                   PIC S9(11)V9(4)
004300                                         SIGN LEADING SEPARATE.
004400           05  M1I-Q2                   PIC S9(11)V9(4)
004500                                         SIGN LEADING SEPARATE.
004600           05  M1I-ETIQUETA             PIC X(16).
004700           05  FILLER                   PIC X(06).
