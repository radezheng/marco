000100      ******************************************************************
000200      *                                                                *
000300      *  COPY      : M1DT006                                           *
000400      *                                                                *
000500      *  APLICACION: MACRO REGIME MONITOR (M1) - SECTORES CN           *
000600      *                                                                *
000700      *  DESCRIPCION: LAYOUT DEL DETALLE DIARIO DE FLUJO DE CAPITAL Y  *
000800      *               PRECIO DE CIERRE POR SECTOR. ARCHIVO ORDENADO    *
000900      *               POR CODIGO DE SECTOR Y FECHA DE NEGOCIACION.     *
001000      *                                                                *
001100      ******************************************************************
001200      *    L O G    D E   M O D I F I C A C I O N E S                  *
001300      ******************************************************************
001400      *  FECHA      AUTOR  TICKET     DESCRIPCION                     *
001500      *  ---------  -----  ---------  ------------------------------ *
001600      *  19/12/1998  LTQ   MRM-0104   CREACION DEL LAYOUT ORIGINAL.    *
001700      *  04/06/2001  AMP   MRM-0141   SE AGREGA DESGLOSE AAAA-MM-DD.   *
001800      *  02/12/2008  MVR   MRM-0189   CONFIRMADO TOTAL DE 50 BYTES     *
001900      *                               CONTRA EL FD DE M10C01Z.         *
002000      ******************************************************************
002100       01  M1F-FLUJO-SECTOR.
002200           05  M1F-CODIGO               PIC X(08).
002300           05  M1F-FECHA                PIC 9(08).
002400           05  M1F-FECHA-R REDEFINES M1F-FECHA.
002500               10  M1F-FECHA-AAAA       PIC 9(04).
002600               10  M1F-FECHA-MM         PIC 9(02).
002700               10  M1F-FECHA-DD         PIC 9(02).
002800           05  M1F-FLUJO-NETO           PIC S9(13)V9(2)
002900                                         SIGN LEADING SEPARATE.
003000           05  M1F-CIERRE               PIC S9(09)V9(4)
003100                                         SIGN LEADING SEPARATE.
003200           05  FILLER                   PIC X(04).
